      *---------------------------------------------------------------*
      * COPYBOOK:  RACEMAS
      * PURPOSE:   RACE-MASTER FILE RECORD LAYOUT - ONE ROW PER RACE
      *            RUN AT A MEET.  KEYED BY RM-RACE-ID FOR JOIN TO
      *            RACE-RESULT.
      *---------------------------------------------------------------*
       01  RACE-MASTER-RECORD.
           05  RM-RACE-ID              PIC 9(07).
           05  RM-RACE-SEX             PIC X(01).
               88  RM-SEX-MEN                    VALUE 'M'.
               88  RM-SEX-WOMEN                  VALUE 'F'.
           05  RM-MEET-NAME            PIC X(60).
           05  RM-RACE-SECTION         PIC X(30).
           05  RM-RACE-DATE            PIC 9(08).
               88  RM-DATE-UNKNOWN                VALUE 0.
           05  FILLER                  PIC X(05).

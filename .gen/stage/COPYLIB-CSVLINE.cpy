      *---------------------------------------------------------------*
      * COPYBOOK:  CSVLINE
      * PURPOSE:   SCRATCH FIELDS SHARED BY THE EXTRACT WRITERS FOR
      *            BUILDING COMMA-DELIMITED OUTPUT LINES AND FOR
      *            SUBSTITUTING THE "NA" MISSING-VALUE TOKEN.
      *---------------------------------------------------------------*
       01  CSV-WORK-FIELDS.
           05  WS-CSV-LINE             PIC X(200).
           05  WS-CSV-TIME-EDIT        PIC ZZZZ9.99.
           05  WS-CSV-CONSIST-EDIT     PIC ZZZ9.99.
           05  WS-CSV-DAYS-EDIT        PIC ZZZ9.
           05  WS-CSV-COUNT-EDIT       PIC ZZ9.
           05  WS-CSV-PLACE-EDIT       PIC ZZZ9.
           05  WS-CSV-FIELD            PIC X(60).
           05  WS-NA-LITERAL           PIC X(02) VALUE 'NA'.
           05  WS-COMMA                PIC X(01) VALUE ','.
           05  FILLER                  PIC X(10).

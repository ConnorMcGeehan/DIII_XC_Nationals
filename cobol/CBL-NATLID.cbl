000100*=================================================================*
000110* PROGRAM NAME:    NATLID
000120* ORIGINAL AUTHOR: R. OKONKWO
000130*
000140* MAINTENANCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/14/88 R. OKONKWO      CREATED FOR NATIONALS STATS PROJECT.
000180*                          IDENTIFIES THE MEN'S CHAMPIONSHIP
000190*                          RACES OUT OF THE FULL RACE-MASTER
000200*                          FILE FOR THE FOUR TARGET SEASONS.
000210* 09/02/88 R. OKONKWO      ADDED PER-YEAR MATCH COUNT DISPLAY
000220*                          SO THE MEET COORDINATOR CAN SEE A
000230*                          YEAR WITH NO CHAMPIONSHIP RACE.
000240* 11/30/89 T. WIER         RACE-MASTER MEET-NAME COMPARE WAS
000250*                          CASE SENSITIVE - SOME FEEDS SEND
000260*                          MIXED CASE MEET NAMES.  NOW UPPER-
000270*                          CASED BEFORE THE COMPARE.
000280* 04/09/90 T. WIER         REQ #1140 - JOIN PASS AGAINST
000290*                          RACE-RESULT NOW TABLE-DRIVEN OFF THE
000300*                          MATCHED RACE-ID LIST INSTEAD OF
000310*                          RE-READING RACE-MASTER PER RESULT.
000320* 02/18/93 D. FENN         REQ #1288 - RAISED MATCH-TABLE SIZE
000330*                          FROM 200 TO 500 RACES/YEAR.
000340* 01/06/99 D. FENN         Y2K REQ #1502 - RACE-DATE YEAR WINDOW
000350*                          CONFIRMED FOUR FULL DIGITS ON INPUT;
000360*                          NO WINDOWING NEEDED, DOCUMENTED HERE.
000370* 07/22/03 M. HALLORAN     REQ #1601 - TARGET-YEAR LIST MOVED TO
000380*                          A REDEFINED TABLE SO OPS CAN RE-
000390*                          COMPILE FOR A DIFFERENT YEAR SET.
000400* 05/11/09 M. HALLORAN     REQ #1699 - CLOSE NATLRACE-FILE ON
000410*                          BOTH NORMAL AND ERROR PATHS.
000420* 08/19/14 J. BRANNIGAN    REQ #1822 - MEET NAME CONSTANT MOVED
000430*                          OUT OF PROCEDURE DIVISION LITERAL AND
000440*                          INTO WORKING-STORAGE FOR EASIER AUDIT.
000450* 06/03/19 J. BRANNIGAN    REQ #1876 - ADDED THE FOUR-BYTE PREFIX
000460*                          PRE-CHECK AHEAD OF THE FULL MEET-NAME
000470*                          COMPARE AND BROKE THE YEAR-COUNT
000480*                          DISPLAY LOOP OUT TO ITS OWN PARAGRAPH.
000490* 03/11/21 J. BRANNIGAN    REQ #1933 - 2110-CHECK-TARGET-YEAR WAS
000500*                          BUMPING MATCH-TABLE-SIZE WITH NO CHECK
000510*                          AGAINST THE 500-ROW OCCURS LIMIT.  A
000520*                          HEAVY CHAMPIONSHIP SEASON COULD RUN
000530*                          PAST THE TABLE.  GUARDED IT THE SAME
000540*                          WAY RSTRBLD GUARDS ITS OWN TABLES.
000550*=================================================================*
000560 IDENTIFICATION DIVISION.
000570 PROGRAM-ID.    NATLID.
000580 AUTHOR.        R. OKONKWO.
000590 INSTALLATION.  ATHLETICS DATA SERVICES.
000600 DATE-WRITTEN.  03/14/88.
000610 DATE-COMPILED.
000620 SECURITY.      NON-CONFIDENTIAL.
000630*=================================================================*
000640 ENVIRONMENT DIVISION.
000650*-----------------------------------------------------------------*
000660 CONFIGURATION SECTION.
000670*-----------------------------------------------------------------*
000680 SOURCE-COMPUTER. IBM-3081.
000690 OBJECT-COMPUTER. IBM-3081.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM.
000720*-----------------------------------------------------------------*
000730 INPUT-OUTPUT SECTION.
000740*-----------------------------------------------------------------*
000750 FILE-CONTROL.
000760     SELECT RACE-MASTER-FILE ASSIGN TO RACEMAS
000770       ORGANIZATION IS LINE SEQUENTIAL
000780       FILE STATUS IS RM-FILE-STATUS.
000790*
000800     SELECT RACE-RESULT-FILE ASSIGN TO RACERES
000810       ORGANIZATION IS LINE SEQUENTIAL
000820       FILE STATUS IS RR-FILE-STATUS.
000830*
000840     SELECT NATLRACE-FILE ASSIGN TO NATLRAC
000850       ORGANIZATION IS LINE SEQUENTIAL
000860       FILE STATUS IS NR-FILE-STATUS.
000870*=================================================================*
000880 DATA DIVISION.
000890*-----------------------------------------------------------------*
000900 FILE SECTION.
000910*-----------------------------------------------------------------*
000920 FD  RACE-MASTER-FILE
000930     RECORDING MODE IS F.
000940     COPY RACEMAS.
000950*-----------------------------------------------------------------*
000960 FD  RACE-RESULT-FILE
000970     RECORDING MODE IS F.
000980     COPY RACERES.
000990*-----------------------------------------------------------------*
001000 FD  NATLRACE-FILE
001010     RECORDING MODE IS F.
001020     COPY NATLREC.
001030*=================================================================*
001040 WORKING-STORAGE SECTION.
001050*-----------------------------------------------------------------*
001060* REQ #1933 - STANDALONE COUNTER OF MATCHED CHAMPIONSHIP RACES
001070* DROPPED BECAUSE MATCH-TABLE WAS ALREADY AT ITS 500-ROW LIMIT.
001080* KEPT AS ITS OWN 77-LEVEL, NOT PART OF A GROUP, SO A CORE DUMP
001090* DISPLAY SHOWS IT WITHOUT UNPACKING A RECORD.
001100*-----------------------------------------------------------------*
001110 77  WS-CHAMP-RACE-COUNT         PIC 9(03) COMP VALUE 0.
001120*-----------------------------------------------------------------*
001130 01  WS-SWITCHES-MISC-FIELDS.
001140     05  RM-FILE-STATUS          PIC X(02).
001150         88  RM-FILE-OK                    VALUE '00'.
001160         88  RM-EOF                        VALUE '10'.
001170     05  RR-FILE-STATUS          PIC X(02).
001180         88  RR-FILE-OK                    VALUE '00'.
001190         88  RR-EOF                        VALUE '10'.
001200     05  NR-FILE-STATUS          PIC X(02).
001210         88  NR-FILE-OK                    VALUE '00'.
001220     05  WS-MASTER-COUNT         PIC 9(07) COMP VALUE 0.
001230     05  WS-MATCH-COUNT          PIC 9(07) COMP VALUE 0.
001240     05  WS-JOIN-COUNT           PIC 9(07) COMP VALUE 0.
001250     05  WS-YEAR-SUB             PIC S9(03) COMP VALUE 0.
001260*-----------------------------------------------------------------*
001270 01  WS-CHAMPIONSHIP-CONSTANTS.
001280     05  WS-CHAMP-MEET-NAME      PIC X(60) VALUE
001290         'NCAA DIVISION III CROSS COUNTRY CHAMPIONSHIPS'.
001300     05  WS-UC-MEET-NAME         PIC X(60).
001310*-----------------------------------------------------------------*
001320* CHEAP FOUR-BYTE PRE-CHECK ON THE MEET-NAME CONSTANT SO THE FULL
001330* SIXTY-BYTE COMPARE IN 2100 IS ONLY PAID FOR ON A LIKELY HIT.
001340* RACE-MASTER RUNS TO SEVERAL HUNDRED THOUSAND ROWS A SEASON.
001350*-----------------------------------------------------------------*
001360 01  WS-CHAMP-MEET-NAME-REDEF REDEFINES WS-CHAMP-MEET-NAME.
001370     05  WS-CHAMP-MEET-PREFIX    PIC X(04).
001380     05  FILLER                  PIC X(56).
001390*-----------------------------------------------------------------*
001400* RACE-DATE BROKEN OUT TO ITS YEAR SO THE TARGET-YEAR SEARCH DOES
001410* NOT HAVE TO COMPARE AGAINST THE FULL EIGHT-DIGIT DATE.
001420*-----------------------------------------------------------------*
001430 01  WS-RACE-DATE-WORK.
001440     05  WS-RACE-DATE            PIC 9(08).
001450 01  WS-RACE-DATE-REDEF REDEFINES WS-RACE-DATE-WORK.
001460     05  WS-RACE-DATE-YYYY       PIC 9(04).
001470     05  WS-RACE-DATE-MMDD       PIC 9(04).
001480*-----------------------------------------------------------------*
001490* TARGET SEASONS - REDEFINED AS A TABLE SO A NEW SEASON SET
001500* ONLY NEEDS A RECOMPILE OF THIS ONE AREA.  (REQ #1601)
001510*-----------------------------------------------------------------*
001520 01  WS-TARGET-YEARS-LIST.
001530     05  FILLER                  PIC 9(04) VALUE 2021.
001540     05  FILLER                  PIC 9(04) VALUE 2022.
001550     05  FILLER                  PIC 9(04) VALUE 2023.
001560     05  FILLER                  PIC 9(04) VALUE 2024.
001570 01  WS-TARGET-YEARS REDEFINES WS-TARGET-YEARS-LIST.
001580     05  TY-YEAR                 PIC 9(04) OCCURS 4 TIMES
001590             INDEXED BY TY-INDEX.
001600 01  WS-YEAR-MATCH-COUNTS.
001610     05  YC-COUNT                PIC 9(05) COMP OCCURS 4 TIMES.
001620*-----------------------------------------------------------------*
001630* MATCH-TABLE HOLDS THE RACE-ID/YEAR/HEADER OF EVERY RACE-MASTER
001640* ROW THAT PASSED THE SEX/MEET-NAME/YEAR FILTER.  RACE-RESULT IS
001650* THEN JOINED AGAINST THIS TABLE ON RACE-ID.  (REQ #1140)
001660*-----------------------------------------------------------------*
001670 01  MATCH-TABLE.
001680     05  MATCH-TABLE-SIZE        PIC S9(03) COMP VALUE 0.
001690     05  MATCH-ENTRY OCCURS 1 TO 500 TIMES
001700             DEPENDING ON MATCH-TABLE-SIZE
001710             INDEXED BY MT-INDEX.
001720         10  MT-RACE-ID          PIC 9(07).
001730         10  MT-YEAR             PIC 9(04).
001740         10  MT-MEET-NAME        PIC X(60).
001750         10  MT-RACE-DATE        PIC 9(08).
001760*=================================================================*
001770 PROCEDURE DIVISION.
001780*-----------------------------------------------------------------*
001790 0000-MAIN-PROCESSING.
001800*-----------------------------------------------------------------*
001810     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
001820     PERFORM 2000-READ-RACE-MASTER THRU 2000-EXIT.
001830     PERFORM 2100-PROCESS-RACE-MASTER THRU 2100-EXIT
001840         UNTIL RM-EOF.
001850     PERFORM 4000-BUILD-NATLRACE THRU 4000-EXIT.
001860     PERFORM 5000-LOG-YEAR-COUNTS THRU 5000-EXIT.
001870     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
001880     GOBACK.
001890*-----------------------------------------------------------------*
001900 1000-OPEN-FILES.
001910*-----------------------------------------------------------------*
001920     OPEN INPUT  RACE-MASTER-FILE.
001930     OPEN INPUT  RACE-RESULT-FILE.
001940     OPEN OUTPUT NATLRACE-FILE.
001950     IF NOT RM-FILE-OK OR NOT RR-FILE-OK OR NOT NR-FILE-OK
001960         DISPLAY 'NATLID: FILE OPEN ERROR - RM='
001970             RM-FILE-STATUS ' RR=' RR-FILE-STATUS
001980             ' NR=' NR-FILE-STATUS
001990         PERFORM 9000-CLOSE-FILES THRU 9000-EXIT
002000         GOBACK.
002010 1000-EXIT.
002020     EXIT.
002030*-----------------------------------------------------------------*
002040 2000-READ-RACE-MASTER.
002050*-----------------------------------------------------------------*
002060     READ RACE-MASTER-FILE
002070         AT END
002080             SET RM-EOF TO TRUE
002090         NOT AT END
002100             ADD 1 TO WS-MASTER-COUNT.
002110 2000-EXIT.
002120     EXIT.
002130*-----------------------------------------------------------------*
002140 2100-PROCESS-RACE-MASTER.
002150*-----------------------------------------------------------------*
002160     IF RM-SEX-MEN
002170         MOVE FUNCTION UPPER-CASE(RM-MEET-NAME)
002180             TO WS-UC-MEET-NAME
002190         IF WS-UC-MEET-NAME (1:4) = WS-CHAMP-MEET-PREFIX
002200             IF WS-UC-MEET-NAME = WS-CHAMP-MEET-NAME
002210                 IF NOT RM-DATE-UNKNOWN
002220                     PERFORM 2110-CHECK-TARGET-YEAR
002230                         THRU 2110-EXIT
002240                 END-IF
002250             END-IF
002260         END-IF
002270     END-IF.
002280     PERFORM 2000-READ-RACE-MASTER THRU 2000-EXIT.
002290 2100-EXIT.
002300     EXIT.
002310*-----------------------------------------------------------------*
002320 2110-CHECK-TARGET-YEAR.
002330*-----------------------------------------------------------------*
002340     MOVE RM-RACE-DATE TO WS-RACE-DATE.
002350     SET TY-INDEX TO 1.
002360     SEARCH TY-YEAR
002370         AT END
002380             NEXT SENTENCE
002390         WHEN TY-YEAR (TY-INDEX) = WS-RACE-DATE-YYYY
002400             ADD 1 TO WS-MATCH-COUNT
002410             ADD 1 TO YC-COUNT (TY-INDEX)
002420             IF MATCH-TABLE-SIZE < 500
002430                 ADD 1 TO MATCH-TABLE-SIZE
002440                 MOVE RM-RACE-ID   TO MT-RACE-ID (MATCH-TABLE-SIZE)
002450                 MOVE TY-YEAR (TY-INDEX)
002460                                   TO MT-YEAR (MATCH-TABLE-SIZE)
002470                 MOVE RM-MEET-NAME TO MT-MEET-NAME (MATCH-TABLE-SIZE)
002480                 MOVE RM-RACE-DATE TO MT-RACE-DATE (MATCH-TABLE-SIZE)
002490             ELSE
002500                 ADD 1 TO WS-CHAMP-RACE-COUNT
002510             END-IF.
002520 2110-EXIT.
002530     EXIT.
002540*-----------------------------------------------------------------*
002550 4000-BUILD-NATLRACE.
002560*-----------------------------------------------------------------*
002570     PERFORM 4100-READ-RACE-RESULT THRU 4100-EXIT.
002580     PERFORM 4200-PROCESS-RACE-RESULT THRU 4200-EXIT
002590         UNTIL RR-EOF.
002600 4000-EXIT.
002610     EXIT.
002620*-----------------------------------------------------------------*
002630 4100-READ-RACE-RESULT.
002640*-----------------------------------------------------------------*
002650     READ RACE-RESULT-FILE
002660         AT END
002670             SET RR-EOF TO TRUE.
002680 4100-EXIT.
002690     EXIT.
002700*-----------------------------------------------------------------*
002710 4200-PROCESS-RACE-RESULT.
002720*-----------------------------------------------------------------*
002730     IF MATCH-TABLE-SIZE > 0
002740         SET MT-INDEX TO 1
002750         SEARCH MATCH-ENTRY
002760             AT END
002770                 NEXT SENTENCE
002780             WHEN MT-RACE-ID (MT-INDEX) = RR-RACE-ID
002790                 PERFORM 4210-WRITE-NATLRACE-REC THRU 4210-EXIT
002800         END-SEARCH
002810     END-IF.
002820     PERFORM 4100-READ-RACE-RESULT THRU 4100-EXIT.
002830 4200-EXIT.
002840     EXIT.
002850*-----------------------------------------------------------------*
002860 4210-WRITE-NATLRACE-REC.
002870*-----------------------------------------------------------------*
002880     MOVE MT-YEAR (MT-INDEX)      TO NR-SNAP-YEAR.
002890     MOVE MT-RACE-ID (MT-INDEX)   TO NR-RACE-ID.
002900     MOVE MT-MEET-NAME (MT-INDEX) TO NR-MEET-NAME.
002910     MOVE MT-RACE-DATE (MT-INDEX) TO NR-RACE-DATE.
002920     MOVE RR-RUNNER-ID            TO NR-RUNNER-ID.
002930     MOVE RR-FIRST-NAME           TO NR-FIRST-NAME.
002940     MOVE RR-LAST-NAME            TO NR-LAST-NAME.
002950     MOVE RR-YEAR-IN-SCHOOL       TO NR-YEAR-IN-SCHOOL.
002960     MOVE RR-TEAM-NAME            TO NR-TEAM-NAME.
002970     MOVE RR-FINISH-TIME          TO NR-FINISH-TIME.
002980     MOVE RR-FINISH-PLACE         TO NR-FINISH-PLACE.
002990     MOVE SPACES                  TO FILLER IN NATLRACE-RECORD.
003000     WRITE NATLRACE-RECORD.
003010     ADD 1 TO WS-JOIN-COUNT.
003020 4210-EXIT.
003030     EXIT.
003040*-----------------------------------------------------------------*
003050 5000-LOG-YEAR-COUNTS.
003060*-----------------------------------------------------------------*
003070     DISPLAY 'NATLID: RACE-MASTER RECORDS READ  = ' WS-MASTER-COUNT.
003080     DISPLAY 'NATLID: CHAMPIONSHIP RACES MATCHED = ' WS-MATCH-COUNT.
003090     DISPLAY 'NATLID: NATLRACE DETAIL ROWS WRITTEN = ' WS-JOIN-COUNT.
003100     IF WS-CHAMP-RACE-COUNT > 0
003110         DISPLAY '*** WARNING - ' WS-CHAMP-RACE-COUNT
003120             ' MATCHED RACE(S) DROPPED - MATCH-TABLE FULL AT 500'
003130     END-IF.
003140     PERFORM 5010-LOG-ONE-YEAR THRU 5010-EXIT
003150         VARYING TY-INDEX FROM 1 BY 1
003160         UNTIL TY-INDEX > 4.
003170 5000-EXIT.
003180     EXIT.
003190*-----------------------------------------------------------------*
003200 5010-LOG-ONE-YEAR.
003210*-----------------------------------------------------------------*
003220     DISPLAY 'NATLID: YEAR ' TY-YEAR (TY-INDEX)
003230         ' MATCHES = ' YC-COUNT (TY-INDEX).
003240     IF YC-COUNT (TY-INDEX) = 0
003250         DISPLAY '*** WARNING - NO CHAMPIONSHIP RACE FOUND '
003260             'FOR YEAR ' TY-YEAR (TY-INDEX) ' ***'
003270     END-IF.
003280 5010-EXIT.
003290     EXIT.
003300*-----------------------------------------------------------------*
003310 9000-CLOSE-FILES.
003320*-----------------------------------------------------------------*
003330     CLOSE RACE-MASTER-FILE.
003340     CLOSE RACE-RESULT-FILE.
003350     CLOSE NATLRACE-FILE.
003360 9000-EXIT.
003370     EXIT.
003380*-----------------------------------------------------------------*
003390 END PROGRAM NATLID.

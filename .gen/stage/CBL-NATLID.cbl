      *=================================================================*
      * PROGRAM NAME:    NATLID
      * ORIGINAL AUTHOR: R. OKONKWO
      *
      * MAINTENANCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 03/14/88 R. OKONKWO      CREATED FOR NATIONALS STATS PROJECT.
      *                          IDENTIFIES THE MEN'S CHAMPIONSHIP
      *                          RACES OUT OF THE FULL RACE-MASTER
      *                          FILE FOR THE FOUR TARGET SEASONS.
      * 09/02/88 R. OKONKWO      ADDED PER-YEAR MATCH COUNT DISPLAY
      *                          SO THE MEET COORDINATOR CAN SEE A
      *                          YEAR WITH NO CHAMPIONSHIP RACE.
      * 11/30/89 T. WIER         RACE-MASTER MEET-NAME COMPARE WAS
      *                          CASE SENSITIVE - SOME FEEDS SEND
      *                          MIXED CASE MEET NAMES.  NOW UPPER-
      *                          CASED BEFORE THE COMPARE.
      * 04/09/90 T. WIER         REQ #1140 - JOIN PASS AGAINST
      *                          RACE-RESULT NOW TABLE-DRIVEN OFF THE
      *                          MATCHED RACE-ID LIST INSTEAD OF
      *                          RE-READING RACE-MASTER PER RESULT.
      * 02/18/93 D. FENN         REQ #1288 - RAISED MATCH-TABLE SIZE
      *                          FROM 200 TO 500 RACES/YEAR.
      * 01/06/99 D. FENN         Y2K REQ #1502 - RACE-DATE YEAR WINDOW
      *                          CONFIRMED FOUR FULL DIGITS ON INPUT;
      *                          NO WINDOWING NEEDED, DOCUMENTED HERE.
      * 07/22/03 M. HALLORAN     REQ #1601 - TARGET-YEAR LIST MOVED TO
      *                          A REDEFINED TABLE SO OPS CAN RE-
      *                          COMPILE FOR A DIFFERENT YEAR SET.
      * 05/11/09 M. HALLORAN     REQ #1699 - CLOSE NATLRACE-FILE ON
      *                          BOTH NORMAL AND ERROR PATHS.
      * 08/19/14 J. BRANNIGAN    REQ #1822 - MEET NAME CONSTANT MOVED
      *                          OUT OF PROCEDURE DIVISION LITERAL AND
      *                          INTO WORKING-STORAGE FOR EASIER AUDIT.
      * 06/03/19 J. BRANNIGAN    REQ #1876 - ADDED THE FOUR-BYTE PREFIX
      *                          PRE-CHECK AHEAD OF THE FULL MEET-NAME
      *                          COMPARE AND BROKE THE YEAR-COUNT
      *                          DISPLAY LOOP OUT TO ITS OWN PARAGRAPH.
      * 03/11/21 J. BRANNIGAN    REQ #1933 - 2110-CHECK-TARGET-YEAR WAS
      *                          BUMPING MATCH-TABLE-SIZE WITH NO CHECK
      *                          AGAINST THE 500-ROW OCCURS LIMIT.  A
      *                          HEAVY CHAMPIONSHIP SEASON COULD RUN
      *                          PAST THE TABLE.  GUARDED IT THE SAME
      *                          WAY RSTRBLD GUARDS ITS OWN TABLES.
      *=================================================================*
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    NATLID.
       AUTHOR.        R. OKONKWO.
       INSTALLATION.  ATHLETICS DATA SERVICES.
       DATE-WRITTEN.  03/14/88.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.
      *=================================================================*
       ENVIRONMENT DIVISION.
      *-----------------------------------------------------------------*
       CONFIGURATION SECTION.
      *-----------------------------------------------------------------*
       SOURCE-COMPUTER. IBM-3081.
       OBJECT-COMPUTER. IBM-3081.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *-----------------------------------------------------------------*
       INPUT-OUTPUT SECTION.
      *-----------------------------------------------------------------*
       FILE-CONTROL.
           SELECT RACE-MASTER-FILE ASSIGN TO RACEMAS
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS RM-FILE-STATUS.
      *
           SELECT RACE-RESULT-FILE ASSIGN TO RACERES
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS RR-FILE-STATUS.
      *
           SELECT NATLRACE-FILE ASSIGN TO NATLRAC
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS NR-FILE-STATUS.
      *=================================================================*
       DATA DIVISION.
      *-----------------------------------------------------------------*
       FILE SECTION.
      *-----------------------------------------------------------------*
       FD  RACE-MASTER-FILE
           RECORDING MODE IS F.
           COPY RACEMAS.
      *-----------------------------------------------------------------*
       FD  RACE-RESULT-FILE
           RECORDING MODE IS F.
           COPY RACERES.
      *-----------------------------------------------------------------*
       FD  NATLRACE-FILE
           RECORDING MODE IS F.
           COPY NATLREC.
      *=================================================================*
       WORKING-STORAGE SECTION.
      *-----------------------------------------------------------------*
      * REQ #1933 - STANDALONE COUNTER OF MATCHED CHAMPIONSHIP RACES
      * DROPPED BECAUSE MATCH-TABLE WAS ALREADY AT ITS 500-ROW LIMIT.
      * KEPT AS ITS OWN 77-LEVEL, NOT PART OF A GROUP, SO A CORE DUMP
      * DISPLAY SHOWS IT WITHOUT UNPACKING A RECORD.
      *-----------------------------------------------------------------*
       77  WS-CHAMP-RACE-COUNT         PIC 9(03) COMP VALUE 0.
      *-----------------------------------------------------------------*
       01  WS-SWITCHES-MISC-FIELDS.
           05  RM-FILE-STATUS          PIC X(02).
               88  RM-FILE-OK                    VALUE '00'.
               88  RM-EOF                        VALUE '10'.
           05  RR-FILE-STATUS          PIC X(02).
               88  RR-FILE-OK                    VALUE '00'.
               88  RR-EOF                        VALUE '10'.
           05  NR-FILE-STATUS          PIC X(02).
               88  NR-FILE-OK                    VALUE '00'.
           05  WS-MASTER-COUNT         PIC 9(07) COMP VALUE 0.
           05  WS-MATCH-COUNT          PIC 9(07) COMP VALUE 0.
           05  WS-JOIN-COUNT           PIC 9(07) COMP VALUE 0.
           05  WS-YEAR-SUB             PIC S9(03) COMP VALUE 0.
      *-----------------------------------------------------------------*
       01  WS-CHAMPIONSHIP-CONSTANTS.
           05  WS-CHAMP-MEET-NAME      PIC X(60) VALUE
               'NCAA DIVISION III CROSS COUNTRY CHAMPIONSHIPS'.
           05  WS-UC-MEET-NAME         PIC X(60).
      *-----------------------------------------------------------------*
      * CHEAP FOUR-BYTE PRE-CHECK ON THE MEET-NAME CONSTANT SO THE FULL
      * SIXTY-BYTE COMPARE IN 2100 IS ONLY PAID FOR ON A LIKELY HIT.
      * RACE-MASTER RUNS TO SEVERAL HUNDRED THOUSAND ROWS A SEASON.
      *-----------------------------------------------------------------*
       01  WS-CHAMP-MEET-NAME-REDEF REDEFINES WS-CHAMP-MEET-NAME.
           05  WS-CHAMP-MEET-PREFIX    PIC X(04).
           05  FILLER                  PIC X(56).
      *-----------------------------------------------------------------*
      * RACE-DATE BROKEN OUT TO ITS YEAR SO THE TARGET-YEAR SEARCH DOES
      * NOT HAVE TO COMPARE AGAINST THE FULL EIGHT-DIGIT DATE.
      *-----------------------------------------------------------------*
       01  WS-RACE-DATE-WORK.
           05  WS-RACE-DATE            PIC 9(08).
       01  WS-RACE-DATE-REDEF REDEFINES WS-RACE-DATE-WORK.
           05  WS-RACE-DATE-YYYY       PIC 9(04).
           05  WS-RACE-DATE-MMDD       PIC 9(04).
      *-----------------------------------------------------------------*
      * TARGET SEASONS - REDEFINED AS A TABLE SO A NEW SEASON SET
      * ONLY NEEDS A RECOMPILE OF THIS ONE AREA.  (REQ #1601)
      *-----------------------------------------------------------------*
       01  WS-TARGET-YEARS-LIST.
           05  FILLER                  PIC 9(04) VALUE 2021.
           05  FILLER                  PIC 9(04) VALUE 2022.
           05  FILLER                  PIC 9(04) VALUE 2023.
           05  FILLER                  PIC 9(04) VALUE 2024.
       01  WS-TARGET-YEARS REDEFINES WS-TARGET-YEARS-LIST.
           05  TY-YEAR                 PIC 9(04) OCCURS 4 TIMES
                   INDEXED BY TY-INDEX.
       01  WS-YEAR-MATCH-COUNTS.
           05  YC-COUNT                PIC 9(05) COMP OCCURS 4 TIMES.
      *-----------------------------------------------------------------*
      * MATCH-TABLE HOLDS THE RACE-ID/YEAR/HEADER OF EVERY RACE-MASTER
      * ROW THAT PASSED THE SEX/MEET-NAME/YEAR FILTER.  RACE-RESULT IS
      * THEN JOINED AGAINST THIS TABLE ON RACE-ID.  (REQ #1140)
      *-----------------------------------------------------------------*
       01  MATCH-TABLE.
           05  MATCH-TABLE-SIZE        PIC S9(03) COMP VALUE 0.
           05  MATCH-ENTRY OCCURS 1 TO 500 TIMES
                   DEPENDING ON MATCH-TABLE-SIZE
                   INDEXED BY MT-INDEX.
               10  MT-RACE-ID          PIC 9(07).
               10  MT-YEAR             PIC 9(04).
               10  MT-MEET-NAME        PIC X(60).
               10  MT-RACE-DATE        PIC 9(08).
      *=================================================================*
       PROCEDURE DIVISION.
      *-----------------------------------------------------------------*
       0000-MAIN-PROCESSING.
      *-----------------------------------------------------------------*
           PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
           PERFORM 2000-READ-RACE-MASTER THRU 2000-EXIT.
           PERFORM 2100-PROCESS-RACE-MASTER THRU 2100-EXIT
               UNTIL RM-EOF.
           PERFORM 4000-BUILD-NATLRACE THRU 4000-EXIT.
           PERFORM 5000-LOG-YEAR-COUNTS THRU 5000-EXIT.
           PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
           GOBACK.
      *-----------------------------------------------------------------*
       1000-OPEN-FILES.
      *-----------------------------------------------------------------*
           OPEN INPUT  RACE-MASTER-FILE.
           OPEN INPUT  RACE-RESULT-FILE.
           OPEN OUTPUT NATLRACE-FILE.
           IF NOT RM-FILE-OK OR NOT RR-FILE-OK OR NOT NR-FILE-OK
               DISPLAY 'NATLID: FILE OPEN ERROR - RM='
                   RM-FILE-STATUS ' RR=' RR-FILE-STATUS
                   ' NR=' NR-FILE-STATUS
               PERFORM 9000-CLOSE-FILES THRU 9000-EXIT
               GOBACK.
       1000-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       2000-READ-RACE-MASTER.
      *-----------------------------------------------------------------*
           READ RACE-MASTER-FILE
               AT END
                   SET RM-EOF TO TRUE
               NOT AT END
                   ADD 1 TO WS-MASTER-COUNT.
       2000-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       2100-PROCESS-RACE-MASTER.
      *-----------------------------------------------------------------*
           IF RM-SEX-MEN
               MOVE FUNCTION UPPER-CASE(RM-MEET-NAME)
                   TO WS-UC-MEET-NAME
               IF WS-UC-MEET-NAME (1:4) = WS-CHAMP-MEET-PREFIX
                   IF WS-UC-MEET-NAME = WS-CHAMP-MEET-NAME
                       IF NOT RM-DATE-UNKNOWN
                           PERFORM 2110-CHECK-TARGET-YEAR
                               THRU 2110-EXIT
                       END-IF
                   END-IF
               END-IF
           END-IF.
           PERFORM 2000-READ-RACE-MASTER THRU 2000-EXIT.
       2100-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       2110-CHECK-TARGET-YEAR.
      *-----------------------------------------------------------------*
           MOVE RM-RACE-DATE TO WS-RACE-DATE.
           SET TY-INDEX TO 1.
           SEARCH TY-YEAR
               AT END
                   NEXT SENTENCE
               WHEN TY-YEAR (TY-INDEX) = WS-RACE-DATE-YYYY
                   ADD 1 TO WS-MATCH-COUNT
                   ADD 1 TO YC-COUNT (TY-INDEX)
                   IF MATCH-TABLE-SIZE < 500
                       ADD 1 TO MATCH-TABLE-SIZE
                       MOVE RM-RACE-ID   TO MT-RACE-ID (MATCH-TABLE-SIZE)
                       MOVE TY-YEAR (TY-INDEX)
                                         TO MT-YEAR (MATCH-TABLE-SIZE)
                       MOVE RM-MEET-NAME TO MT-MEET-NAME (MATCH-TABLE-SIZE)
                       MOVE RM-RACE-DATE TO MT-RACE-DATE (MATCH-TABLE-SIZE)
                   ELSE
                       ADD 1 TO WS-CHAMP-RACE-COUNT
                   END-IF.
       2110-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       4000-BUILD-NATLRACE.
      *-----------------------------------------------------------------*
           PERFORM 4100-READ-RACE-RESULT THRU 4100-EXIT.
           PERFORM 4200-PROCESS-RACE-RESULT THRU 4200-EXIT
               UNTIL RR-EOF.
       4000-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       4100-READ-RACE-RESULT.
      *-----------------------------------------------------------------*
           READ RACE-RESULT-FILE
               AT END
                   SET RR-EOF TO TRUE.
       4100-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       4200-PROCESS-RACE-RESULT.
      *-----------------------------------------------------------------*
           IF MATCH-TABLE-SIZE > 0
               SET MT-INDEX TO 1
               SEARCH MATCH-ENTRY
                   AT END
                       NEXT SENTENCE
                   WHEN MT-RACE-ID (MT-INDEX) = RR-RACE-ID
                       PERFORM 4210-WRITE-NATLRACE-REC THRU 4210-EXIT
               END-SEARCH
           END-IF.
           PERFORM 4100-READ-RACE-RESULT THRU 4100-EXIT.
       4200-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       4210-WRITE-NATLRACE-REC.
      *-----------------------------------------------------------------*
           MOVE MT-YEAR (MT-INDEX)      TO NR-SNAP-YEAR.
           MOVE MT-RACE-ID (MT-INDEX)   TO NR-RACE-ID.
           MOVE MT-MEET-NAME (MT-INDEX) TO NR-MEET-NAME.
           MOVE MT-RACE-DATE (MT-INDEX) TO NR-RACE-DATE.
           MOVE RR-RUNNER-ID            TO NR-RUNNER-ID.
           MOVE RR-FIRST-NAME           TO NR-FIRST-NAME.
           MOVE RR-LAST-NAME            TO NR-LAST-NAME.
           MOVE RR-YEAR-IN-SCHOOL       TO NR-YEAR-IN-SCHOOL.
           MOVE RR-TEAM-NAME            TO NR-TEAM-NAME.
           MOVE RR-FINISH-TIME          TO NR-FINISH-TIME.
           MOVE RR-FINISH-PLACE         TO NR-FINISH-PLACE.
           MOVE SPACES                  TO FILLER IN NATLRACE-RECORD.
           WRITE NATLRACE-RECORD.
           ADD 1 TO WS-JOIN-COUNT.
       4210-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       5000-LOG-YEAR-COUNTS.
      *-----------------------------------------------------------------*
           DISPLAY 'NATLID: RACE-MASTER RECORDS READ  = ' WS-MASTER-COUNT.
           DISPLAY 'NATLID: CHAMPIONSHIP RACES MATCHED = ' WS-MATCH-COUNT.
           DISPLAY 'NATLID: NATLRACE DETAIL ROWS WRITTEN = ' WS-JOIN-COUNT.
           IF WS-CHAMP-RACE-COUNT > 0
               DISPLAY '*** WARNING - ' WS-CHAMP-RACE-COUNT
                   ' MATCHED RACE(S) DROPPED - MATCH-TABLE FULL AT 500'
           END-IF.
           PERFORM 5010-LOG-ONE-YEAR THRU 5010-EXIT
               VARYING TY-INDEX FROM 1 BY 1
               UNTIL TY-INDEX > 4.
       5000-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       5010-LOG-ONE-YEAR.
      *-----------------------------------------------------------------*
           DISPLAY 'NATLID: YEAR ' TY-YEAR (TY-INDEX)
               ' MATCHES = ' YC-COUNT (TY-INDEX).
           IF YC-COUNT (TY-INDEX) = 0
               DISPLAY '*** WARNING - NO CHAMPIONSHIP RACE FOUND '
                   'FOR YEAR ' TY-YEAR (TY-INDEX) ' ***'
           END-IF.
       5010-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       9000-CLOSE-FILES.
      *-----------------------------------------------------------------*
           CLOSE RACE-MASTER-FILE.
           CLOSE RACE-RESULT-FILE.
           CLOSE NATLRACE-FILE.
       9000-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       END PROGRAM NATLID.

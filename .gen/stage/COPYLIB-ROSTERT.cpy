      *---------------------------------------------------------------*
      * COPYBOOK:  ROSTERT
      * PURPOSE:   TABLES PASSED ON THE LINKAGE BETWEEN RSTRBLD
      *            (WHICH BUILDS THEM FROM NATLRACE-FILE) AND
      *            SNAPSHOT (WHICH SEARCHES THEM).  NO INDEXED FILES
      *            ARE USED FOR THESE LOOKUPS - THEY LIVE ENTIRELY
      *            IN WORKING STORAGE, KEYED BY YEAR AND/OR RUNNER.
      *---------------------------------------------------------------*
       01  CHAMP-YEAR-TABLE.
           05  CHAMP-TABLE-SIZE        PIC S9(03) COMP VALUE 0.
           05  CHAMP-YEAR-ENTRY OCCURS 1 TO 10 TIMES
                   DEPENDING ON CHAMP-TABLE-SIZE
                   INDEXED BY CY-INDEX.
               10  CY-YEAR             PIC 9(04).
               10  CY-CHAMP-DATE       PIC 9(08).
               10  FILLER              PIC X(08).
      *---------------------------------------------------------------*
       01  ROSTER-TABLE.
           05  ROSTER-TABLE-SIZE       PIC S9(04) COMP VALUE 0.
           05  ROSTER-ENTRY OCCURS 1 TO 2000 TIMES
                   DEPENDING ON ROSTER-TABLE-SIZE
                   INDEXED BY RO-INDEX.
               10  RO-YEAR             PIC 9(04).
               10  RO-RUNNER-ID        PIC 9(07).
               10  RO-PLACE            PIC 9(04).
               10  RO-PLACE-KNOWN-SW   PIC X(01).
                   88  RO-PLACE-KNOWN         VALUE 'Y'.
                   88  RO-PLACE-UNKNOWN       VALUE 'N'.
               10  FILLER              PIC X(08).
      *---------------------------------------------------------------*
       01  ATHLETE-INFO-TABLE.
           05  INFO-TABLE-SIZE         PIC S9(04) COMP VALUE 0.
           05  INFO-ENTRY OCCURS 1 TO 2000 TIMES
                   DEPENDING ON INFO-TABLE-SIZE
                   INDEXED BY IN-INDEX.
               10  IN-RUNNER-ID        PIC 9(07).
               10  IN-NAME             PIC X(41).
               10  IN-CLASS            PIC X(10).
               10  IN-SCHOOL           PIC X(40).
               10  FILLER              PIC X(08).

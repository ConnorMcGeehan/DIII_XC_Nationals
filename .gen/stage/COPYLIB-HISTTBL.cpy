      *---------------------------------------------------------------*
      * COPYBOOK:  HISTTBL
      * PURPOSE:   IN-MEMORY IMAGE OF ATHLETE-HISTORY-FILE, LOADED
      *            ONCE BY SNAPSHOT AND SCANNED REPEATEDLY BY RUNNER
      *            ID.  KEEPS THE HISTORY OFF DASD FOR THE DURATION
      *            OF THE RUN SO NO INDEXED FILE IS NEEDED.
      *---------------------------------------------------------------*
       01  HISTORY-TABLE.
           05  HISTORY-TABLE-SIZE      PIC S9(05) COMP VALUE 0.
           05  HISTORY-ENTRY OCCURS 1 TO 20000 TIMES
                   DEPENDING ON HISTORY-TABLE-SIZE
                   INDEXED BY HT-INDEX.
               10  HT-RUNNER-ID        PIC 9(07).
               10  HT-SEASON-YEAR      PIC 9(04).
               10  HT-PERF-DATE        PIC 9(08).
                   88  HT-DATE-UNKNOWN            VALUE 0.
               10  HT-MEET-NAME        PIC X(60).
               10  HT-SECTION          PIC X(30).
               10  HT-PERF-TIME        PIC 9(05)V99.
                   88  HT-TIME-MISSING            VALUE 0.
               10  HT-PERF-PLACE       PIC 9(04).
                   88  HT-PLACE-MISSING           VALUE 0.
               10  FILLER              PIC X(07).

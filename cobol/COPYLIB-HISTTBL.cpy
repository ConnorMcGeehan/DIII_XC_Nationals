000100*---------------------------------------------------------------*
000110* COPYBOOK:  HISTTBL
000120* PURPOSE:   IN-MEMORY IMAGE OF ATHLETE-HISTORY-FILE, LOADED
000130*            ONCE BY SNAPSHOT AND SCANNED REPEATEDLY BY RUNNER
000140*            ID.  KEEPS THE HISTORY OFF DASD FOR THE DURATION
000150*            OF THE RUN SO NO INDEXED FILE IS NEEDED.
000160*---------------------------------------------------------------*
000170 01  HISTORY-TABLE.
000180     05  HISTORY-TABLE-SIZE      PIC S9(05) COMP VALUE 0.
000190     05  HISTORY-ENTRY OCCURS 1 TO 20000 TIMES
000200             DEPENDING ON HISTORY-TABLE-SIZE
000210             INDEXED BY HT-INDEX.
000220         10  HT-RUNNER-ID        PIC 9(07).
000230         10  HT-SEASON-YEAR      PIC 9(04).
000240         10  HT-PERF-DATE        PIC 9(08).
000250             88  HT-DATE-UNKNOWN            VALUE 0.
000260         10  HT-MEET-NAME        PIC X(60).
000270         10  HT-SECTION          PIC X(30).
000280         10  HT-PERF-TIME        PIC 9(05)V99.
000290             88  HT-TIME-MISSING            VALUE 0.
000300         10  HT-PERF-PLACE       PIC 9(04).
000310             88  HT-PLACE-MISSING           VALUE 0.
000320         10  FILLER              PIC X(07).

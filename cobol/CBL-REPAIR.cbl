000100*=================================================================*
000110* PROGRAM NAME:    REPAIR
000120* ORIGINAL AUTHOR: T. WIER
000130*
000140* MAINTENANCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 04/09/90 T. WIER         CREATED - THE 1990-92 CONFERENCE FEED
000180*                          NEVER CARRIED A FINISH PLACE FOR THE
000190*                          NATIONALS RACE, ONLY A FINISH TIME.
000200*                          THIS PROGRAM RE-DERIVES PLACE BY
000210*                          RANKING TIME WITHIN A SEASON.
000220* 02/18/93 D. FENN         REQ #1288 - RETARGETED AT THE CURRENT
000230*                          THREE-SEASON WINDOW RATHER THAN THE
000240*                          ORIGINAL TWO SEASONS.
000250* 01/06/99 D. FENN         Y2K REQ #1502 - SEASON-YEAR LITERALS
000260*                          CONFIRMED FOUR-DIGIT.  NO CHANGE MADE.
000270* 07/22/03 M. HALLORAN     REQ #1601 - MEET-NAME MATCH NOW ALSO
000280*                          ACCEPTS THE "DIVISION 3" AND "DIII"
000290*                          SPELLINGS SEEN IN THE OLDER CONFERENCE
000300*                          FEEDS, NOT JUST "DIVISION III".
000310* 11/14/06 M. HALLORAN     REQ #1655 - THIRD SEASON IN THE WINDOW
000320*                          ALREADY CARRIES A REAL FINISH PLACE ON
000330*                          THE FEED - THAT SEASON NOW PASSES ITS
000340*                          OWN PLACE THROUGH UNCHANGED INSTEAD OF
000350*                          BEING RE-RANKED BY TIME.
000360* 08/19/14 J. BRANNIGAN    REQ #1822 - ALL-AMERICAN FLAG ADDED TO
000370*                          THE OUTPUT SO THE COACHES OFFICE DOES
000380*                          NOT HAVE TO RE-DERIVE IT DOWNSTREAM.
000390* 03/11/21 J. BRANNIGAN    REQ #1934 - 2100-PROCESS-HISTORY-RECORD
000400*                          NOW COUNTS PERF-DATE/SEASON-YEAR
000410*                          MISMATCHES AND WARNS ON THE RUN TOTALS
000420*                          LINE INSTEAD OF ONLY DISPLAYING ONE
000430*                          LINE PER OCCURRENCE.
000440*=================================================================*
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID.    REPAIR.
000470 AUTHOR.        T. WIER.
000480 INSTALLATION.  ATHLETICS DATA SERVICES.
000490 DATE-WRITTEN.  04/09/90.
000500 DATE-COMPILED.
000510 SECURITY.      NON-CONFIDENTIAL.
000520*=================================================================*
000530 ENVIRONMENT DIVISION.
000540*-----------------------------------------------------------------*
000550 CONFIGURATION SECTION.
000560*-----------------------------------------------------------------*
000570 SOURCE-COMPUTER. IBM-3081.
000580 OBJECT-COMPUTER. IBM-3081.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610*-----------------------------------------------------------------*
000620 INPUT-OUTPUT SECTION.
000630*-----------------------------------------------------------------*
000640 FILE-CONTROL.
000650     SELECT ATHLETE-HISTORY-FILE ASSIGN TO ATHHIST
000660       ORGANIZATION IS LINE SEQUENTIAL
000670       FILE STATUS IS AH-FILE-STATUS.
000680     SELECT SORT-FILE ASSIGN TO SORTWK1.
000690     SELECT REPAIRED-NATIONALS-FILE ASSIGN TO REPAIRD
000700       ORGANIZATION IS LINE SEQUENTIAL
000710       FILE STATUS IS RP-FILE-STATUS.
000720*=================================================================*
000730 DATA DIVISION.
000740*-----------------------------------------------------------------*
000750 FILE SECTION.
000760*-----------------------------------------------------------------*
000770 FD  ATHLETE-HISTORY-FILE
000780     RECORDING MODE IS F.
000790     COPY ATHHIST.
000800*-----------------------------------------------------------------*
000810* SORT-RECORD CARRIES ONE CANDIDATE CHAMPIONSHIP PERFORMANCE.  THE
000820* SORT KEY IS YEAR THEN TIME SO EACH SEASON'S FIELD COMES BACK IN
000830* FINISH ORDER - SR-ORIG-PLACE RIDES ALONG UNUSED EXCEPT FOR THE
000840* SEASON THAT ALREADY CARRIES A REAL PLACE (REQ #1655).
000850*-----------------------------------------------------------------*
000860 SD  SORT-FILE.
000870 01  SORT-RECORD.
000880     05  SR-YEAR                 PIC 9(04).
000890     05  SR-TIME                 PIC 9(05)V99.
000900     05  SR-RUNNER-ID            PIC 9(07).
000910     05  SR-MEET-NAME            PIC X(60).
000920     05  SR-ORIG-PLACE           PIC 9(04).
000930     05  FILLER                  PIC X(10).
000940*-----------------------------------------------------------------*
000950 FD  REPAIRED-NATIONALS-FILE
000960     RECORDING MODE IS F.
000970 01  REPAIRED-NATIONALS-RECORD.
000980     05  RP-DATA                 PIC X(190).
000990     05  FILLER                  PIC X(010).
001000*=================================================================*
001010 WORKING-STORAGE SECTION.
001020*-----------------------------------------------------------------*
001030* REQ #1934 - STANDALONE COUNTER OF ATHLETE-HISTORY ROWS WHOSE
001040* PERF-DATE YEAR DISAGREES WITH SEASON-YEAR.  KEPT OUT OF ANY
001050* GROUP SO IT SHOWS ON A CORE DUMP WITHOUT UNPACKING A RECORD.
001060*-----------------------------------------------------------------*
001070 77  WS-DATE-MISMATCH-COUNT      PIC 9(05) COMP VALUE 0.
001080*-----------------------------------------------------------------*
001090 01  WS-FILE-STATUS-FIELDS.
001100     05  AH-FILE-STATUS          PIC X(02).
001110         88  AH-FILE-OK                    VALUE '00'.
001120         88  AH-EOF                        VALUE '10'.
001130     05  RP-FILE-STATUS          PIC X(02).
001140         88  RP-FILE-OK                    VALUE '00'.
001150     05  SORT-EOF-SW             PIC X(01) VALUE 'N'.
001160         88  SORT-EOF                       VALUE 'Y'.
001170 01  WS-RUN-COUNTERS.
001180     05  WS-HISTORY-READ-COUNT   PIC 9(06) COMP VALUE 0.
001190     05  WS-FILTERED-COUNT       PIC 9(05) COMP VALUE 0.
001200     05  WS-REPAIRED-COUNT       PIC 9(05) COMP VALUE 0.
001210*-----------------------------------------------------------------*
001220* THE THREE SEASONS THIS PROGRAM RUNS AGAINST - REDEFINED AS A
001230* TABLE SO THE WINDOW CAN BE SLID BY A ONE-AREA RECOMPILE.
001240* (REQ #1288 RETARGETED THE ORIGINAL TWO-SEASON WINDOW TO THREE.)
001250*-----------------------------------------------------------------*
001260 01  WS-TARGET-SEASONS-LIST.
001270     05  FILLER                  PIC 9(04) VALUE 2021.
001280     05  FILLER                  PIC 9(04) VALUE 2022.
001290     05  FILLER                  PIC 9(04) VALUE 2023.
001300 01  WS-TARGET-SEASONS REDEFINES WS-TARGET-SEASONS-LIST.
001310     05  TS-YEAR                 PIC 9(04) OCCURS 3 TIMES
001320             INDEXED BY TS-INDEX.
001330*-----------------------------------------------------------------*
001340* THE LAST SEASON IN THE WINDOW (REQ #1655) ALREADY CARRIES A REAL
001350* PLACE ON THE FEED AND PASSES THROUGH UNRANKED.
001360*-----------------------------------------------------------------*
001370 01  WS-PASSTHROUGH-YEAR         PIC 9(04) VALUE 2023.
001380*-----------------------------------------------------------------*
001390* AH-PERF-DATE IS CROSS-CHECKED AGAINST AH-SEASON-YEAR BEFORE A
001400* CANDIDATE PERFORMANCE IS TRUSTED - SAME SAFEGUARD RSTRBLD USES
001410* AGAINST A MISCODED FEED DATE (REQ #1876).
001420*-----------------------------------------------------------------*
001430 01  WS-PERF-DATE-WORK.
001440     05  WS-PERF-DATE            PIC 9(08).
001450 01  WS-PERF-DATE-REDEF REDEFINES WS-PERF-DATE-WORK.
001460     05  WS-PERF-DATE-YYYY       PIC 9(04).
001470     05  WS-PERF-DATE-MMDD       PIC 9(04).
001480*-----------------------------------------------------------------*
001490* COMPOSITE YEAR/RUNNER TRACE KEY - USED ONLY ON THE AUDIT DISPLAY
001500* IN 3100 SO OPERATIONS CAN GREP ONE STRING OUT OF THE JOB LOG.
001510*-----------------------------------------------------------------*
001520 01  WS-DIAG-KEY-AREA.
001530     05  WS-DIAG-YEAR            PIC 9(04).
001540     05  WS-DIAG-RUNNER-ID       PIC 9(07).
001550 01  WS-DIAG-KEY-REDEF REDEFINES WS-DIAG-KEY-AREA.
001560     05  WS-DIAG-KEY-DISPLAY     PIC X(11).
001570*-----------------------------------------------------------------*
001580* CHAMPIONSHIP-MEET-NAME MATCH WORK AREA - THREE SPELLINGS ARE IN
001590* USE ACROSS THE FEED HISTORY (REQ #1601), CHECKED WITH THE SAME
001600* LITERAL-INSPECT STYLE USED ELSEWHERE FOR TEXT SCANS.
001610*-----------------------------------------------------------------*
001620 01  WS-CHAMP-MATCH-SWITCHES.
001630     05  WS-CHAMP-MATCH-SW       PIC X(01) VALUE 'N'.
001640         88  WS-IS-CHAMP-MEET               VALUE 'Y'.
001650         88  WS-NOT-CHAMP-MEET               VALUE 'N'.
001660     05  WS-CHAMP-MATCH-TALLY    PIC 9(03) COMP VALUE 0.
001670     05  WS-UC-MEET-TEXT         PIC X(60).
001680*-----------------------------------------------------------------*
001690 01  WS-RANKING-FIELDS.
001700     05  WS-PREV-YEAR            PIC 9(04) VALUE 0.
001710     05  WS-PLACE-COUNTER        PIC 9(04) COMP VALUE 0.
001720     05  WS-OUT-PLACE            PIC 9(04) VALUE 0.
001730     05  WS-ALL-AMERICAN         PIC 9(01) VALUE 0.
001740*-----------------------------------------------------------------*
001750     COPY CSVLINE.
001760*-----------------------------------------------------------------*
001770 01  WS-EDIT-FIELDS.
001780     05  WS-YEAR-EDIT            PIC 9999.
001790     05  FILLER                  PIC X(04).
001800*=================================================================*
001810 PROCEDURE DIVISION.
001820*-----------------------------------------------------------------*
001830 0000-MAIN-PROCESSING.
001840*-----------------------------------------------------------------*
001850     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
001860     PERFORM 1010-WRITE-CSV-HEADER THRU 1010-EXIT.
001870     SORT SORT-FILE
001880         ASCENDING KEY SR-YEAR SR-TIME
001890         INPUT PROCEDURE IS 2000-BUILD-SORT-FILE
001900         OUTPUT PROCEDURE IS 3000-WRITE-REPAIRED-FILE.
001910     PERFORM 8000-LOG-RUN-TOTALS THRU 8000-EXIT.
001920     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
001930     GOBACK.
001940*-----------------------------------------------------------------*
001950 1000-OPEN-FILES.
001960*-----------------------------------------------------------------*
001970     OPEN INPUT ATHLETE-HISTORY-FILE.
001980     OPEN OUTPUT REPAIRED-NATIONALS-FILE.
001990     IF NOT AH-FILE-OK OR NOT RP-FILE-OK
002000         DISPLAY 'REPAIR: FILE OPEN ERROR - AH=' AH-FILE-STATUS
002010             ' RP=' RP-FILE-STATUS
002020     END-IF.
002030 1000-EXIT.
002040     EXIT.
002050*-----------------------------------------------------------------*
002060 1010-WRITE-CSV-HEADER.
002070*-----------------------------------------------------------------*
002080     MOVE 'ATHLETE-ID,YEAR,MEET-NAME,TIME,PLACE,ALL-AMERICAN'
002090         TO WS-CSV-LINE.
002100     WRITE REPAIRED-NATIONALS-RECORD FROM WS-CSV-LINE.
002110 1010-EXIT.
002120     EXIT.
002130*-----------------------------------------------------------------*
002140* 2000-BUILD-SORT-FILE - INPUT PROCEDURE FOR THE SORT.  READS
002150* ATHLETE-HISTORY-FILE ONCE AND RELEASES ONLY THE CANDIDATE
002160* CHAMPIONSHIP PERFORMANCES FOR THE THREE-SEASON REPAIR WINDOW.
002170*-----------------------------------------------------------------*
002180 2000-BUILD-SORT-FILE SECTION.
002190*-----------------------------------------------------------------*
002200     PERFORM 2010-READ-ATHLETE-HISTORY THRU 2010-EXIT.
002210     PERFORM 2100-PROCESS-HISTORY-RECORD THRU 2100-EXIT
002220         UNTIL AH-EOF.
002230 2000-DUMMY SECTION.
002240*-----------------------------------------------------------------*
002250 2010-READ-ATHLETE-HISTORY.
002260*-----------------------------------------------------------------*
002270     READ ATHLETE-HISTORY-FILE
002280         AT END
002290             SET AH-EOF TO TRUE
002300         NOT AT END
002310             ADD 1 TO WS-HISTORY-READ-COUNT.
002320 2010-EXIT.
002330     EXIT.
002340*-----------------------------------------------------------------*
002350 2100-PROCESS-HISTORY-RECORD.
002360*-----------------------------------------------------------------*
002370     SET TS-INDEX TO 1.
002380     SEARCH TS-YEAR
002390         AT END
002400             NEXT SENTENCE
002410         WHEN TS-YEAR (TS-INDEX) = AH-SEASON-YEAR
002420             IF NOT AH-DATE-UNKNOWN
002430                 MOVE AH-PERF-DATE TO WS-PERF-DATE
002440                 IF WS-PERF-DATE-YYYY NOT = AH-SEASON-YEAR
002450                     DISPLAY 'REPAIR: PERF-DATE YEAR DOES NOT '
002460                         'MATCH SEASON-YEAR FOR RUNNER '
002470                         AH-RUNNER-ID
002480                     ADD 1 TO WS-DATE-MISMATCH-COUNT
002490                 END-IF
002500             END-IF
002510             PERFORM 2110-CHECK-CHAMPIONSHIP-MEET THRU 2110-EXIT
002520             IF WS-IS-CHAMP-MEET
002530                 MOVE AH-SEASON-YEAR  TO SR-YEAR
002540                 MOVE AH-PERF-TIME    TO SR-TIME
002550                 MOVE AH-RUNNER-ID    TO SR-RUNNER-ID
002560                 MOVE AH-MEET-NAME    TO SR-MEET-NAME
002570                 MOVE AH-PERF-PLACE   TO SR-ORIG-PLACE
002580                 RELEASE SORT-RECORD
002590                 ADD 1 TO WS-FILTERED-COUNT
002600             END-IF
002610     END-SEARCH.
002620     PERFORM 2010-READ-ATHLETE-HISTORY THRU 2010-EXIT.
002630 2100-EXIT.
002640     EXIT.
002650*-----------------------------------------------------------------*
002660 2110-CHECK-CHAMPIONSHIP-MEET.
002670*-----------------------------------------------------------------*
002680     MOVE FUNCTION UPPER-CASE (AH-MEET-NAME) TO WS-UC-MEET-TEXT.
002690     MOVE 0 TO WS-CHAMP-MATCH-TALLY.
002700     INSPECT WS-UC-MEET-TEXT TALLYING WS-CHAMP-MATCH-TALLY
002710         FOR ALL 'NCAA DIVISION III CROSS COUNTRY CHAMPIONSHIPS'.
002720     INSPECT WS-UC-MEET-TEXT TALLYING WS-CHAMP-MATCH-TALLY
002730         FOR ALL 'NCAA DIVISION 3 CROSS COUNTRY CHAMPIONSHIPS'.
002740     INSPECT WS-UC-MEET-TEXT TALLYING WS-CHAMP-MATCH-TALLY
002750         FOR ALL 'NCAA DIII CROSS COUNTRY CHAMPIONSHIPS'.
002760     IF WS-CHAMP-MATCH-TALLY > 0
002770         SET WS-IS-CHAMP-MEET TO TRUE
002780     ELSE
002790         SET WS-NOT-CHAMP-MEET TO TRUE
002800     END-IF.
002810 2110-EXIT.
002820     EXIT.
002830*-----------------------------------------------------------------*
002840* 3000-WRITE-REPAIRED-FILE - OUTPUT PROCEDURE FOR THE SORT.
002850* RETURNS EACH SEASON'S CANDIDATES IN TIME ORDER AND ASSIGNS
002860* PLACE 1..N, EXCEPT THE PASSTHROUGH SEASON WHICH KEEPS ITS OWN
002870* RECORDED PLACE (REQ #1655).
002880*-----------------------------------------------------------------*
002890 3000-WRITE-REPAIRED-FILE SECTION.
002900*-----------------------------------------------------------------*
002910     MOVE 0 TO WS-PREV-YEAR.
002920     MOVE 0 TO WS-PLACE-COUNTER.
002930     PERFORM 3010-RETURN-SORT-RECORD THRU 3010-EXIT.
002940     PERFORM 3100-WRITE-ONE-REPAIRED-REC THRU 3100-EXIT
002950         UNTIL SORT-EOF.
002960 3000-DUMMY SECTION.
002970*-----------------------------------------------------------------*
002980 3010-RETURN-SORT-RECORD.
002990*-----------------------------------------------------------------*
003000     RETURN SORT-FILE
003010         AT END
003020             SET SORT-EOF TO TRUE.
003030 3010-EXIT.
003040     EXIT.
003050*-----------------------------------------------------------------*
003060 3100-WRITE-ONE-REPAIRED-REC.
003070*-----------------------------------------------------------------*
003080     IF SR-YEAR NOT = WS-PREV-YEAR
003090         MOVE SR-YEAR TO WS-PREV-YEAR
003100         MOVE 0 TO WS-PLACE-COUNTER
003110     END-IF.
003120     ADD 1 TO WS-PLACE-COUNTER.
003130     IF SR-YEAR = WS-PASSTHROUGH-YEAR
003140         MOVE SR-ORIG-PLACE TO WS-OUT-PLACE
003150     ELSE
003160         MOVE WS-PLACE-COUNTER TO WS-OUT-PLACE
003170     END-IF.
003180     MOVE 0 TO WS-ALL-AMERICAN.
003190     IF WS-OUT-PLACE > 0 AND WS-OUT-PLACE <= 40
003200         MOVE 1 TO WS-ALL-AMERICAN
003210     END-IF.
003220     MOVE SR-YEAR TO WS-DIAG-YEAR.
003230     MOVE SR-RUNNER-ID TO WS-DIAG-RUNNER-ID.
003240     DISPLAY 'REPAIR: RANKED ' WS-DIAG-KEY-DISPLAY
003250         ' PLACE = ' WS-OUT-PLACE.
003260     MOVE SR-YEAR TO WS-YEAR-EDIT.
003270     MOVE SR-TIME TO WS-CSV-TIME-EDIT.
003280     MOVE WS-OUT-PLACE TO WS-CSV-PLACE-EDIT.
003290     STRING SR-RUNNER-ID DELIMITED BY SIZE
003300         WS-COMMA DELIMITED BY SIZE
003310         WS-YEAR-EDIT DELIMITED BY SIZE
003320         WS-COMMA DELIMITED BY SIZE
003330         SR-MEET-NAME DELIMITED BY SIZE
003340         WS-COMMA DELIMITED BY SIZE
003350         WS-CSV-TIME-EDIT DELIMITED BY SIZE
003360         WS-COMMA DELIMITED BY SIZE
003370         WS-CSV-PLACE-EDIT DELIMITED BY SIZE
003380         WS-COMMA DELIMITED BY SIZE
003390         WS-ALL-AMERICAN DELIMITED BY SIZE
003400         INTO WS-CSV-LINE.
003410     WRITE REPAIRED-NATIONALS-RECORD FROM WS-CSV-LINE.
003420     ADD 1 TO WS-REPAIRED-COUNT.
003430     PERFORM 3010-RETURN-SORT-RECORD THRU 3010-EXIT.
003440 3100-EXIT.
003450     EXIT.
003460*-----------------------------------------------------------------*
003470 8000-LOG-RUN-TOTALS.
003480*-----------------------------------------------------------------*
003490     DISPLAY 'REPAIR: ATHLETE-HISTORY RECORDS READ = '
003500         WS-HISTORY-READ-COUNT.
003510     DISPLAY 'REPAIR: CANDIDATE PERFORMANCES FILTERED = '
003520         WS-FILTERED-COUNT.
003530     DISPLAY 'REPAIR: REPAIRED-NATIONALS RECORDS WRITTEN = '
003540         WS-REPAIRED-COUNT.
003550     IF WS-DATE-MISMATCH-COUNT > 0
003560         DISPLAY '*** WARNING - ' WS-DATE-MISMATCH-COUNT
003570             ' PERF-DATE/SEASON-YEAR MISMATCH(ES) FOUND'
003580     END-IF.
003590 8000-EXIT.
003600     EXIT.
003610*-----------------------------------------------------------------*
003620 9000-CLOSE-FILES.
003630*-----------------------------------------------------------------*
003640     CLOSE ATHLETE-HISTORY-FILE.
003650     CLOSE REPAIRED-NATIONALS-FILE.
003660 9000-EXIT.
003670     EXIT.
003680*-----------------------------------------------------------------*
003690 END PROGRAM REPAIR.

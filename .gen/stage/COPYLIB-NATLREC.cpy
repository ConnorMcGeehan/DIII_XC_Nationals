      *---------------------------------------------------------------*
      * COPYBOOK:  NATLREC
      * PURPOSE:   NATIONALS-RACE INTERMEDIATE RECORD - WRITTEN BY
      *            NATLID, READ BY RSTRBLD.  ONE ROW PER FINISHER OF
      *            A MATCHED CHAMPIONSHIP RACE, CARRYING THE RACE
      *            HEADER FIELDS ALONG WITH THE RESULT DETAIL.
      *---------------------------------------------------------------*
       01  NATLRACE-RECORD.
           05  NR-SNAP-YEAR            PIC 9(04).
           05  NR-RACE-ID              PIC 9(07).
           05  NR-MEET-NAME            PIC X(60).
           05  NR-RACE-DATE            PIC 9(08).
           05  NR-RUNNER-ID            PIC 9(07).
           05  NR-FIRST-NAME           PIC X(20).
           05  NR-LAST-NAME            PIC X(20).
           05  NR-YEAR-IN-SCHOOL       PIC X(10).
           05  NR-TEAM-NAME            PIC X(40).
           05  NR-FINISH-TIME          PIC 9(05)V99.
               88  NR-FINISH-TIME-MISSING        VALUE 0.
           05  NR-FINISH-PLACE         PIC 9(04).
               88  NR-FINISH-PLACE-MISSING       VALUE 0.
           05  FILLER                  PIC X(08).

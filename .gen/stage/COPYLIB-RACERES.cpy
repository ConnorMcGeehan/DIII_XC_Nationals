      *---------------------------------------------------------------*
      * COPYBOOK:  RACERES
      * PURPOSE:   RACE-RESULT FILE RECORD LAYOUT - ONE ROW PER
      *            FINISHER OF A RACE.  RR-RACE-ID LINKS BACK TO THE
      *            RACE-MASTER-RECORD FOR THAT RACE.
      *---------------------------------------------------------------*
       01  RACE-RESULT-RECORD.
           05  RR-RACE-ID              PIC 9(07).
           05  RR-RUNNER-ID            PIC 9(07).
           05  RR-FIRST-NAME           PIC X(20).
           05  RR-LAST-NAME            PIC X(20).
           05  RR-YEAR-IN-SCHOOL       PIC X(10).
           05  RR-TEAM-NAME            PIC X(40).
           05  RR-FINISH-TIME          PIC 9(05)V99.
               88  RR-TIME-MISSING                VALUE 0.
           05  RR-FINISH-PLACE         PIC 9(04).
               88  RR-PLACE-MISSING               VALUE 0.
           05  FILLER                  PIC X(06).

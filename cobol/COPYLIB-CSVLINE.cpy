000100*---------------------------------------------------------------*
000110* COPYBOOK:  CSVLINE
000120* PURPOSE:   SCRATCH FIELDS SHARED BY THE EXTRACT WRITERS FOR
000130*            BUILDING COMMA-DELIMITED OUTPUT LINES AND FOR
000140*            SUBSTITUTING THE "NA" MISSING-VALUE TOKEN.
000150*---------------------------------------------------------------*
000160 01  CSV-WORK-FIELDS.
000170     05  WS-CSV-LINE             PIC X(200).
000180     05  WS-CSV-TIME-EDIT        PIC ZZZZ9.99.
000190     05  WS-CSV-CONSIST-EDIT     PIC ZZZ9.99.
000200     05  WS-CSV-DAYS-EDIT        PIC ZZZ9.
000210     05  WS-CSV-COUNT-EDIT       PIC ZZ9.
000220     05  WS-CSV-PLACE-EDIT       PIC ZZZ9.
000230     05  WS-CSV-FIELD            PIC X(60).
000240     05  WS-NA-LITERAL           PIC X(02) VALUE 'NA'.
000250     05  WS-COMMA                PIC X(01) VALUE ','.
000260     05  FILLER                  PIC X(10).

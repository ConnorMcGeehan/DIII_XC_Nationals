      *---------------------------------------------------------------*
      * COPYBOOK:  ATHHIST
      * PURPOSE:   ATHLETE-HISTORY FILE RECORD LAYOUT - ONE ROW PER
      *            RACE IN A RUNNER'S CAREER, ACROSS ALL SEASONS.
      *---------------------------------------------------------------*
       01  ATHLETE-HISTORY-RECORD.
           05  AH-RUNNER-ID            PIC 9(07).
           05  AH-SEASON-YEAR          PIC 9(04).
           05  AH-PERF-DATE            PIC 9(08).
               88  AH-DATE-UNKNOWN                VALUE 0.
           05  AH-MEET-NAME            PIC X(60).
           05  AH-SECTION              PIC X(30).
           05  AH-PERF-TIME            PIC 9(05)V99.
               88  AH-TIME-MISSING                VALUE 0.
           05  AH-PERF-PLACE           PIC 9(04).
               88  AH-PLACE-MISSING               VALUE 0.
           05  FILLER                  PIC X(07).

000100*---------------------------------------------------------------*
000110* COPYBOOK:  RACEMAS
000120* PURPOSE:   RACE-MASTER FILE RECORD LAYOUT - ONE ROW PER RACE
000130*            RUN AT A MEET.  KEYED BY RM-RACE-ID FOR JOIN TO
000140*            RACE-RESULT.
000150*---------------------------------------------------------------*
000160 01  RACE-MASTER-RECORD.
000170     05  RM-RACE-ID              PIC 9(07).
000180     05  RM-RACE-SEX             PIC X(01).
000190         88  RM-SEX-MEN                    VALUE 'M'.
000200         88  RM-SEX-WOMEN                  VALUE 'F'.
000210     05  RM-MEET-NAME            PIC X(60).
000220     05  RM-RACE-SECTION         PIC X(30).
000230     05  RM-RACE-DATE            PIC 9(08).
000240         88  RM-DATE-UNKNOWN                VALUE 0.
000250     05  FILLER                  PIC X(05).

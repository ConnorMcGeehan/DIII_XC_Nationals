      *=================================================================*
      * PROGRAM NAME:    RSTRBLD
      * ORIGINAL AUTHOR: R. OKONKWO
      *
      * MAINTENANCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 03/21/88 R. OKONKWO      CREATED AS A CALLED SUBPROGRAM SO THE
      *                          ROSTER/CHAMPIONSHIP-DATE/ATHLETE-INFO
      *                          TABLES CAN BE BUILT ONCE AND SHARED
      *                          WITH ANY CALLING PROGRAM VIA LINKAGE.
      * 09/02/88 R. OKONKWO      ROSTER PLACE NOW KEEPS THE LOWEST
      *                          NON-ZERO PLACE SEEN FOR A RUNNER IN A
      *                          GIVEN YEAR RATHER THAN THE FIRST ONE
      *                          READ (RESULTS FILE IS NOT IN PLACE
      *                          ORDER).
      * 04/09/90 T. WIER         REQ #1141 - ADDED ATHLETE-INFO-TABLE
      *                          SO SNAPSHOT DOES NOT HAVE TO REREAD
      *                          NATLRACE-FILE FOR NAME/CLASS/SCHOOL.
      * 02/18/93 D. FENN         REQ #1288 - RAISED TABLE SIZES TO
      *                          MATCH THE 500 RACE/YEAR LIMIT IN
      *                          NATLID.
      * 01/06/99 D. FENN         Y2K REQ #1502 - NR-RACE-DATE CONFIRMED
      *                          FOUR-DIGIT YEAR ON INPUT.  NO CHANGE
      *                          REQUIRED.
      * 07/22/03 M. HALLORAN     REQ #1601 - NAME BUILD NOW TRIMS
      *                          TRAILING BLANKS BETWEEN FIRST AND
      *                          LAST NAME SO THE COMBINED NAME FIELD
      *                          DOES NOT CARRY A RAGGED GAP.
      * 05/11/09 M. HALLORAN     REQ #1699 - RETURN CODE SET NON-ZERO
      *                          IF NATLRACE-FILE CANNOT BE OPENED SO
      *                          THE CALLING PROGRAM CAN ABORT CLEANLY.
      * 06/03/19 J. BRANNIGAN    REQ #1876 - ADDED THE RACE-DATE/SNAP-
      *                          YEAR CROSS CHECK AND THE YEAR-IN-SCHOOL
      *                          CODE VALIDATION, BOTH LOGGED AS
      *                          WARNINGS ONLY - NEITHER STOPS THE RUN.
      * 03/11/21 J. BRANNIGAN    REQ #1934 - 2120-UPDATE-ROSTER-PLACE
      *                          NOW COUNTS AND WARNS ON ROSTER ROWS
      *                          DROPPED WHEN ROSTER-TABLE IS FULL,
      *                          RATHER THAN SILENTLY DISCARDING THEM.
      *=================================================================*
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    RSTRBLD IS INITIAL PROGRAM.
       AUTHOR.        R. OKONKWO.
       INSTALLATION.  ATHLETICS DATA SERVICES.
       DATE-WRITTEN.  03/21/88.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.
      *=================================================================*
       ENVIRONMENT DIVISION.
      *-----------------------------------------------------------------*
       CONFIGURATION SECTION.
      *-----------------------------------------------------------------*
       SOURCE-COMPUTER. IBM-3081.
       OBJECT-COMPUTER. IBM-3081.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *-----------------------------------------------------------------*
       INPUT-OUTPUT SECTION.
      *-----------------------------------------------------------------*
       FILE-CONTROL.
           SELECT NATLRACE-FILE ASSIGN TO NATLRAC
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS NR-FILE-STATUS.
      *=================================================================*
       DATA DIVISION.
      *-----------------------------------------------------------------*
       FILE SECTION.
      *-----------------------------------------------------------------*
       FD  NATLRACE-FILE
           RECORDING MODE IS F.
           COPY NATLREC.
      *=================================================================*
       WORKING-STORAGE SECTION.
      *-----------------------------------------------------------------*
      * REQ #1934 - STANDALONE COUNTER OF ROSTER ROWS DROPPED BECAUSE
      * ROSTER-TABLE WAS ALREADY AT ITS 2000-ROW LIMIT WHEN A NEW
      * YEAR/RUNNER KEY CAME IN.  KEPT OUT OF ANY GROUP SO IT SHOWS ON
      * A CORE DUMP WITHOUT UNPACKING A RECORD.
      *-----------------------------------------------------------------*
       77  WS-ROSTER-OVERFLOW-COUNT    PIC 9(04) COMP VALUE 0.
      *-----------------------------------------------------------------*
       01  WS-SWITCHES-MISC-FIELDS.
           05  NR-FILE-STATUS          PIC X(02).
               88  NR-FILE-OK                    VALUE '00'.
               88  NR-EOF                        VALUE '10'.
           05  WS-RETURN-CODE          PIC S9(04) COMP VALUE 0.
           05  WS-NATLRACE-COUNT       PIC 9(07) COMP VALUE 0.
      *-----------------------------------------------------------------*
      * WS-BUILD-NAME REDEFINED SO THE TRIMMED FIRST/LAST NAME CAN BE
      * ASSEMBLED WITH A SINGLE SPACE BETWEEN THEM (REQ #1601).
      *-----------------------------------------------------------------*
       01  WS-NAME-WORK-AREA.
           05  WS-BUILD-NAME           PIC X(41).
       01  WS-NAME-WORK-REDEF REDEFINES WS-NAME-WORK-AREA.
           05  WS-BUILD-NAME-CHARS     PIC X(01) OCCURS 41 TIMES.
      *-----------------------------------------------------------------*
      * NR-RACE-DATE IS CROSS-CHECKED AGAINST NR-SNAP-YEAR BEFORE IT IS
      * TRUSTED FOR THE CHAMPIONSHIP-DATE MINIMUM (REQ #1876) - A FEED
      * WITH A MISCODED RACE-DATE WOULD OTHERWISE THROW THE WHOLE
      * SEASON'S DAYS-SINCE-PR ARITHMETIC OFF IN SNAPSHOT.
      *-----------------------------------------------------------------*
       01  WS-RACE-DATE-WORK.
           05  WS-RACE-DATE            PIC 9(08).
       01  WS-RACE-DATE-REDEF REDEFINES WS-RACE-DATE-WORK.
           05  WS-RACE-DATE-YYYY       PIC 9(04).
           05  WS-RACE-DATE-MMDD       PIC 9(04).
      *-----------------------------------------------------------------*
      * VALID YEAR-IN-SCHOOL CODES - ATHLETE-INFO-TABLE IS ONLY LOADED
      * ONCE PER RUNNER (FIRST RACE SEEN), SO A BAD CODE ON THAT FIRST
      * RACE WOULD OTHERWISE RIDE SILENTLY INTO EVERY SNAPSHOT ROW.
      *-----------------------------------------------------------------*
       01  WS-VALID-CLASS-LIST.
           05  FILLER                  PIC X(10) VALUE 'FR'.
           05  FILLER                  PIC X(10) VALUE 'SO'.
           05  FILLER                  PIC X(10) VALUE 'JR'.
           05  FILLER                  PIC X(10) VALUE 'SR'.
       01  WS-VALID-CLASS-TABLE REDEFINES WS-VALID-CLASS-LIST.
           05  WS-VALID-CLASS          PIC X(10) OCCURS 4 TIMES
                   INDEXED BY VC-INDEX.
      *=================================================================*
       LINKAGE SECTION.
      *-----------------------------------------------------------------*
           COPY ROSTERT.
       01  LK-RETURN-CODE              PIC S9(04) COMP.
      *=================================================================*
       PROCEDURE DIVISION USING CHAMP-YEAR-TABLE, ROSTER-TABLE,
           ATHLETE-INFO-TABLE, LK-RETURN-CODE.
      *-----------------------------------------------------------------*
       0000-MAIN-PROCESSING.
      *-----------------------------------------------------------------*
           MOVE 0 TO CHAMP-TABLE-SIZE.
           MOVE 0 TO ROSTER-TABLE-SIZE.
           MOVE 0 TO INFO-TABLE-SIZE.
           PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
           IF WS-RETURN-CODE NOT = 0
               MOVE WS-RETURN-CODE TO LK-RETURN-CODE
               GOBACK
           END-IF.
           PERFORM 2000-READ-NATLRACE THRU 2000-EXIT.
           PERFORM 2100-PROCESS-NATLRACE-REC THRU 2100-EXIT
               UNTIL NR-EOF.
           CLOSE NATLRACE-FILE.
           IF WS-ROSTER-OVERFLOW-COUNT > 0
               DISPLAY '*** WARNING - ' WS-ROSTER-OVERFLOW-COUNT
                   ' ROSTER ROW(S) DROPPED - ROSTER-TABLE FULL AT 2000'
           END-IF.
           MOVE WS-RETURN-CODE TO LK-RETURN-CODE.
           GOBACK.
      *-----------------------------------------------------------------*
       1000-OPEN-FILES.
      *-----------------------------------------------------------------*
           OPEN INPUT NATLRACE-FILE.
           IF NOT NR-FILE-OK
               DISPLAY 'RSTRBLD: NATLRACE-FILE OPEN ERROR - STATUS = '
                   NR-FILE-STATUS
               MOVE 8 TO WS-RETURN-CODE
           END-IF.
       1000-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       2000-READ-NATLRACE.
      *-----------------------------------------------------------------*
           READ NATLRACE-FILE
               AT END
                   SET NR-EOF TO TRUE
               NOT AT END
                   ADD 1 TO WS-NATLRACE-COUNT.
       2000-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       2100-PROCESS-NATLRACE-REC.
      *-----------------------------------------------------------------*
           PERFORM 2110-UPDATE-CHAMP-DATE THRU 2110-EXIT.
           PERFORM 2120-UPDATE-ROSTER-PLACE THRU 2120-EXIT.
           PERFORM 2130-UPDATE-ATHLETE-INFO THRU 2130-EXIT.
           PERFORM 2000-READ-NATLRACE THRU 2000-EXIT.
       2100-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       2110-UPDATE-CHAMP-DATE.
      *-----------------------------------------------------------------*
           MOVE NR-RACE-DATE TO WS-RACE-DATE.
           IF WS-RACE-DATE-YYYY NOT = NR-SNAP-YEAR
               DISPLAY 'RSTRBLD: RACE-DATE YEAR DOES NOT MATCH '
                   'SNAP-YEAR FOR RACE ' NR-RACE-ID
                   ' - RACE-DATE = ' NR-RACE-DATE
                   ' SNAP-YEAR = ' NR-SNAP-YEAR
           END-IF.
           SET CY-INDEX TO 1.
           SEARCH CHAMP-YEAR-ENTRY
               AT END
                   IF CHAMP-TABLE-SIZE < 10
                       ADD 1 TO CHAMP-TABLE-SIZE
                       MOVE NR-SNAP-YEAR TO CY-YEAR (CHAMP-TABLE-SIZE)
                       MOVE NR-RACE-DATE TO
                           CY-CHAMP-DATE (CHAMP-TABLE-SIZE)
                   END-IF
               WHEN CY-YEAR (CY-INDEX) = NR-SNAP-YEAR
                   IF NR-RACE-DATE < CY-CHAMP-DATE (CY-INDEX)
                       MOVE NR-RACE-DATE TO CY-CHAMP-DATE (CY-INDEX)
                   END-IF
           END-SEARCH.
       2110-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       2120-UPDATE-ROSTER-PLACE.
      *-----------------------------------------------------------------*
           SET RO-INDEX TO 1.
           SEARCH ROSTER-ENTRY
               AT END
                   IF ROSTER-TABLE-SIZE < 2000
                       ADD 1 TO ROSTER-TABLE-SIZE
                       MOVE NR-SNAP-YEAR  TO RO-YEAR (ROSTER-TABLE-SIZE)
                       MOVE NR-RUNNER-ID  TO
                           RO-RUNNER-ID (ROSTER-TABLE-SIZE)
                       IF NR-FINISH-PLACE-MISSING
                           MOVE 0 TO RO-PLACE (ROSTER-TABLE-SIZE)
                           SET RO-PLACE-UNKNOWN (ROSTER-TABLE-SIZE)
                               TO TRUE
                       ELSE
                           MOVE NR-FINISH-PLACE TO
                               RO-PLACE (ROSTER-TABLE-SIZE)
                           SET RO-PLACE-KNOWN (ROSTER-TABLE-SIZE)
                               TO TRUE
                       END-IF
                   ELSE
                       ADD 1 TO WS-ROSTER-OVERFLOW-COUNT
                   END-IF
               WHEN RO-YEAR (RO-INDEX) = NR-SNAP-YEAR
                   AND RO-RUNNER-ID (RO-INDEX) = NR-RUNNER-ID
                   IF NOT NR-FINISH-PLACE-MISSING
                       IF RO-PLACE-UNKNOWN (RO-INDEX)
                           OR NR-FINISH-PLACE < RO-PLACE (RO-INDEX)
                           MOVE NR-FINISH-PLACE TO RO-PLACE (RO-INDEX)
                           SET RO-PLACE-KNOWN (RO-INDEX) TO TRUE
                       END-IF
                   END-IF
           END-SEARCH.
       2120-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       2130-UPDATE-ATHLETE-INFO.
      *-----------------------------------------------------------------*
           SET IN-INDEX TO 1.
           SEARCH INFO-ENTRY
               AT END
                   IF INFO-TABLE-SIZE < 2000
                       MOVE SPACES TO WS-NAME-WORK-AREA
                       STRING NR-FIRST-NAME DELIMITED BY SPACE
                              ' '            DELIMITED BY SIZE
                              NR-LAST-NAME   DELIMITED BY SPACE
                              INTO WS-BUILD-NAME
                       END-STRING
                       ADD 1 TO INFO-TABLE-SIZE
                       MOVE NR-RUNNER-ID TO
                           IN-RUNNER-ID (INFO-TABLE-SIZE)
                       MOVE WS-BUILD-NAME TO
                           IN-NAME (INFO-TABLE-SIZE)
                       MOVE NR-YEAR-IN-SCHOOL TO
                           IN-CLASS (INFO-TABLE-SIZE)
                       MOVE NR-TEAM-NAME TO
                           IN-SCHOOL (INFO-TABLE-SIZE)
                       SET VC-INDEX TO 1
                       SEARCH WS-VALID-CLASS
                           AT END
                               DISPLAY 'RSTRBLD: UNRECOGNIZED YEAR-IN-'
                                   'SCHOOL CODE FOR RUNNER '
                                   NR-RUNNER-ID ' - ' NR-YEAR-IN-SCHOOL
                           WHEN WS-VALID-CLASS (VC-INDEX) =
                               NR-YEAR-IN-SCHOOL
                               NEXT SENTENCE
                       END-SEARCH
                   END-IF
               WHEN IN-RUNNER-ID (IN-INDEX) = NR-RUNNER-ID
                   NEXT SENTENCE
           END-SEARCH.
       2130-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       END PROGRAM RSTRBLD.

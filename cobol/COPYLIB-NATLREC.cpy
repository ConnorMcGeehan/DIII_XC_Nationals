000100*---------------------------------------------------------------*
000110* COPYBOOK:  NATLREC
000120* PURPOSE:   NATIONALS-RACE INTERMEDIATE RECORD - WRITTEN BY
000130*            NATLID, READ BY RSTRBLD.  ONE ROW PER FINISHER OF
000140*            A MATCHED CHAMPIONSHIP RACE, CARRYING THE RACE
000150*            HEADER FIELDS ALONG WITH THE RESULT DETAIL.
000160*---------------------------------------------------------------*
000170 01  NATLRACE-RECORD.
000180     05  NR-SNAP-YEAR            PIC 9(04).
000190     05  NR-RACE-ID              PIC 9(07).
000200     05  NR-MEET-NAME            PIC X(60).
000210     05  NR-RACE-DATE            PIC 9(08).
000220     05  NR-RUNNER-ID            PIC 9(07).
000230     05  NR-FIRST-NAME           PIC X(20).
000240     05  NR-LAST-NAME            PIC X(20).
000250     05  NR-YEAR-IN-SCHOOL       PIC X(10).
000260     05  NR-TEAM-NAME            PIC X(40).
000270     05  NR-FINISH-TIME          PIC 9(05)V99.
000280         88  NR-FINISH-TIME-MISSING        VALUE 0.
000290     05  NR-FINISH-PLACE         PIC 9(04).
000300         88  NR-FINISH-PLACE-MISSING       VALUE 0.
000310     05  FILLER                  PIC X(08).

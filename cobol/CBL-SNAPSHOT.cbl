000100*=================================================================*
000110* PROGRAM NAME:    SNAPSHOT
000120* ORIGINAL AUTHOR: D. FENN
000130*
000140* MAINTENANCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 02/18/93 D. FENN         CREATED - BUILDS THE PRE-NATIONALS
000180*                          ATHLETE SNAPSHOT EXTRACT (RACES RUN,
000190*                          LIFETIME AND SEASON 8K BESTS,
000200*                          CONSISTENCY, DAYS SINCE SEASON PR,
000210*                          ALL-AMERICAN FLAG) FROM THE ROSTER AND
000220*                          ATHLETE-INFO TABLES BUILT BY RSTRBLD.
000230* 02/18/93 D. FENN         REQ #1288 - COMPANION RACE-DETAIL
000240*                          EXTRACT ADDED SO THE COACHES OFFICE
000250*                          DOES NOT HAVE TO REREAD ATHLETE-HISTORY
000260*                          A SECOND TIME FOR THE PER-RACE REPORT.
000270* 04/09/90 T. WIER         REQ #1141 - SWITCHED TO THE SHARED
000280*                          ATHLETE-INFO-TABLE FROM RSTRBLD RATHER
000290*                          THAN A SEPARATE NAME LOOKUP PASS.
000300* 01/06/99 D. FENN         Y2K REQ #1502 - CALENDAR ARITHMETIC
000310*                          REWORKED TO CARRY THE FULL FOUR-DIGIT
000320*                          YEAR THROUGH THE DAY-NUMBER ROUTINE.
000330*                          NO WINDOWING LOGIC WAS EVER PRESENT.
000340* 07/22/03 M. HALLORAN     REQ #1601 - CONSISTENCY NOW USES THE
000350*                          POPULATION STANDARD DEVIATION (DIVIDE
000360*                          BY N) INSTEAD OF THE SAMPLE FORM, TO
000370*                          MATCH THE CONFERENCE OFFICE'S FORMULA.
000380* 11/14/06 M. HALLORAN     REQ #1655 - TRACK-ONLY PERFORMANCES ARE
000390*                          NOW EXCLUDED BEFORE ANY DISTANCE OR
000400*                          RACE-COUNT LOGIC RUNS, NOT AFTER.
000410* 08/19/14 J. BRANNIGAN    REQ #1822 - MINIMUM DIVISION III
000420*                          NATIONALS SEASON EXPANDED THROUGH THE
000430*                          2024 CHAMPIONSHIPS.
000440* 03/02/20 J. BRANNIGAN    REQ #1901 - SEASON-8K TIME TABLE RAISED
000450*                          TO 30 ENTRIES; NO RUNNER ON RECORD HAS
000460*                          EXCEEDED 20 RACES IN A SEASON.
000470* 03/11/21 J. BRANNIGAN    REQ #1934 - RACE-DETAIL'S DISTANCE
000480*                          FIGURE WAS BEING WRITTEN UPPER CASE
000490*                          ('8K').  CONFERENCE OFFICE'S EXTRACT
000500*                          LAYOUT CALLS FOR LOWER CASE ('8K'
000510*                          BECOMES '8k') - 2100-NORMALIZE-DISTANCE
000520*                          NOW BUILDS THE OUTPUT TOKEN LOWER CASE
000530*                          WHILE STILL MATCHING SECTION TEXT
000540*                          UPPER CASE FOR THE COMPARE.  ALSO
000550*                          ADDED A COUNT AND WARNING FOR SECTION
000560*                          VALUES THAT DO NOT NORMALIZE UNDER ANY
000570*                          OF THE THREE TIERS.
000580*=================================================================*
000590 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SNAPSHOT.
000610 AUTHOR.        D. FENN.
000620 INSTALLATION.  ATHLETICS DATA SERVICES.
000630 DATE-WRITTEN.  02/18/93.
000640 DATE-COMPILED.
000650 SECURITY.      NON-CONFIDENTIAL.
000660*=================================================================*
000670 ENVIRONMENT DIVISION.
000680*-----------------------------------------------------------------*
000690 CONFIGURATION SECTION.
000700*-----------------------------------------------------------------*
000710 SOURCE-COMPUTER. IBM-3081.
000720 OBJECT-COMPUTER. IBM-3081.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM.
000750*-----------------------------------------------------------------*
000760 INPUT-OUTPUT SECTION.
000770*-----------------------------------------------------------------*
000780 FILE-CONTROL.
000790     SELECT NATLRACE-FILE ASSIGN TO NATLRAC
000800       ORGANIZATION IS LINE SEQUENTIAL
000810       FILE STATUS IS NR-FILE-STATUS.
000820     SELECT ATHLETE-HISTORY-FILE ASSIGN TO ATHHIST
000830       ORGANIZATION IS LINE SEQUENTIAL
000840       FILE STATUS IS AH-FILE-STATUS.
000850     SELECT ATHLETE-SNAPSHOT-FILE ASSIGN TO ATHSNAP
000860       ORGANIZATION IS LINE SEQUENTIAL
000870       FILE STATUS IS AS-FILE-STATUS.
000880     SELECT RACE-DETAIL-FILE ASSIGN TO RACEDET
000890       ORGANIZATION IS LINE SEQUENTIAL
000900       FILE STATUS IS RD-FILE-STATUS.
000910*=================================================================*
000920 DATA DIVISION.
000930*-----------------------------------------------------------------*
000940 FILE SECTION.
000950*-----------------------------------------------------------------*
000960* NATLRACE-FILE IS OPENED ONLY LONG ENOUGH FOR CALL TO RSTRBLD -
000970* SNAPSHOT NEVER READS IT DIRECTLY.  THE FD IS PRESENT SO THE
000980* RECORD AREA COPYBOOK IS AVAILABLE IF A FUTURE REQUEST NEEDS IT.
000990*-----------------------------------------------------------------*
001000 FD  NATLRACE-FILE
001010     RECORDING MODE IS F.
001020     COPY NATLREC.
001030*-----------------------------------------------------------------*
001040 FD  ATHLETE-HISTORY-FILE
001050     RECORDING MODE IS F.
001060     COPY ATHHIST.
001070*-----------------------------------------------------------------*
001080 FD  ATHLETE-SNAPSHOT-FILE
001090     RECORDING MODE IS F.
001100 01  ATHLETE-SNAPSHOT-RECORD.
001110     05  AS-DATA                 PIC X(190).
001120     05  FILLER                  PIC X(010).
001130*-----------------------------------------------------------------*
001140 FD  RACE-DETAIL-FILE
001150     RECORDING MODE IS F.
001160 01  RACE-DETAIL-RECORD.
001170     05  RD-DATA                 PIC X(190).
001180     05  FILLER                  PIC X(010).
001190*=================================================================*
001200 WORKING-STORAGE SECTION.
001210*-----------------------------------------------------------------*
001220* REQ #1934 - STANDALONE COUNTER OF HT-SECTION VALUES THAT FAILED
001230* ALL THREE NORMALIZATION TIERS IN 2100-NORMALIZE-DISTANCE.  KEPT
001240* OUT OF ANY GROUP SO IT SHOWS ON A CORE DUMP WITHOUT UNPACKING
001250* A RECORD.
001260*-----------------------------------------------------------------*
001270 77  WS-DISTANCE-UNCLASS-COUNT   PIC 9(05) COMP VALUE 0.
001280*-----------------------------------------------------------------*
001290 01  WS-FILE-STATUS-FIELDS.
001300     05  NR-FILE-STATUS          PIC X(02).
001310         88  NR-FILE-OK                    VALUE '00'.
001320         88  NR-EOF                        VALUE '10'.
001330     05  AH-FILE-STATUS          PIC X(02).
001340         88  AH-FILE-OK                    VALUE '00'.
001350         88  AH-EOF                        VALUE '10'.
001360     05  AS-FILE-STATUS          PIC X(02).
001370         88  AS-FILE-OK                    VALUE '00'.
001380     05  RD-FILE-STATUS          PIC X(02).
001390         88  RD-FILE-OK                    VALUE '00'.
001400 01  WS-CALL-PARMS.
001410     05  WS-CALL-RETURN-CODE     PIC S9(04) COMP VALUE 0.
001420 01  WS-RUN-COUNTERS.
001430     05  WS-SNAPSHOT-COUNT       PIC 9(05) COMP VALUE 0.
001440     05  WS-DETAIL-COUNT         PIC 9(06) COMP VALUE 0.
001450     05  WS-SKIPPED-COUNT        PIC 9(05) COMP VALUE 0.
001460     05  WS-HISTORY-LOAD-COUNT   PIC 9(06) COMP VALUE 0.
001470*-----------------------------------------------------------------*
001480* BROUGHT IN FROM RSTRBLD OVER LINKAGE IN NATLID'S RUN - SNAPSHOT
001490* OWNS ITS OWN COPY OF THE THREE TABLES AND POPULATES THEM WITH
001500* ITS OWN CALL TO RSTRBLD (REQ #1141).
001510*-----------------------------------------------------------------*
001520     COPY ROSTERT.
001530*-----------------------------------------------------------------*
001540     COPY HISTTBL.
001550*-----------------------------------------------------------------*
001560     COPY CSVLINE.
001570*-----------------------------------------------------------------*
001580* TRACK-MEET AND DISTANCE-TOKEN WORK AREAS.
001590*-----------------------------------------------------------------*
001600 01  WS-TRACK-MEET-SWITCHES.
001610     05  WS-TRACK-MEET-SW        PIC X(01) VALUE 'N'.
001620         88  WS-IS-TRACK-MEET              VALUE 'Y'.
001630         88  WS-NOT-TRACK-MEET              VALUE 'N'.
001640     05  WS-TRACK-KEYWORD-COUNT  PIC 9(03) COMP VALUE 0.
001650     05  WS-UC-MEET-TEXT         PIC X(90).
001660 01  WS-DISTANCE-TOKEN-GROUP.
001670     05  WS-DISTANCE-TOKEN       PIC X(05).
001680 01  WS-DISTANCE-TOKEN-REDEF REDEFINES WS-DISTANCE-TOKEN-GROUP.
001690     05  WS-DISTANCE-TOKEN-1ST-CHAR PIC X(01).
001700     05  FILLER                  PIC X(04).
001710 01  WS-DISTANCE-WORK-FIELDS.
001720     05  WS-UC-SECTION           PIC X(30).
001730     05  WS-TOKEN-TALLY          PIC 9(03) COMP VALUE 0.
001740*-----------------------------------------------------------------*
001750* FALLBACK-TIER SCAN FIELDS - USED WHEN NONE OF THE LITERAL TOKENS
001760* ABOVE ARE FOUND.  TIER 2 LOOKS FOR A BARE 1-2 DIGIT NUMBER
001770* FOLLOWED BY AN OPTIONAL SPACE AND 'K'.  TIER 3 LOOKS FOR A BARE
001780* 4-5 DIGIT NUMBER FOLLOWED BY 'M' AND BUCKETS IT BY METRE RANGE.
001790*-----------------------------------------------------------------*
001800 01  WS-DISTANCE-SCAN-FIELDS.
001810     05  WS-SCAN-INDEX           PIC 9(02) COMP VALUE 0.
001820     05  WS-SCAN-CHAR            PIC X(01).
001830     05  WS-PRIOR-CHAR           PIC X(01).
001840     05  WS-DIGIT-RUN-LEN        PIC 9(01) COMP VALUE 0.
001850     05  WS-DIGIT-RUN-START      PIC 9(02) COMP VALUE 0.
001860     05  WS-AFTER-INDEX          PIC 9(02) COMP VALUE 0.
001870     05  WS-METRES-VALUE         PIC 9(05) COMP VALUE 0.
001880*-----------------------------------------------------------------*
001890* CALENDAR ARITHMETIC WORK AREA - NO INTRINSIC DATE FUNCTIONS ARE
001900* USED.  DAY NUMBER IS YEARS-SINCE-2000 * 365, PLUS LEAP DAYS
001910* BEFORE THE YEAR, PLUS CUMULATIVE DAYS BEFORE THE MONTH, PLUS THE
001920* DAY OF MONTH, PLUS ONE MORE DAY IF THE YEAR IS A LEAP YEAR AND
001930* THE MONTH FALLS AFTER FEBRUARY.
001940*-----------------------------------------------------------------*
001950 01  WS-WORK-DATE-FIELDS.
001960     05  WS-WORK-DATE            PIC 9(08).
001970 01  WS-WORK-DATE-REDEF REDEFINES WS-WORK-DATE-FIELDS.
001980     05  WS-WORK-DATE-YYYY       PIC 9(04).
001990     05  WS-WORK-DATE-MM         PIC 9(02).
002000     05  WS-WORK-DATE-DD         PIC 9(02).
002010 01  WS-CUM-DAYS-TABLE-LITERAL.
002020     05  FILLER  PIC 9(03) VALUE 000.
002030     05  FILLER  PIC 9(03) VALUE 031.
002040     05  FILLER  PIC 9(03) VALUE 059.
002050     05  FILLER  PIC 9(03) VALUE 090.
002060     05  FILLER  PIC 9(03) VALUE 120.
002070     05  FILLER  PIC 9(03) VALUE 151.
002080     05  FILLER  PIC 9(03) VALUE 181.
002090     05  FILLER  PIC 9(03) VALUE 212.
002100     05  FILLER  PIC 9(03) VALUE 243.
002110     05  FILLER  PIC 9(03) VALUE 273.
002120     05  FILLER  PIC 9(03) VALUE 304.
002130     05  FILLER  PIC 9(03) VALUE 334.
002140 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-TABLE-LITERAL.
002150     05  WS-CUM-DAYS             PIC 9(03) OCCURS 12 TIMES.
002160 01  WS-DATE-ARITHMETIC-FIELDS.
002170     05  WS-LEAP-YEAR-SW         PIC X(01) VALUE 'N'.
002180         88  WS-IS-LEAP-YEAR                VALUE 'Y'.
002190     05  WS-LEAP-DAYS-BEFORE     PIC 9(04) COMP VALUE 0.
002200     05  WS-LEAP-CHECK-4         PIC 9(04) COMP VALUE 0.
002210     05  WS-LEAP-CHECK-100       PIC 9(04) COMP VALUE 0.
002220     05  WS-LEAP-CHECK-400       PIC 9(04) COMP VALUE 0.
002230     05  WS-DAY-NUMBER-RESULT    PIC S9(07) COMP VALUE 0.
002240     05  WS-DAYNUM-CHAMP         PIC S9(07) COMP VALUE 0.
002250     05  WS-DAYNUM-RACE          PIC S9(07) COMP VALUE 0.
002260     05  WS-ISO-DATE             PIC X(10) VALUE SPACES.
002270*-----------------------------------------------------------------*
002280* PER-ATHLETE-YEAR ACCUMULATORS FOR THE ATHLETE-SNAPSHOT RECORD.
002290*-----------------------------------------------------------------*
002300 01  WS-SNAPSHOT-ACCUMULATORS.
002310     05  WS-NUM-RACES            PIC 9(03) COMP VALUE 0.
002320     05  WS-PERSONAL-RECORD      PIC 9(05)V99 COMP VALUE 0.
002330     05  WS-SEASON-RECORD        PIC 9(05)V99 COMP VALUE 0.
002340     05  WS-SEASON-PR-DATE       PIC 9(08) VALUE 0.
002350     05  WS-SEASON-8K-COUNT      PIC 9(02) COMP VALUE 0.
002360     05  WS-SEASON-8K-SUM        PIC S9(07)V99 COMP VALUE 0.
002370     05  WS-SEASON-8K-MEAN       PIC S9(05)V9999 COMP VALUE 0.
002380     05  WS-SUM-SQ-DEV           PIC S9(09)V9999 COMP VALUE 0.
002390     05  WS-SQ-DEV-WORK          PIC S9(05)V9999 COMP VALUE 0.
002400     05  WS-CONSISTENCY          PIC 9(04)V99 COMP VALUE 0.
002410     05  WS-CONSISTENCY-SW       PIC X(01) VALUE 'N'.
002420         88  WS-CONSISTENCY-KNOWN           VALUE 'Y'.
002430     05  WS-DAYS-SINCE-PR        PIC S9(04) COMP VALUE 0.
002440     05  WS-DAYS-KNOWN-SW        PIC X(01) VALUE 'N'.
002450         88  WS-DAYS-KNOWN                  VALUE 'Y'.
002460     05  WS-ALL-AMERICAN         PIC 9(01) VALUE 0.
002470     05  WS-SEASON-8K-TIME-SUB   PIC 9(02) COMP VALUE 0.
002480     05  WS-SEASON-8K-TIMES      PIC 9(05)V99 COMP
002490                                 OCCURS 30 TIMES.
002500*-----------------------------------------------------------------*
002510* SQUARE ROOT SCRATCH - CONSISTENCY IS A POPULATION STANDARD
002520* DEVIATION, TAKEN BY NEWTON'S METHOD (NO SQRT FUNCTION EXISTS ON
002530* THIS COMPILER).  TWENTY ITERATIONS IS FAR MORE THAN NEEDED FOR
002540* THE PRECISION THE REPORT CARRIES.
002550*-----------------------------------------------------------------*
002560 01  WS-SQRT-WORK-FIELDS.
002570     05  WS-SQRT-INPUT           PIC S9(09)V9999 COMP VALUE 0.
002580     05  WS-SQRT-GUESS           PIC S9(09)V9999 COMP VALUE 0.
002590     05  WS-SQRT-RESULT          PIC S9(09)V9999 COMP VALUE 0.
002600     05  WS-SQRT-ITERATION       PIC 9(02) COMP VALUE 0.
002610*-----------------------------------------------------------------*
002620 01  WS-EDIT-FIELDS.
002630     05  WS-PR-EDIT              PIC ZZZZ9.99.
002640     05  WS-SR-EDIT              PIC ZZZZ9.99.
002650     05  WS-CON-EDIT             PIC ZZZ9.99.
002660     05  WS-DAYS-EDIT            PIC ZZZ9.
002670     05  WS-RACES-EDIT           PIC ZZ9.
002680     05  WS-PLACE-EDIT           PIC ZZZ9.
002690     05  WS-TIME-EDIT            PIC ZZZZ9.99.
002700     05  WS-YEAR-EDIT            PIC 9999.
002710*=================================================================*
002720 PROCEDURE DIVISION.
002730*-----------------------------------------------------------------*
002740 0000-MAIN-PROCESSING.
002750*-----------------------------------------------------------------*
002760     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
002770     PERFORM 1010-CALL-RSTRBLD THRU 1010-EXIT.
002780     IF WS-CALL-RETURN-CODE NOT = 0
002790         DISPLAY 'SNAPSHOT: RSTRBLD RETURNED CODE '
002800             WS-CALL-RETURN-CODE ' - RUN ABANDONED'
002810         PERFORM 9000-CLOSE-FILES THRU 9000-EXIT
002820         GOBACK
002830     END-IF.
002840     PERFORM 1020-WRITE-CSV-HEADERS THRU 1020-EXIT.
002850     PERFORM 3000-LOAD-HISTORY THRU 3000-EXIT.
002860     PERFORM 5000-PROCESS-YEAR THRU 5000-EXIT
002870         VARYING CY-INDEX FROM 1 BY 1
002880         UNTIL CY-INDEX > CHAMP-TABLE-SIZE.
002890     PERFORM 6000-BUILD-DISTINCT-ATHLETES THRU 6000-EXIT.
002900     PERFORM 8000-LOG-RUN-TOTALS THRU 8000-EXIT.
002910     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
002920     GOBACK.
002930*-----------------------------------------------------------------*
002940 1000-OPEN-FILES.
002950*-----------------------------------------------------------------*
002960     OPEN INPUT ATHLETE-HISTORY-FILE.
002970     OPEN OUTPUT ATHLETE-SNAPSHOT-FILE.
002980     OPEN OUTPUT RACE-DETAIL-FILE.
002990     IF NOT AH-FILE-OK
003000         DISPLAY 'SNAPSHOT: ATHLETE-HISTORY-FILE OPEN ERROR - '
003010             'STATUS = ' AH-FILE-STATUS
003020     END-IF.
003030 1000-EXIT.
003040     EXIT.
003050*-----------------------------------------------------------------*
003060 1010-CALL-RSTRBLD.
003070*-----------------------------------------------------------------*
003080     MOVE 0 TO CHAMP-TABLE-SIZE.
003090     MOVE 0 TO ROSTER-TABLE-SIZE.
003100     MOVE 0 TO INFO-TABLE-SIZE.
003110     CALL 'RSTRBLD' USING CHAMP-YEAR-TABLE, ROSTER-TABLE,
003120         ATHLETE-INFO-TABLE, WS-CALL-RETURN-CODE.
003130 1010-EXIT.
003140     EXIT.
003150*-----------------------------------------------------------------*
003160 1020-WRITE-CSV-HEADERS.
003170*-----------------------------------------------------------------*
003180     MOVE 'ATHLETE-ID,SNAP-YEAR,ATHLETE-NAME,ATHLETE-CLASS,'
003190         TO WS-CSV-LINE.
003200     STRING WS-CSV-LINE DELIMITED BY SIZE
003210         'SCHOOL,NUM-RACES-RUN,PERSONAL-RECORD,SEASON-RECORD,'
003220             DELIMITED BY SIZE
003230         'CONSISTENCY,DAYS-SINCE-SEASON-PR,ALL-AMERICAN'
003240             DELIMITED BY SIZE
003250         INTO WS-CSV-LINE.
003260     WRITE ATHLETE-SNAPSHOT-RECORD FROM WS-CSV-LINE.
003270     MOVE 'ATHLETE-ID,MEET-DATE,MEET-NAME,RACE-DISTANCE,'
003280         TO WS-CSV-LINE.
003290     STRING WS-CSV-LINE DELIMITED BY SIZE
003300         'TIME,PLACE' DELIMITED BY SIZE
003310         INTO WS-CSV-LINE.
003320     WRITE RACE-DETAIL-RECORD FROM WS-CSV-LINE.
003330 1020-EXIT.
003340     EXIT.
003350*-----------------------------------------------------------------*
003360* 2050-CHECK-TRACK-MEET - USES THE CURRENT HISTORY-ENTRY (HT-INDEX)
003370* MEET NAME AND SECTION.  A SERIES OF LITERAL INSPECTS IS USED
003380* RATHER THAN A KEYWORD TABLE, MATCHING THE SHOP'S OWN STYLE FOR
003390* SCANNING TEXT FIELDS FOR TROUBLESOME WORDS (SEE HACKNWS2).
003400*-----------------------------------------------------------------*
003410 2050-CHECK-TRACK-MEET.
003420*-----------------------------------------------------------------*
003430     MOVE 0 TO WS-TRACK-KEYWORD-COUNT.
003440     MOVE SPACES TO WS-UC-MEET-TEXT.
003450     STRING FUNCTION UPPER-CASE (HT-MEET-NAME (HT-INDEX))
003460             DELIMITED BY SIZE
003470         ' ' DELIMITED BY SIZE
003480         FUNCTION UPPER-CASE (HT-SECTION (HT-INDEX))
003490             DELIMITED BY SIZE
003500         INTO WS-UC-MEET-TEXT.
003510     INSPECT WS-UC-MEET-TEXT TALLYING WS-TRACK-KEYWORD-COUNT
003520         FOR ALL 'TRACK'.
003530     INSPECT WS-UC-MEET-TEXT TALLYING WS-TRACK-KEYWORD-COUNT
003540         FOR ALL 'INDOOR'.
003550     INSPECT WS-UC-MEET-TEXT TALLYING WS-TRACK-KEYWORD-COUNT
003560         FOR ALL 'OUTDOOR'.
003570     INSPECT WS-UC-MEET-TEXT TALLYING WS-TRACK-KEYWORD-COUNT
003580         FOR ALL 'STADIUM'.
003590     INSPECT WS-UC-MEET-TEXT TALLYING WS-TRACK-KEYWORD-COUNT
003600         FOR ALL 'METERS'.
003610     INSPECT WS-UC-MEET-TEXT TALLYING WS-TRACK-KEYWORD-COUNT
003620         FOR ALL 'METER'.
003630     INSPECT WS-UC-MEET-TEXT TALLYING WS-TRACK-KEYWORD-COUNT
003640         FOR ALL 'M '.
003650     IF WS-TRACK-KEYWORD-COUNT > 0
003660         SET WS-IS-TRACK-MEET TO TRUE
003670     ELSE
003680         SET WS-NOT-TRACK-MEET TO TRUE
003690     END-IF.
003700 2050-EXIT.
003710     EXIT.
003720*-----------------------------------------------------------------*
003730* 2100-NORMALIZE-DISTANCE - CLASSIFIES HT-SECTION (HT-INDEX) INTO
003740* ONE OF THE COMMON NATIONALS DISTANCE TOKENS, THREE TIERS DEEP:
003750* (1) THE FIVE LITERAL TOKENS BELOW; (2) FAILING THAT, A BARE 1-2
003760* DIGIT NUMBER FOLLOWED BY AN OPTIONAL SPACE AND 'K' (2120); (3)
003770* FAILING THAT, A BARE 4-5 DIGIT METRE FIGURE BUCKETED BY RANGE
003780* (2130).  UNRECOGNIZED SECTION TEXT IS LEFT BLANK.
003790*-----------------------------------------------------------------*
003800 2100-NORMALIZE-DISTANCE.
003810*-----------------------------------------------------------------*
003820     MOVE SPACES TO WS-DISTANCE-TOKEN.
003830     MOVE FUNCTION UPPER-CASE (HT-SECTION (HT-INDEX))
003840         TO WS-UC-SECTION.
003850     MOVE 0 TO WS-TOKEN-TALLY.
003860     INSPECT WS-UC-SECTION TALLYING WS-TOKEN-TALLY FOR ALL '8K'.
003870     IF WS-TOKEN-TALLY > 0
003880         MOVE '8k' TO WS-DISTANCE-TOKEN
003890     END-IF.
003900     IF WS-DISTANCE-TOKEN = SPACES
003910         MOVE 0 TO WS-TOKEN-TALLY
003920         INSPECT WS-UC-SECTION TALLYING WS-TOKEN-TALLY
003930             FOR ALL '10K'
003940         IF WS-TOKEN-TALLY > 0
003950             MOVE '10k' TO WS-DISTANCE-TOKEN
003960         END-IF
003970     END-IF.
003980     IF WS-DISTANCE-TOKEN = SPACES
003990         MOVE 0 TO WS-TOKEN-TALLY
004000         INSPECT WS-UC-SECTION TALLYING WS-TOKEN-TALLY
004010             FOR ALL '6.0K'
004020         IF WS-TOKEN-TALLY > 0
004030             MOVE '6.0k' TO WS-DISTANCE-TOKEN
004040         END-IF
004050     END-IF.
004060     IF WS-DISTANCE-TOKEN = SPACES
004070         MOVE 0 TO WS-TOKEN-TALLY
004080         INSPECT WS-UC-SECTION TALLYING WS-TOKEN-TALLY
004090             FOR ALL '5K'
004100         IF WS-TOKEN-TALLY > 0
004110             MOVE '5k' TO WS-DISTANCE-TOKEN
004120         END-IF
004130     END-IF.
004140     IF WS-DISTANCE-TOKEN = SPACES
004150         MOVE 0 TO WS-TOKEN-TALLY
004160         INSPECT WS-UC-SECTION TALLYING WS-TOKEN-TALLY
004170             FOR ALL '6K'
004180         IF WS-TOKEN-TALLY > 0
004190             MOVE '6k' TO WS-DISTANCE-TOKEN
004200         END-IF
004210     END-IF.
004220     IF WS-DISTANCE-TOKEN = SPACES
004230         PERFORM 2120-SCAN-DIGIT-K-TOKEN THRU 2120-EXIT
004240     END-IF.
004250     IF WS-DISTANCE-TOKEN = SPACES
004260         PERFORM 2130-SCAN-DIGIT-M-TOKEN THRU 2130-EXIT
004270     END-IF.
004280     IF WS-DISTANCE-TOKEN = SPACES
004290         ADD 1 TO WS-DISTANCE-UNCLASS-COUNT
004300     END-IF.
004310 2100-EXIT.
004320     EXIT.
004330*-----------------------------------------------------------------*
004340* 2120-SCAN-DIGIT-K-TOKEN - FALLBACK TIER 2.  WALKS WS-UC-SECTION
004350* LOOKING FOR A 1-2 DIGIT NUMBER FOLLOWED BY AT MOST ONE SPACE AND
004360* THEN 'K' - E.G. "MEN 7K" OR "MEN 8 K" - AND BUILDS THE TOKEN AS
004370* THE DIGITS THEMSELVES FOLLOWED BY 'K' (NO VALUE CONVERSION IS
004380* NEEDED - THE OUTPUT TOKEN REUSES THE SAME DIGIT CHARACTERS).
004390*-----------------------------------------------------------------*
004400 2120-SCAN-DIGIT-K-TOKEN.
004410*-----------------------------------------------------------------*
004420     MOVE SPACE TO WS-PRIOR-CHAR.
004430     MOVE 0 TO WS-DIGIT-RUN-LEN.
004440     MOVE 0 TO WS-DIGIT-RUN-START.
004450     PERFORM 2121-SCAN-ONE-CHAR-FOR-K THRU 2121-EXIT
004460         VARYING WS-SCAN-INDEX FROM 1 BY 1
004470         UNTIL WS-SCAN-INDEX > 30 OR WS-DISTANCE-TOKEN NOT = SPACES.
004480 2120-EXIT.
004490     EXIT.
004500*-----------------------------------------------------------------*
004510 2121-SCAN-ONE-CHAR-FOR-K.
004520*-----------------------------------------------------------------*
004530     MOVE WS-UC-SECTION (WS-SCAN-INDEX:1) TO WS-SCAN-CHAR.
004540     IF WS-SCAN-CHAR NUMERIC
004550         IF WS-PRIOR-CHAR NOT NUMERIC
004560             MOVE WS-SCAN-INDEX TO WS-DIGIT-RUN-START
004570             MOVE 1 TO WS-DIGIT-RUN-LEN
004580         ELSE
004590             IF WS-DIGIT-RUN-LEN < 2
004600                 ADD 1 TO WS-DIGIT-RUN-LEN
004610             ELSE
004620                 MOVE 0 TO WS-DIGIT-RUN-LEN
004630             END-IF
004640         END-IF
004650         IF WS-DIGIT-RUN-LEN > 0
004660             PERFORM 2122-CHECK-K-AFTER-RUN THRU 2122-EXIT
004670         END-IF
004680     ELSE
004690         MOVE 0 TO WS-DIGIT-RUN-LEN
004700     END-IF.
004710     MOVE WS-SCAN-CHAR TO WS-PRIOR-CHAR.
004720 2121-EXIT.
004730     EXIT.
004740*-----------------------------------------------------------------*
004750* 2122-CHECK-K-AFTER-RUN - AT THE CURRENT RUN LENGTH (1 OR 2
004760* DIGITS), LOOKS ONE CHARACTER AHEAD FOR 'K', OR ONE SPACE THEN
004770* 'K'.  A MATCH BUILDS THE TOKEN FROM THE RUN'S OWN DIGITS.
004780*-----------------------------------------------------------------*
004790 2122-CHECK-K-AFTER-RUN.
004800*-----------------------------------------------------------------*
004810     MOVE WS-SCAN-INDEX TO WS-AFTER-INDEX.
004820     ADD 1 TO WS-AFTER-INDEX.
004830     IF WS-AFTER-INDEX <= 30
004840         IF WS-UC-SECTION (WS-AFTER-INDEX:1) = 'K'
004850             MOVE SPACES TO WS-DISTANCE-TOKEN
004860             MOVE WS-UC-SECTION (WS-DIGIT-RUN-START:WS-DIGIT-RUN-LEN)
004870                 TO WS-DISTANCE-TOKEN (1:WS-DIGIT-RUN-LEN)
004880             MOVE 'K' TO
004890                 WS-DISTANCE-TOKEN (WS-DIGIT-RUN-LEN + 1:1)
004900         ELSE
004910             IF WS-UC-SECTION (WS-AFTER-INDEX:1) = SPACE
004920                 ADD 1 TO WS-AFTER-INDEX
004930                 IF WS-AFTER-INDEX <= 30
004940                     IF WS-UC-SECTION (WS-AFTER-INDEX:1) = 'K'
004950                         MOVE SPACES TO WS-DISTANCE-TOKEN
004960                         MOVE WS-UC-SECTION
004970                             (WS-DIGIT-RUN-START:WS-DIGIT-RUN-LEN)
004980                             TO WS-DISTANCE-TOKEN
004990                                 (1:WS-DIGIT-RUN-LEN)
005000                         MOVE 'k' TO WS-DISTANCE-TOKEN
005010                             (WS-DIGIT-RUN-LEN + 1:1)
005020                     END-IF
005030                 END-IF
005040             END-IF
005050         END-IF
005060     END-IF.
005070 2122-EXIT.
005080     EXIT.
005090*-----------------------------------------------------------------*
005100* 2130-SCAN-DIGIT-M-TOKEN - FALLBACK TIER 3.  WALKS WS-UC-SECTION
005110* LOOKING FOR A 4-5 DIGIT NUMBER IMMEDIATELY FOLLOWED BY 'M' - E.G.
005120* "MEN 7500M" - AND BUCKETS THE METRE FIGURE INTO THE NEAREST
005130* NATIONALS DISTANCE: 7000-9000 -> 8K, 4000-6000 -> 5K, OVER
005140* 9000 -> 10K.
005150*-----------------------------------------------------------------*
005160 2130-SCAN-DIGIT-M-TOKEN.
005170*-----------------------------------------------------------------*
005180     MOVE SPACE TO WS-PRIOR-CHAR.
005190     MOVE 0 TO WS-DIGIT-RUN-LEN.
005200     MOVE 0 TO WS-DIGIT-RUN-START.
005210     PERFORM 2131-SCAN-ONE-CHAR-FOR-M THRU 2131-EXIT
005220         VARYING WS-SCAN-INDEX FROM 1 BY 1
005230         UNTIL WS-SCAN-INDEX > 30 OR WS-DISTANCE-TOKEN NOT = SPACES.
005240 2130-EXIT.
005250     EXIT.
005260*-----------------------------------------------------------------*
005270 2131-SCAN-ONE-CHAR-FOR-M.
005280*-----------------------------------------------------------------*
005290     MOVE WS-UC-SECTION (WS-SCAN-INDEX:1) TO WS-SCAN-CHAR.
005300     IF WS-SCAN-CHAR NUMERIC
005310         IF WS-PRIOR-CHAR NOT NUMERIC
005320             MOVE WS-SCAN-INDEX TO WS-DIGIT-RUN-START
005330             MOVE 1 TO WS-DIGIT-RUN-LEN
005340         ELSE
005350             IF WS-DIGIT-RUN-LEN < 5
005360                 ADD 1 TO WS-DIGIT-RUN-LEN
005370             ELSE
005380                 MOVE 0 TO WS-DIGIT-RUN-LEN
005390             END-IF
005400         END-IF
005410         IF WS-DIGIT-RUN-LEN >= 4
005420             PERFORM 2132-CHECK-M-AFTER-RUN THRU 2132-EXIT
005430         END-IF
005440     ELSE
005450         MOVE 0 TO WS-DIGIT-RUN-LEN
005460     END-IF.
005470     MOVE WS-SCAN-CHAR TO WS-PRIOR-CHAR.
005480 2131-EXIT.
005490     EXIT.
005500*-----------------------------------------------------------------*
005510* 2132-CHECK-M-AFTER-RUN - AT THE CURRENT RUN LENGTH (4 OR 5
005520* DIGITS), LOOKS ONE CHARACTER AHEAD FOR 'M'.  A MATCH CONVERTS
005530* THE RUN TO A NUMERIC VALUE AND BUCKETS IT BY METRE RANGE.
005540*-----------------------------------------------------------------*
005550 2132-CHECK-M-AFTER-RUN.
005560*-----------------------------------------------------------------*
005570     MOVE WS-SCAN-INDEX TO WS-AFTER-INDEX.
005580     ADD 1 TO WS-AFTER-INDEX.
005590     IF WS-AFTER-INDEX <= 30
005600         IF WS-UC-SECTION (WS-AFTER-INDEX:1) = 'M'
005610             MOVE 0 TO WS-METRES-VALUE
005620             MOVE WS-UC-SECTION (WS-DIGIT-RUN-START:WS-DIGIT-RUN-LEN)
005630                 TO WS-METRES-VALUE
005640             EVALUATE TRUE
005650                 WHEN WS-METRES-VALUE >= 7000 AND
005660                      WS-METRES-VALUE <= 9000
005670                     MOVE '8k' TO WS-DISTANCE-TOKEN
005680                 WHEN WS-METRES-VALUE >= 4000 AND
005690                      WS-METRES-VALUE <= 6000
005700                     MOVE '5k' TO WS-DISTANCE-TOKEN
005710                 WHEN WS-METRES-VALUE > 9000
005720                     MOVE '10k' TO WS-DISTANCE-TOKEN
005730             END-EVALUATE
005740         END-IF
005750     END-IF.
005760 2132-EXIT.
005770     EXIT.
005780*-----------------------------------------------------------------*
005790* 2200-DATE-TO-DAY-NUMBER - CONVERTS WS-WORK-DATE (YYYYMMDD) INTO
005800* A SEQUENTIAL DAY NUMBER IN WS-DAY-NUMBER-RESULT SO TWO DATES CAN
005810* BE SUBTRACTED FOR A CALENDAR-DAY DIFFERENCE.  A YEAR IS A LEAP
005820* YEAR IF DIVISIBLE BY 4 AND NOT BY 100, OR IF DIVISIBLE BY 400.
005830*-----------------------------------------------------------------*
005840 2200-DATE-TO-DAY-NUMBER.
005850*-----------------------------------------------------------------*
005860     MOVE 'N' TO WS-LEAP-YEAR-SW.
005870     DIVIDE WS-WORK-DATE-YYYY BY 4 GIVING WS-LEAP-CHECK-4
005880         REMAINDER WS-LEAP-CHECK-100.
005890     IF WS-LEAP-CHECK-100 = 0
005900         MOVE 'Y' TO WS-LEAP-YEAR-SW
005910         DIVIDE WS-WORK-DATE-YYYY BY 100 GIVING WS-LEAP-CHECK-4
005920             REMAINDER WS-LEAP-CHECK-100
005930         IF WS-LEAP-CHECK-100 = 0
005940             MOVE 'N' TO WS-LEAP-YEAR-SW
005950             DIVIDE WS-WORK-DATE-YYYY BY 400 GIVING
005960                 WS-LEAP-CHECK-4 REMAINDER WS-LEAP-CHECK-400
005970             IF WS-LEAP-CHECK-400 = 0
005980                 MOVE 'Y' TO WS-LEAP-YEAR-SW
005990             END-IF
006000         END-IF
006010     END-IF.
006020     COMPUTE WS-LEAP-DAYS-BEFORE =
006030         (WS-WORK-DATE-YYYY - 2000) / 4.
006040     COMPUTE WS-DAY-NUMBER-RESULT =
006050         (WS-WORK-DATE-YYYY - 2000) * 365
006060         + WS-LEAP-DAYS-BEFORE
006070         + WS-CUM-DAYS (WS-WORK-DATE-MM)
006080         + WS-WORK-DATE-DD.
006090     IF WS-IS-LEAP-YEAR AND WS-WORK-DATE-MM > 2
006100         ADD 1 TO WS-DAY-NUMBER-RESULT
006110     END-IF.
006120 2200-EXIT.
006130     EXIT.
006140*-----------------------------------------------------------------*
006150 3000-LOAD-HISTORY.
006160*-----------------------------------------------------------------*
006170     PERFORM 3010-READ-ATHLETE-HISTORY THRU 3010-EXIT.
006180     PERFORM 3020-ADD-HISTORY-ENTRY THRU 3020-EXIT
006190         UNTIL AH-EOF.
006200 3000-EXIT.
006210     EXIT.
006220*-----------------------------------------------------------------*
006230 3010-READ-ATHLETE-HISTORY.
006240*-----------------------------------------------------------------*
006250     READ ATHLETE-HISTORY-FILE
006260         AT END
006270             SET AH-EOF TO TRUE
006280         NOT AT END
006290             ADD 1 TO WS-HISTORY-LOAD-COUNT.
006300 3010-EXIT.
006310     EXIT.
006320*-----------------------------------------------------------------*
006330 3020-ADD-HISTORY-ENTRY.
006340*-----------------------------------------------------------------*
006350     IF HISTORY-TABLE-SIZE < 20000
006360         ADD 1 TO HISTORY-TABLE-SIZE
006370         MOVE AH-RUNNER-ID    TO HT-RUNNER-ID (HISTORY-TABLE-SIZE)
006380         MOVE AH-SEASON-YEAR  TO
006390             HT-SEASON-YEAR (HISTORY-TABLE-SIZE)
006400         MOVE AH-PERF-DATE    TO HT-PERF-DATE (HISTORY-TABLE-SIZE)
006410         MOVE AH-MEET-NAME    TO HT-MEET-NAME (HISTORY-TABLE-SIZE)
006420         MOVE AH-SECTION      TO HT-SECTION (HISTORY-TABLE-SIZE)
006430         MOVE AH-PERF-TIME    TO HT-PERF-TIME (HISTORY-TABLE-SIZE)
006440         MOVE AH-PERF-PLACE   TO
006450             HT-PERF-PLACE (HISTORY-TABLE-SIZE)
006460     END-IF.
006470     PERFORM 3010-READ-ATHLETE-HISTORY THRU 3010-EXIT.
006480 3020-EXIT.
006490     EXIT.
006500*-----------------------------------------------------------------*
006510* SNAPSHOT COMPILATION - ONE PASS PER CHAMPIONSHIP YEAR, ONE
006520* ROSTER ENTRY AT A TIME, SCANNING THE FULL IN-MEMORY HISTORY
006530* TABLE FOR EACH.
006540*-----------------------------------------------------------------*
006550 5000-PROCESS-YEAR.
006560*-----------------------------------------------------------------*
006570     PERFORM 5100-PROCESS-ROSTER-ENTRY THRU 5100-EXIT
006580         VARYING RO-INDEX FROM 1 BY 1
006590         UNTIL RO-INDEX > ROSTER-TABLE-SIZE.
006600 5000-EXIT.
006610     EXIT.
006620*-----------------------------------------------------------------*
006630 5100-PROCESS-ROSTER-ENTRY.
006640*-----------------------------------------------------------------*
006650     IF RO-YEAR (RO-INDEX) = CY-YEAR (CY-INDEX)
006660         MOVE 0 TO WS-NUM-RACES
006670         MOVE 0 TO WS-PERSONAL-RECORD
006680         MOVE 0 TO WS-SEASON-RECORD
006690         MOVE 0 TO WS-SEASON-PR-DATE
006700         MOVE 0 TO WS-SEASON-8K-COUNT
006710         MOVE 0 TO WS-SEASON-8K-SUM
006720         SET IN-INDEX TO 1
006730         PERFORM 5200-SCAN-HISTORY-FOR-ATHLETE THRU 5200-EXIT
006740             VARYING HT-INDEX FROM 1 BY 1
006750             UNTIL HT-INDEX > HISTORY-TABLE-SIZE
006760         PERFORM 5400-COMPUTE-CONSISTENCY THRU 5400-EXIT
006770         PERFORM 5500-COMPUTE-DAYS-SINCE-PR THRU 5500-EXIT
006780         IF WS-NUM-RACES = 0
006790             ADD 1 TO WS-SKIPPED-COUNT
006800             DISPLAY 'SNAPSHOT: NO USABLE SEASON HISTORY FOR '
006810                 'RUNNER ' RO-RUNNER-ID (RO-INDEX)
006820                 ' YEAR ' CY-YEAR (CY-INDEX) ' - SKIPPED'
006830         ELSE
006840             PERFORM 5600-WRITE-SNAPSHOT-RECORD THRU 5600-EXIT
006850         END-IF
006860     END-IF.
006870 5100-EXIT.
006880     EXIT.
006890*-----------------------------------------------------------------*
006900 5200-SCAN-HISTORY-FOR-ATHLETE.
006910*-----------------------------------------------------------------*
006920     IF HT-RUNNER-ID (HT-INDEX) = RO-RUNNER-ID (RO-INDEX)
006930         PERFORM 2050-CHECK-TRACK-MEET THRU 2050-EXIT
006940         IF WS-NOT-TRACK-MEET
006950             PERFORM 2100-NORMALIZE-DISTANCE THRU 2100-EXIT
006960             PERFORM 5300-CLASSIFY-AND-ACCUMULATE THRU 5300-EXIT
006970         END-IF
006980     END-IF.
006990 5200-EXIT.
007000     EXIT.
007010*-----------------------------------------------------------------*
007020 5300-CLASSIFY-AND-ACCUMULATE.
007030*-----------------------------------------------------------------*
007040     IF WS-DISTANCE-TOKEN-1ST-CHAR = '8'
007050         IF NOT HT-TIME-MISSING (HT-INDEX)
007060             IF WS-PERSONAL-RECORD = 0
007070                 OR HT-PERF-TIME (HT-INDEX) < WS-PERSONAL-RECORD
007080                 MOVE HT-PERF-TIME (HT-INDEX)
007090                     TO WS-PERSONAL-RECORD
007100             END-IF
007110         END-IF
007120     END-IF.
007130     IF HT-SEASON-YEAR (HT-INDEX) = CY-YEAR (CY-INDEX)
007140         AND NOT HT-DATE-UNKNOWN (HT-INDEX)
007150         AND HT-PERF-DATE (HT-INDEX) < CY-CHAMP-DATE (CY-INDEX)
007160         ADD 1 TO WS-NUM-RACES
007170         IF WS-DISTANCE-TOKEN-1ST-CHAR = '8'
007180             AND NOT HT-TIME-MISSING (HT-INDEX)
007190             AND WS-SEASON-8K-COUNT < 30
007200             ADD 1 TO WS-SEASON-8K-COUNT
007210             ADD HT-PERF-TIME (HT-INDEX) TO WS-SEASON-8K-SUM
007220             MOVE HT-PERF-TIME (HT-INDEX) TO
007230                 WS-SEASON-8K-TIMES (WS-SEASON-8K-COUNT)
007240             IF WS-SEASON-RECORD = 0
007250                 OR HT-PERF-TIME (HT-INDEX) < WS-SEASON-RECORD
007260                 MOVE HT-PERF-TIME (HT-INDEX) TO WS-SEASON-RECORD
007270                 MOVE HT-PERF-DATE (HT-INDEX) TO WS-SEASON-PR-DATE
007280             ELSE
007290                 IF HT-PERF-TIME (HT-INDEX) = WS-SEASON-RECORD
007300                     AND HT-PERF-DATE (HT-INDEX) >
007310                         WS-SEASON-PR-DATE
007320                     MOVE HT-PERF-DATE (HT-INDEX) TO
007330                         WS-SEASON-PR-DATE
007340                 END-IF
007350             END-IF
007360         END-IF
007370     END-IF.
007380 5300-EXIT.
007390     EXIT.
007400*-----------------------------------------------------------------*
007410 5400-COMPUTE-CONSISTENCY.
007420*-----------------------------------------------------------------*
007430     MOVE 'N' TO WS-CONSISTENCY-SW.
007440     MOVE 0 TO WS-CONSISTENCY.
007450     IF WS-SEASON-8K-COUNT > 1
007460         COMPUTE WS-SEASON-8K-MEAN ROUNDED =
007470             WS-SEASON-8K-SUM / WS-SEASON-8K-COUNT
007480         MOVE 0 TO WS-SUM-SQ-DEV
007490         PERFORM 5410-ACCUM-SQ-DEVIATION THRU 5410-EXIT
007500             VARYING WS-SEASON-8K-TIME-SUB FROM 1 BY 1
007510             UNTIL WS-SEASON-8K-TIME-SUB > WS-SEASON-8K-COUNT
007520         COMPUTE WS-SQRT-INPUT ROUNDED =
007530             WS-SUM-SQ-DEV / WS-SEASON-8K-COUNT
007540         PERFORM 5450-COMPUTE-SQUARE-ROOT THRU 5450-EXIT
007550         COMPUTE WS-CONSISTENCY ROUNDED = WS-SQRT-RESULT
007560         SET WS-CONSISTENCY-KNOWN TO TRUE
007570     END-IF.
007580 5400-EXIT.
007590     EXIT.
007600*-----------------------------------------------------------------*
007610 5410-ACCUM-SQ-DEVIATION.
007620*-----------------------------------------------------------------*
007630     COMPUTE WS-SQ-DEV-WORK ROUNDED =
007640         (WS-SEASON-8K-TIMES (WS-SEASON-8K-TIME-SUB)
007650             - WS-SEASON-8K-MEAN)
007660         * (WS-SEASON-8K-TIMES (WS-SEASON-8K-TIME-SUB)
007670             - WS-SEASON-8K-MEAN).
007680     ADD WS-SQ-DEV-WORK TO WS-SUM-SQ-DEV.
007690 5410-EXIT.
007700     EXIT.
007710*-----------------------------------------------------------------*
007720* 5450-COMPUTE-SQUARE-ROOT - NEWTON'S METHOD.  WS-SQRT-INPUT IS
007730* THE RADICAND, WS-SQRT-RESULT COMES BACK WITH ITS SQUARE ROOT.
007740*-----------------------------------------------------------------*
007750 5450-COMPUTE-SQUARE-ROOT.
007760*-----------------------------------------------------------------*
007770     IF WS-SQRT-INPUT = 0
007780         MOVE 0 TO WS-SQRT-RESULT
007790     ELSE
007800         MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS
007810         PERFORM 5460-SQRT-ITERATE THRU 5460-EXIT
007820             VARYING WS-SQRT-ITERATION FROM 1 BY 1
007830             UNTIL WS-SQRT-ITERATION > 20
007840         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
007850     END-IF.
007860 5450-EXIT.
007870     EXIT.
007880*-----------------------------------------------------------------*
007890 5460-SQRT-ITERATE.
007900*-----------------------------------------------------------------*
007910     COMPUTE WS-SQRT-GUESS ROUNDED =
007920         (WS-SQRT-GUESS + WS-SQRT-INPUT / WS-SQRT-GUESS) / 2.
007930 5460-EXIT.
007940     EXIT.
007950*-----------------------------------------------------------------*
007960 5500-COMPUTE-DAYS-SINCE-PR.
007970*-----------------------------------------------------------------*
007980     MOVE 'N' TO WS-DAYS-KNOWN-SW.
007990     MOVE 0 TO WS-DAYS-SINCE-PR.
008000     IF WS-SEASON-8K-COUNT > 0
008010         MOVE CY-CHAMP-DATE (CY-INDEX) TO WS-WORK-DATE
008020         PERFORM 2200-DATE-TO-DAY-NUMBER THRU 2200-EXIT
008030         MOVE WS-DAY-NUMBER-RESULT TO WS-DAYNUM-CHAMP
008040         MOVE WS-SEASON-PR-DATE TO WS-WORK-DATE
008050         PERFORM 2200-DATE-TO-DAY-NUMBER THRU 2200-EXIT
008060         MOVE WS-DAY-NUMBER-RESULT TO WS-DAYNUM-RACE
008070         COMPUTE WS-DAYS-SINCE-PR =
008080             WS-DAYNUM-CHAMP - WS-DAYNUM-RACE
008090         SET WS-DAYS-KNOWN TO TRUE
008100     END-IF.
008110 5500-EXIT.
008120     EXIT.
008130*-----------------------------------------------------------------*
008140 5600-WRITE-SNAPSHOT-RECORD.
008150*-----------------------------------------------------------------*
008160     MOVE 0 TO WS-ALL-AMERICAN.
008170     IF NOT RO-PLACE-UNKNOWN (RO-INDEX)
008180         AND RO-PLACE (RO-INDEX) > 0
008190         AND RO-PLACE (RO-INDEX) <= 40
008200         MOVE 1 TO WS-ALL-AMERICAN
008210     END-IF.
008220     SET IN-INDEX TO 1.
008230     SEARCH INFO-ENTRY
008240         AT END
008250             MOVE SPACES TO WS-CSV-FIELD
008260         WHEN IN-RUNNER-ID (IN-INDEX) = RO-RUNNER-ID (RO-INDEX)
008270             NEXT SENTENCE
008280     END-SEARCH.
008290     MOVE CY-YEAR (CY-INDEX) TO WS-YEAR-EDIT.
008300     MOVE WS-NUM-RACES TO WS-RACES-EDIT.
008310     IF WS-PERSONAL-RECORD = 0
008320         MOVE WS-NA-LITERAL TO WS-CSV-FIELD
008330     ELSE
008340         MOVE WS-PERSONAL-RECORD TO WS-PR-EDIT
008350     END-IF.
008360     STRING RO-RUNNER-ID (RO-INDEX) DELIMITED BY SIZE
008370         ',' DELIMITED BY SIZE
008380         WS-YEAR-EDIT DELIMITED BY SIZE
008390         ',' DELIMITED BY SIZE
008400         IN-NAME (IN-INDEX) DELIMITED BY SIZE
008410         ',' DELIMITED BY SIZE
008420         IN-CLASS (IN-INDEX) DELIMITED BY SIZE
008430         ',' DELIMITED BY SIZE
008440         IN-SCHOOL (IN-INDEX) DELIMITED BY SIZE
008450         ',' DELIMITED BY SIZE
008460         WS-RACES-EDIT DELIMITED BY SIZE
008470         ',' DELIMITED BY SIZE
008480         INTO WS-CSV-LINE.
008490     IF WS-PERSONAL-RECORD = 0
008500         STRING WS-CSV-LINE DELIMITED BY SIZE
008510             WS-NA-LITERAL DELIMITED BY SIZE
008520             ',' DELIMITED BY SIZE
008530             INTO WS-CSV-LINE
008540     ELSE
008550         STRING WS-CSV-LINE DELIMITED BY SIZE
008560             WS-PR-EDIT DELIMITED BY SIZE
008570             ',' DELIMITED BY SIZE
008580             INTO WS-CSV-LINE
008590     END-IF.
008600     IF WS-SEASON-RECORD = 0
008610         STRING WS-CSV-LINE DELIMITED BY SIZE
008620             WS-NA-LITERAL DELIMITED BY SIZE
008630             ',' DELIMITED BY SIZE
008640             INTO WS-CSV-LINE
008650     ELSE
008660         MOVE WS-SEASON-RECORD TO WS-SR-EDIT
008670         STRING WS-CSV-LINE DELIMITED BY SIZE
008680             WS-SR-EDIT DELIMITED BY SIZE
008690             ',' DELIMITED BY SIZE
008700             INTO WS-CSV-LINE
008710     END-IF.
008720     IF NOT WS-CONSISTENCY-KNOWN
008730         STRING WS-CSV-LINE DELIMITED BY SIZE
008740             WS-NA-LITERAL DELIMITED BY SIZE
008750             ',' DELIMITED BY SIZE
008760             INTO WS-CSV-LINE
008770     ELSE
008780         MOVE WS-CONSISTENCY TO WS-CON-EDIT
008790         STRING WS-CSV-LINE DELIMITED BY SIZE
008800             WS-CON-EDIT DELIMITED BY SIZE
008810             ',' DELIMITED BY SIZE
008820             INTO WS-CSV-LINE
008830     END-IF.
008840     IF NOT WS-DAYS-KNOWN
008850         STRING WS-CSV-LINE DELIMITED BY SIZE
008860             WS-NA-LITERAL DELIMITED BY SIZE
008870             ',' DELIMITED BY SIZE
008880             INTO WS-CSV-LINE
008890     ELSE
008900         MOVE WS-DAYS-SINCE-PR TO WS-DAYS-EDIT
008910         STRING WS-CSV-LINE DELIMITED BY SIZE
008920             WS-DAYS-EDIT DELIMITED BY SIZE
008930             ',' DELIMITED BY SIZE
008940             INTO WS-CSV-LINE
008950     END-IF.
008960     STRING WS-CSV-LINE DELIMITED BY SIZE
008970         WS-ALL-AMERICAN DELIMITED BY SIZE
008980         INTO WS-CSV-LINE.
008990     WRITE ATHLETE-SNAPSHOT-RECORD FROM WS-CSV-LINE.
009000     ADD 1 TO WS-SNAPSHOT-COUNT.
009010 5600-EXIT.
009020     EXIT.
009030*-----------------------------------------------------------------*
009040* RACE-DETAIL EXTRACT.  ATHLETE-INFO-TABLE ALREADY HOLDS ONE
009050* ENTRY PER DISTINCT ATHLETE ACROSS ALL FOUR NATIONALS YEARS
009060* (RSTRBLD PARAGRAPH 2130), SO IT SERVES DIRECTLY AS THE UNION
009070* OF ROSTERS NEEDED HERE - NO SEPARATE BUILD PASS IS NEEDED.
009080*-----------------------------------------------------------------*
009090 6000-BUILD-DISTINCT-ATHLETES.
009100*-----------------------------------------------------------------*
009110     PERFORM 6100-PROCESS-DISTINCT-ATHLETE THRU 6100-EXIT
009120         VARYING IN-INDEX FROM 1 BY 1
009130         UNTIL IN-INDEX > INFO-TABLE-SIZE.
009140 6000-EXIT.
009150     EXIT.
009160*-----------------------------------------------------------------*
009170 6100-PROCESS-DISTINCT-ATHLETE.
009180*-----------------------------------------------------------------*
009190     PERFORM 6200-WRITE-RACE-DETAIL-RECS THRU 6200-EXIT
009200         VARYING HT-INDEX FROM 1 BY 1
009210         UNTIL HT-INDEX > HISTORY-TABLE-SIZE.
009220 6100-EXIT.
009230     EXIT.
009240*-----------------------------------------------------------------*
009250 6200-WRITE-RACE-DETAIL-RECS.
009260*-----------------------------------------------------------------*
009270     IF HT-RUNNER-ID (HT-INDEX) = IN-RUNNER-ID (IN-INDEX)
009280         PERFORM 2050-CHECK-TRACK-MEET THRU 2050-EXIT
009290         IF WS-NOT-TRACK-MEET
009300             PERFORM 2100-NORMALIZE-DISTANCE THRU 2100-EXIT
009310             IF HT-DATE-UNKNOWN (HT-INDEX)
009320                 MOVE SPACES TO WS-ISO-DATE
009330             ELSE
009340                 MOVE HT-PERF-DATE (HT-INDEX) TO WS-WORK-DATE
009350                 STRING WS-WORK-DATE-YYYY DELIMITED BY SIZE
009360                     '-' DELIMITED BY SIZE
009370                     WS-WORK-DATE-MM DELIMITED BY SIZE
009380                     '-' DELIMITED BY SIZE
009390                     WS-WORK-DATE-DD DELIMITED BY SIZE
009400                     INTO WS-ISO-DATE
009410             END-IF
009420             STRING IN-RUNNER-ID (IN-INDEX) DELIMITED BY SIZE
009430                 ',' DELIMITED BY SIZE
009440                 WS-ISO-DATE DELIMITED BY SIZE
009450                 ',' DELIMITED BY SIZE
009460                 HT-MEET-NAME (HT-INDEX) DELIMITED BY SIZE
009470                 ',' DELIMITED BY SIZE
009480                 WS-DISTANCE-TOKEN DELIMITED BY SIZE
009490                 ',' DELIMITED BY SIZE
009500                 INTO WS-CSV-LINE
009510             IF HT-TIME-MISSING (HT-INDEX)
009520                 STRING WS-CSV-LINE DELIMITED BY SIZE
009530                     WS-NA-LITERAL DELIMITED BY SIZE
009540                     ',' DELIMITED BY SIZE
009550                     INTO WS-CSV-LINE
009560             ELSE
009570                 MOVE HT-PERF-TIME (HT-INDEX) TO WS-TIME-EDIT
009580                 STRING WS-CSV-LINE DELIMITED BY SIZE
009590                     WS-TIME-EDIT DELIMITED BY SIZE
009600                     ',' DELIMITED BY SIZE
009610                     INTO WS-CSV-LINE
009620             END-IF
009630             IF HT-PLACE-MISSING (HT-INDEX)
009640                 STRING WS-CSV-LINE DELIMITED BY SIZE
009650                     WS-NA-LITERAL DELIMITED BY SIZE
009660                     INTO WS-CSV-LINE
009670             ELSE
009680                 MOVE HT-PERF-PLACE (HT-INDEX) TO WS-PLACE-EDIT
009690                 STRING WS-CSV-LINE DELIMITED BY SIZE
009700                     WS-PLACE-EDIT DELIMITED BY SIZE
009710                     INTO WS-CSV-LINE
009720             END-IF
009730             WRITE RACE-DETAIL-RECORD FROM WS-CSV-LINE
009740             ADD 1 TO WS-DETAIL-COUNT
009750         END-IF
009760     END-IF.
009770 6200-EXIT.
009780     EXIT.
009790*-----------------------------------------------------------------*
009800 8000-LOG-RUN-TOTALS.
009810*-----------------------------------------------------------------*
009820     DISPLAY 'SNAPSHOT: ATHLETE-HISTORY RECORDS LOADED = '
009830         WS-HISTORY-LOAD-COUNT.
009840     DISPLAY 'SNAPSHOT: SNAPSHOT RECORDS WRITTEN = '
009850         WS-SNAPSHOT-COUNT.
009860     DISPLAY 'SNAPSHOT: RACE-DETAIL RECORDS WRITTEN = '
009870         WS-DETAIL-COUNT.
009880     DISPLAY 'SNAPSHOT: ATHLETE-YEARS SKIPPED (NO HISTORY) = '
009890         WS-SKIPPED-COUNT.
009900     IF WS-DISTANCE-UNCLASS-COUNT > 0
009910         DISPLAY '*** WARNING - ' WS-DISTANCE-UNCLASS-COUNT
009920             ' SECTION VALUE(S) DID NOT NORMALIZE TO A DISTANCE'
009930     END-IF.
009940 8000-EXIT.
009950     EXIT.
009960*-----------------------------------------------------------------*
009970 9000-CLOSE-FILES.
009980*-----------------------------------------------------------------*
009990     CLOSE ATHLETE-HISTORY-FILE.
010000     CLOSE ATHLETE-SNAPSHOT-FILE.
010010     CLOSE RACE-DETAIL-FILE.
010020 9000-EXIT.
010030     EXIT.
010040*-----------------------------------------------------------------*
010050 END PROGRAM SNAPSHOT.

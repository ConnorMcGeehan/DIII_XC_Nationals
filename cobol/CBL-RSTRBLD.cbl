000100*=================================================================*
000110* PROGRAM NAME:    RSTRBLD
000120* ORIGINAL AUTHOR: R. OKONKWO
000130*
000140* MAINTENANCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/21/88 R. OKONKWO      CREATED AS A CALLED SUBPROGRAM SO THE
000180*                          ROSTER/CHAMPIONSHIP-DATE/ATHLETE-INFO
000190*                          TABLES CAN BE BUILT ONCE AND SHARED
000200*                          WITH ANY CALLING PROGRAM VIA LINKAGE.
000210* 09/02/88 R. OKONKWO      ROSTER PLACE NOW KEEPS THE LOWEST
000220*                          NON-ZERO PLACE SEEN FOR A RUNNER IN A
000230*                          GIVEN YEAR RATHER THAN THE FIRST ONE
000240*                          READ (RESULTS FILE IS NOT IN PLACE
000250*                          ORDER).
000260* 04/09/90 T. WIER         REQ #1141 - ADDED ATHLETE-INFO-TABLE
000270*                          SO SNAPSHOT DOES NOT HAVE TO REREAD
000280*                          NATLRACE-FILE FOR NAME/CLASS/SCHOOL.
000290* 02/18/93 D. FENN         REQ #1288 - RAISED TABLE SIZES TO
000300*                          MATCH THE 500 RACE/YEAR LIMIT IN
000310*                          NATLID.
000320* 01/06/99 D. FENN         Y2K REQ #1502 - NR-RACE-DATE CONFIRMED
000330*                          FOUR-DIGIT YEAR ON INPUT.  NO CHANGE
000340*                          REQUIRED.
000350* 07/22/03 M. HALLORAN     REQ #1601 - NAME BUILD NOW TRIMS
000360*                          TRAILING BLANKS BETWEEN FIRST AND
000370*                          LAST NAME SO THE COMBINED NAME FIELD
000380*                          DOES NOT CARRY A RAGGED GAP.
000390* 05/11/09 M. HALLORAN     REQ #1699 - RETURN CODE SET NON-ZERO
000400*                          IF NATLRACE-FILE CANNOT BE OPENED SO
000410*                          THE CALLING PROGRAM CAN ABORT CLEANLY.
000420* 06/03/19 J. BRANNIGAN    REQ #1876 - ADDED THE RACE-DATE/SNAP-
000430*                          YEAR CROSS CHECK AND THE YEAR-IN-SCHOOL
000440*                          CODE VALIDATION, BOTH LOGGED AS
000450*                          WARNINGS ONLY - NEITHER STOPS THE RUN.
000460* 03/11/21 J. BRANNIGAN    REQ #1934 - 2120-UPDATE-ROSTER-PLACE
000470*                          NOW COUNTS AND WARNS ON ROSTER ROWS
000480*                          DROPPED WHEN ROSTER-TABLE IS FULL,
000490*                          RATHER THAN SILENTLY DISCARDING THEM.
000500*=================================================================*
000510 IDENTIFICATION DIVISION.
000520 PROGRAM-ID.    RSTRBLD IS INITIAL PROGRAM.
000530 AUTHOR.        R. OKONKWO.
000540 INSTALLATION.  ATHLETICS DATA SERVICES.
000550 DATE-WRITTEN.  03/21/88.
000560 DATE-COMPILED.
000570 SECURITY.      NON-CONFIDENTIAL.
000580*=================================================================*
000590 ENVIRONMENT DIVISION.
000600*-----------------------------------------------------------------*
000610 CONFIGURATION SECTION.
000620*-----------------------------------------------------------------*
000630 SOURCE-COMPUTER. IBM-3081.
000640 OBJECT-COMPUTER. IBM-3081.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670*-----------------------------------------------------------------*
000680 INPUT-OUTPUT SECTION.
000690*-----------------------------------------------------------------*
000700 FILE-CONTROL.
000710     SELECT NATLRACE-FILE ASSIGN TO NATLRAC
000720       ORGANIZATION IS LINE SEQUENTIAL
000730       FILE STATUS IS NR-FILE-STATUS.
000740*=================================================================*
000750 DATA DIVISION.
000760*-----------------------------------------------------------------*
000770 FILE SECTION.
000780*-----------------------------------------------------------------*
000790 FD  NATLRACE-FILE
000800     RECORDING MODE IS F.
000810     COPY NATLREC.
000820*=================================================================*
000830 WORKING-STORAGE SECTION.
000840*-----------------------------------------------------------------*
000850* REQ #1934 - STANDALONE COUNTER OF ROSTER ROWS DROPPED BECAUSE
000860* ROSTER-TABLE WAS ALREADY AT ITS 2000-ROW LIMIT WHEN A NEW
000870* YEAR/RUNNER KEY CAME IN.  KEPT OUT OF ANY GROUP SO IT SHOWS ON
000880* A CORE DUMP WITHOUT UNPACKING A RECORD.
000890*-----------------------------------------------------------------*
000900 77  WS-ROSTER-OVERFLOW-COUNT    PIC 9(04) COMP VALUE 0.
000910*-----------------------------------------------------------------*
000920 01  WS-SWITCHES-MISC-FIELDS.
000930     05  NR-FILE-STATUS          PIC X(02).
000940         88  NR-FILE-OK                    VALUE '00'.
000950         88  NR-EOF                        VALUE '10'.
000960     05  WS-RETURN-CODE          PIC S9(04) COMP VALUE 0.
000970     05  WS-NATLRACE-COUNT       PIC 9(07) COMP VALUE 0.
000980*-----------------------------------------------------------------*
000990* WS-BUILD-NAME REDEFINED SO THE TRIMMED FIRST/LAST NAME CAN BE
001000* ASSEMBLED WITH A SINGLE SPACE BETWEEN THEM (REQ #1601).
001010*-----------------------------------------------------------------*
001020 01  WS-NAME-WORK-AREA.
001030     05  WS-BUILD-NAME           PIC X(41).
001040 01  WS-NAME-WORK-REDEF REDEFINES WS-NAME-WORK-AREA.
001050     05  WS-BUILD-NAME-CHARS     PIC X(01) OCCURS 41 TIMES.
001060*-----------------------------------------------------------------*
001070* NR-RACE-DATE IS CROSS-CHECKED AGAINST NR-SNAP-YEAR BEFORE IT IS
001080* TRUSTED FOR THE CHAMPIONSHIP-DATE MINIMUM (REQ #1876) - A FEED
001090* WITH A MISCODED RACE-DATE WOULD OTHERWISE THROW THE WHOLE
001100* SEASON'S DAYS-SINCE-PR ARITHMETIC OFF IN SNAPSHOT.
001110*-----------------------------------------------------------------*
001120 01  WS-RACE-DATE-WORK.
001130     05  WS-RACE-DATE            PIC 9(08).
001140 01  WS-RACE-DATE-REDEF REDEFINES WS-RACE-DATE-WORK.
001150     05  WS-RACE-DATE-YYYY       PIC 9(04).
001160     05  WS-RACE-DATE-MMDD       PIC 9(04).
001170*-----------------------------------------------------------------*
001180* VALID YEAR-IN-SCHOOL CODES - ATHLETE-INFO-TABLE IS ONLY LOADED
001190* ONCE PER RUNNER (FIRST RACE SEEN), SO A BAD CODE ON THAT FIRST
001200* RACE WOULD OTHERWISE RIDE SILENTLY INTO EVERY SNAPSHOT ROW.
001210*-----------------------------------------------------------------*
001220 01  WS-VALID-CLASS-LIST.
001230     05  FILLER                  PIC X(10) VALUE 'FR'.
001240     05  FILLER                  PIC X(10) VALUE 'SO'.
001250     05  FILLER                  PIC X(10) VALUE 'JR'.
001260     05  FILLER                  PIC X(10) VALUE 'SR'.
001270 01  WS-VALID-CLASS-TABLE REDEFINES WS-VALID-CLASS-LIST.
001280     05  WS-VALID-CLASS          PIC X(10) OCCURS 4 TIMES
001290             INDEXED BY VC-INDEX.
001300*=================================================================*
001310 LINKAGE SECTION.
001320*-----------------------------------------------------------------*
001330     COPY ROSTERT.
001340 01  LK-RETURN-CODE              PIC S9(04) COMP.
001350*=================================================================*
001360 PROCEDURE DIVISION USING CHAMP-YEAR-TABLE, ROSTER-TABLE,
001370     ATHLETE-INFO-TABLE, LK-RETURN-CODE.
001380*-----------------------------------------------------------------*
001390 0000-MAIN-PROCESSING.
001400*-----------------------------------------------------------------*
001410     MOVE 0 TO CHAMP-TABLE-SIZE.
001420     MOVE 0 TO ROSTER-TABLE-SIZE.
001430     MOVE 0 TO INFO-TABLE-SIZE.
001440     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
001450     IF WS-RETURN-CODE NOT = 0
001460         MOVE WS-RETURN-CODE TO LK-RETURN-CODE
001470         GOBACK
001480     END-IF.
001490     PERFORM 2000-READ-NATLRACE THRU 2000-EXIT.
001500     PERFORM 2100-PROCESS-NATLRACE-REC THRU 2100-EXIT
001510         UNTIL NR-EOF.
001520     CLOSE NATLRACE-FILE.
001530     IF WS-ROSTER-OVERFLOW-COUNT > 0
001540         DISPLAY '*** WARNING - ' WS-ROSTER-OVERFLOW-COUNT
001550             ' ROSTER ROW(S) DROPPED - ROSTER-TABLE FULL AT 2000'
001560     END-IF.
001570     MOVE WS-RETURN-CODE TO LK-RETURN-CODE.
001580     GOBACK.
001590*-----------------------------------------------------------------*
001600 1000-OPEN-FILES.
001610*-----------------------------------------------------------------*
001620     OPEN INPUT NATLRACE-FILE.
001630     IF NOT NR-FILE-OK
001640         DISPLAY 'RSTRBLD: NATLRACE-FILE OPEN ERROR - STATUS = '
001650             NR-FILE-STATUS
001660         MOVE 8 TO WS-RETURN-CODE
001670     END-IF.
001680 1000-EXIT.
001690     EXIT.
001700*-----------------------------------------------------------------*
001710 2000-READ-NATLRACE.
001720*-----------------------------------------------------------------*
001730     READ NATLRACE-FILE
001740         AT END
001750             SET NR-EOF TO TRUE
001760         NOT AT END
001770             ADD 1 TO WS-NATLRACE-COUNT.
001780 2000-EXIT.
001790     EXIT.
001800*-----------------------------------------------------------------*
001810 2100-PROCESS-NATLRACE-REC.
001820*-----------------------------------------------------------------*
001830     PERFORM 2110-UPDATE-CHAMP-DATE THRU 2110-EXIT.
001840     PERFORM 2120-UPDATE-ROSTER-PLACE THRU 2120-EXIT.
001850     PERFORM 2130-UPDATE-ATHLETE-INFO THRU 2130-EXIT.
001860     PERFORM 2000-READ-NATLRACE THRU 2000-EXIT.
001870 2100-EXIT.
001880     EXIT.
001890*-----------------------------------------------------------------*
001900 2110-UPDATE-CHAMP-DATE.
001910*-----------------------------------------------------------------*
001920     MOVE NR-RACE-DATE TO WS-RACE-DATE.
001930     IF WS-RACE-DATE-YYYY NOT = NR-SNAP-YEAR
001940         DISPLAY 'RSTRBLD: RACE-DATE YEAR DOES NOT MATCH '
001950             'SNAP-YEAR FOR RACE ' NR-RACE-ID
001960             ' - RACE-DATE = ' NR-RACE-DATE
001970             ' SNAP-YEAR = ' NR-SNAP-YEAR
001980     END-IF.
001990     SET CY-INDEX TO 1.
002000     SEARCH CHAMP-YEAR-ENTRY
002010         AT END
002020             IF CHAMP-TABLE-SIZE < 10
002030                 ADD 1 TO CHAMP-TABLE-SIZE
002040                 MOVE NR-SNAP-YEAR TO CY-YEAR (CHAMP-TABLE-SIZE)
002050                 MOVE NR-RACE-DATE TO
002060                     CY-CHAMP-DATE (CHAMP-TABLE-SIZE)
002070             END-IF
002080         WHEN CY-YEAR (CY-INDEX) = NR-SNAP-YEAR
002090             IF NR-RACE-DATE < CY-CHAMP-DATE (CY-INDEX)
002100                 MOVE NR-RACE-DATE TO CY-CHAMP-DATE (CY-INDEX)
002110             END-IF
002120     END-SEARCH.
002130 2110-EXIT.
002140     EXIT.
002150*-----------------------------------------------------------------*
002160 2120-UPDATE-ROSTER-PLACE.
002170*-----------------------------------------------------------------*
002180     SET RO-INDEX TO 1.
002190     SEARCH ROSTER-ENTRY
002200         AT END
002210             IF ROSTER-TABLE-SIZE < 2000
002220                 ADD 1 TO ROSTER-TABLE-SIZE
002230                 MOVE NR-SNAP-YEAR  TO RO-YEAR (ROSTER-TABLE-SIZE)
002240                 MOVE NR-RUNNER-ID  TO
002250                     RO-RUNNER-ID (ROSTER-TABLE-SIZE)
002260                 IF NR-FINISH-PLACE-MISSING
002270                     MOVE 0 TO RO-PLACE (ROSTER-TABLE-SIZE)
002280                     SET RO-PLACE-UNKNOWN (ROSTER-TABLE-SIZE)
002290                         TO TRUE
002300                 ELSE
002310                     MOVE NR-FINISH-PLACE TO
002320                         RO-PLACE (ROSTER-TABLE-SIZE)
002330                     SET RO-PLACE-KNOWN (ROSTER-TABLE-SIZE)
002340                         TO TRUE
002350                 END-IF
002360             ELSE
002370                 ADD 1 TO WS-ROSTER-OVERFLOW-COUNT
002380             END-IF
002390         WHEN RO-YEAR (RO-INDEX) = NR-SNAP-YEAR
002400             AND RO-RUNNER-ID (RO-INDEX) = NR-RUNNER-ID
002410             IF NOT NR-FINISH-PLACE-MISSING
002420                 IF RO-PLACE-UNKNOWN (RO-INDEX)
002430                     OR NR-FINISH-PLACE < RO-PLACE (RO-INDEX)
002440                     MOVE NR-FINISH-PLACE TO RO-PLACE (RO-INDEX)
002450                     SET RO-PLACE-KNOWN (RO-INDEX) TO TRUE
002460                 END-IF
002470             END-IF
002480     END-SEARCH.
002490 2120-EXIT.
002500     EXIT.
002510*-----------------------------------------------------------------*
002520 2130-UPDATE-ATHLETE-INFO.
002530*-----------------------------------------------------------------*
002540     SET IN-INDEX TO 1.
002550     SEARCH INFO-ENTRY
002560         AT END
002570             IF INFO-TABLE-SIZE < 2000
002580                 MOVE SPACES TO WS-NAME-WORK-AREA
002590                 STRING NR-FIRST-NAME DELIMITED BY SPACE
002600                        ' '            DELIMITED BY SIZE
002610                        NR-LAST-NAME   DELIMITED BY SPACE
002620                        INTO WS-BUILD-NAME
002630                 END-STRING
002640                 ADD 1 TO INFO-TABLE-SIZE
002650                 MOVE NR-RUNNER-ID TO
002660                     IN-RUNNER-ID (INFO-TABLE-SIZE)
002670                 MOVE WS-BUILD-NAME TO
002680                     IN-NAME (INFO-TABLE-SIZE)
002690                 MOVE NR-YEAR-IN-SCHOOL TO
002700                     IN-CLASS (INFO-TABLE-SIZE)
002710                 MOVE NR-TEAM-NAME TO
002720                     IN-SCHOOL (INFO-TABLE-SIZE)
002730                 SET VC-INDEX TO 1
002740                 SEARCH WS-VALID-CLASS
002750                     AT END
002760                         DISPLAY 'RSTRBLD: UNRECOGNIZED YEAR-IN-'
002770                             'SCHOOL CODE FOR RUNNER '
002780                             NR-RUNNER-ID ' - ' NR-YEAR-IN-SCHOOL
002790                     WHEN WS-VALID-CLASS (VC-INDEX) =
002800                         NR-YEAR-IN-SCHOOL
002810                         NEXT SENTENCE
002820                 END-SEARCH
002830             END-IF
002840         WHEN IN-RUNNER-ID (IN-INDEX) = NR-RUNNER-ID
002850             NEXT SENTENCE
002860     END-SEARCH.
002870 2130-EXIT.
002880     EXIT.
002890*-----------------------------------------------------------------*
002900 END PROGRAM RSTRBLD.

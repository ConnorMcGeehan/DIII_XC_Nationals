000100*---------------------------------------------------------------*
000110* COPYBOOK:  RACERES
000120* PURPOSE:   RACE-RESULT FILE RECORD LAYOUT - ONE ROW PER
000130*            FINISHER OF A RACE.  RR-RACE-ID LINKS BACK TO THE
000140*            RACE-MASTER-RECORD FOR THAT RACE.
000150*---------------------------------------------------------------*
000160 01  RACE-RESULT-RECORD.
000170     05  RR-RACE-ID              PIC 9(07).
000180     05  RR-RUNNER-ID            PIC 9(07).
000190     05  RR-FIRST-NAME           PIC X(20).
000200     05  RR-LAST-NAME            PIC X(20).
000210     05  RR-YEAR-IN-SCHOOL       PIC X(10).
000220     05  RR-TEAM-NAME            PIC X(40).
000230     05  RR-FINISH-TIME          PIC 9(05)V99.
000240         88  RR-TIME-MISSING                VALUE 0.
000250     05  RR-FINISH-PLACE         PIC 9(04).
000260         88  RR-PLACE-MISSING               VALUE 0.
000270     05  FILLER                  PIC X(06).

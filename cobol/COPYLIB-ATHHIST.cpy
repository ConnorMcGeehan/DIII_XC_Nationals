000100*---------------------------------------------------------------*
000110* COPYBOOK:  ATHHIST
000120* PURPOSE:   ATHLETE-HISTORY FILE RECORD LAYOUT - ONE ROW PER
000130*            RACE IN A RUNNER'S CAREER, ACROSS ALL SEASONS.
000140*---------------------------------------------------------------*
000150 01  ATHLETE-HISTORY-RECORD.
000160     05  AH-RUNNER-ID            PIC 9(07).
000170     05  AH-SEASON-YEAR          PIC 9(04).
000180     05  AH-PERF-DATE            PIC 9(08).
000190         88  AH-DATE-UNKNOWN                VALUE 0.
000200     05  AH-MEET-NAME            PIC X(60).
000210     05  AH-SECTION              PIC X(30).
000220     05  AH-PERF-TIME            PIC 9(05)V99.
000230         88  AH-TIME-MISSING                VALUE 0.
000240     05  AH-PERF-PLACE           PIC 9(04).
000250         88  AH-PLACE-MISSING               VALUE 0.
000260     05  FILLER                  PIC X(07).

      *=================================================================*
      * PROGRAM NAME:    SNAPSHOT
      * ORIGINAL AUTHOR: D. FENN
      *
      * MAINTENANCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 02/18/93 D. FENN         CREATED - BUILDS THE PRE-NATIONALS
      *                          ATHLETE SNAPSHOT EXTRACT (RACES RUN,
      *                          LIFETIME AND SEASON 8K BESTS,
      *                          CONSISTENCY, DAYS SINCE SEASON PR,
      *                          ALL-AMERICAN FLAG) FROM THE ROSTER AND
      *                          ATHLETE-INFO TABLES BUILT BY RSTRBLD.
      * 02/18/93 D. FENN         REQ #1288 - COMPANION RACE-DETAIL
      *                          EXTRACT ADDED SO THE COACHES OFFICE
      *                          DOES NOT HAVE TO REREAD ATHLETE-HISTORY
      *                          A SECOND TIME FOR THE PER-RACE REPORT.
      * 04/09/90 T. WIER         REQ #1141 - SWITCHED TO THE SHARED
      *                          ATHLETE-INFO-TABLE FROM RSTRBLD RATHER
      *                          THAN A SEPARATE NAME LOOKUP PASS.
      * 01/06/99 D. FENN         Y2K REQ #1502 - CALENDAR ARITHMETIC
      *                          REWORKED TO CARRY THE FULL FOUR-DIGIT
      *                          YEAR THROUGH THE DAY-NUMBER ROUTINE.
      *                          NO WINDOWING LOGIC WAS EVER PRESENT.
      * 07/22/03 M. HALLORAN     REQ #1601 - CONSISTENCY NOW USES THE
      *                          POPULATION STANDARD DEVIATION (DIVIDE
      *                          BY N) INSTEAD OF THE SAMPLE FORM, TO
      *                          MATCH THE CONFERENCE OFFICE'S FORMULA.
      * 11/14/06 M. HALLORAN     REQ #1655 - TRACK-ONLY PERFORMANCES ARE
      *                          NOW EXCLUDED BEFORE ANY DISTANCE OR
      *                          RACE-COUNT LOGIC RUNS, NOT AFTER.
      * 08/19/14 J. BRANNIGAN    REQ #1822 - MINIMUM DIVISION III
      *                          NATIONALS SEASON EXPANDED THROUGH THE
      *                          2024 CHAMPIONSHIPS.
      * 03/02/20 J. BRANNIGAN    REQ #1901 - SEASON-8K TIME TABLE RAISED
      *                          TO 30 ENTRIES; NO RUNNER ON RECORD HAS
      *                          EXCEEDED 20 RACES IN A SEASON.
      * 03/11/21 J. BRANNIGAN    REQ #1934 - RACE-DETAIL'S DISTANCE
      *                          FIGURE WAS BEING WRITTEN UPPER CASE
      *                          ('8K').  CONFERENCE OFFICE'S EXTRACT
      *                          LAYOUT CALLS FOR LOWER CASE ('8K'
      *                          BECOMES '8k') - 2100-NORMALIZE-DISTANCE
      *                          NOW BUILDS THE OUTPUT TOKEN LOWER CASE
      *                          WHILE STILL MATCHING SECTION TEXT
      *                          UPPER CASE FOR THE COMPARE.  ALSO
      *                          ADDED A COUNT AND WARNING FOR SECTION
      *                          VALUES THAT DO NOT NORMALIZE UNDER ANY
      *                          OF THE THREE TIERS.
      *=================================================================*
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    SNAPSHOT.
       AUTHOR.        D. FENN.
       INSTALLATION.  ATHLETICS DATA SERVICES.
       DATE-WRITTEN.  02/18/93.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.
      *=================================================================*
       ENVIRONMENT DIVISION.
      *-----------------------------------------------------------------*
       CONFIGURATION SECTION.
      *-----------------------------------------------------------------*
       SOURCE-COMPUTER. IBM-3081.
       OBJECT-COMPUTER. IBM-3081.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *-----------------------------------------------------------------*
       INPUT-OUTPUT SECTION.
      *-----------------------------------------------------------------*
       FILE-CONTROL.
           SELECT NATLRACE-FILE ASSIGN TO NATLRAC
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS NR-FILE-STATUS.
           SELECT ATHLETE-HISTORY-FILE ASSIGN TO ATHHIST
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS AH-FILE-STATUS.
           SELECT ATHLETE-SNAPSHOT-FILE ASSIGN TO ATHSNAP
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS AS-FILE-STATUS.
           SELECT RACE-DETAIL-FILE ASSIGN TO RACEDET
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS RD-FILE-STATUS.
      *=================================================================*
       DATA DIVISION.
      *-----------------------------------------------------------------*
       FILE SECTION.
      *-----------------------------------------------------------------*
      * NATLRACE-FILE IS OPENED ONLY LONG ENOUGH FOR CALL TO RSTRBLD -
      * SNAPSHOT NEVER READS IT DIRECTLY.  THE FD IS PRESENT SO THE
      * RECORD AREA COPYBOOK IS AVAILABLE IF A FUTURE REQUEST NEEDS IT.
      *-----------------------------------------------------------------*
       FD  NATLRACE-FILE
           RECORDING MODE IS F.
           COPY NATLREC.
      *-----------------------------------------------------------------*
       FD  ATHLETE-HISTORY-FILE
           RECORDING MODE IS F.
           COPY ATHHIST.
      *-----------------------------------------------------------------*
       FD  ATHLETE-SNAPSHOT-FILE
           RECORDING MODE IS F.
       01  ATHLETE-SNAPSHOT-RECORD.
           05  AS-DATA                 PIC X(190).
           05  FILLER                  PIC X(010).
      *-----------------------------------------------------------------*
       FD  RACE-DETAIL-FILE
           RECORDING MODE IS F.
       01  RACE-DETAIL-RECORD.
           05  RD-DATA                 PIC X(190).
           05  FILLER                  PIC X(010).
      *=================================================================*
       WORKING-STORAGE SECTION.
      *-----------------------------------------------------------------*
      * REQ #1934 - STANDALONE COUNTER OF HT-SECTION VALUES THAT FAILED
      * ALL THREE NORMALIZATION TIERS IN 2100-NORMALIZE-DISTANCE.  KEPT
      * OUT OF ANY GROUP SO IT SHOWS ON A CORE DUMP WITHOUT UNPACKING
      * A RECORD.
      *-----------------------------------------------------------------*
       77  WS-DISTANCE-UNCLASS-COUNT   PIC 9(05) COMP VALUE 0.
      *-----------------------------------------------------------------*
       01  WS-FILE-STATUS-FIELDS.
           05  NR-FILE-STATUS          PIC X(02).
               88  NR-FILE-OK                    VALUE '00'.
               88  NR-EOF                        VALUE '10'.
           05  AH-FILE-STATUS          PIC X(02).
               88  AH-FILE-OK                    VALUE '00'.
               88  AH-EOF                        VALUE '10'.
           05  AS-FILE-STATUS          PIC X(02).
               88  AS-FILE-OK                    VALUE '00'.
           05  RD-FILE-STATUS          PIC X(02).
               88  RD-FILE-OK                    VALUE '00'.
       01  WS-CALL-PARMS.
           05  WS-CALL-RETURN-CODE     PIC S9(04) COMP VALUE 0.
       01  WS-RUN-COUNTERS.
           05  WS-SNAPSHOT-COUNT       PIC 9(05) COMP VALUE 0.
           05  WS-DETAIL-COUNT         PIC 9(06) COMP VALUE 0.
           05  WS-SKIPPED-COUNT        PIC 9(05) COMP VALUE 0.
           05  WS-HISTORY-LOAD-COUNT   PIC 9(06) COMP VALUE 0.
      *-----------------------------------------------------------------*
      * BROUGHT IN FROM RSTRBLD OVER LINKAGE IN NATLID'S RUN - SNAPSHOT
      * OWNS ITS OWN COPY OF THE THREE TABLES AND POPULATES THEM WITH
      * ITS OWN CALL TO RSTRBLD (REQ #1141).
      *-----------------------------------------------------------------*
           COPY ROSTERT.
      *-----------------------------------------------------------------*
           COPY HISTTBL.
      *-----------------------------------------------------------------*
           COPY CSVLINE.
      *-----------------------------------------------------------------*
      * TRACK-MEET AND DISTANCE-TOKEN WORK AREAS.
      *-----------------------------------------------------------------*
       01  WS-TRACK-MEET-SWITCHES.
           05  WS-TRACK-MEET-SW        PIC X(01) VALUE 'N'.
               88  WS-IS-TRACK-MEET              VALUE 'Y'.
               88  WS-NOT-TRACK-MEET              VALUE 'N'.
           05  WS-TRACK-KEYWORD-COUNT  PIC 9(03) COMP VALUE 0.
           05  WS-UC-MEET-TEXT         PIC X(90).
       01  WS-DISTANCE-TOKEN-GROUP.
           05  WS-DISTANCE-TOKEN       PIC X(05).
       01  WS-DISTANCE-TOKEN-REDEF REDEFINES WS-DISTANCE-TOKEN-GROUP.
           05  WS-DISTANCE-TOKEN-1ST-CHAR PIC X(01).
           05  FILLER                  PIC X(04).
       01  WS-DISTANCE-WORK-FIELDS.
           05  WS-UC-SECTION           PIC X(30).
           05  WS-TOKEN-TALLY          PIC 9(03) COMP VALUE 0.
      *-----------------------------------------------------------------*
      * FALLBACK-TIER SCAN FIELDS - USED WHEN NONE OF THE LITERAL TOKENS
      * ABOVE ARE FOUND.  TIER 2 LOOKS FOR A BARE 1-2 DIGIT NUMBER
      * FOLLOWED BY AN OPTIONAL SPACE AND 'K'.  TIER 3 LOOKS FOR A BARE
      * 4-5 DIGIT NUMBER FOLLOWED BY 'M' AND BUCKETS IT BY METRE RANGE.
      *-----------------------------------------------------------------*
       01  WS-DISTANCE-SCAN-FIELDS.
           05  WS-SCAN-INDEX           PIC 9(02) COMP VALUE 0.
           05  WS-SCAN-CHAR            PIC X(01).
           05  WS-PRIOR-CHAR           PIC X(01).
           05  WS-DIGIT-RUN-LEN        PIC 9(01) COMP VALUE 0.
           05  WS-DIGIT-RUN-START      PIC 9(02) COMP VALUE 0.
           05  WS-AFTER-INDEX          PIC 9(02) COMP VALUE 0.
           05  WS-METRES-VALUE         PIC 9(05) COMP VALUE 0.
      *-----------------------------------------------------------------*
      * CALENDAR ARITHMETIC WORK AREA - NO INTRINSIC DATE FUNCTIONS ARE
      * USED.  DAY NUMBER IS YEARS-SINCE-2000 * 365, PLUS LEAP DAYS
      * BEFORE THE YEAR, PLUS CUMULATIVE DAYS BEFORE THE MONTH, PLUS THE
      * DAY OF MONTH, PLUS ONE MORE DAY IF THE YEAR IS A LEAP YEAR AND
      * THE MONTH FALLS AFTER FEBRUARY.
      *-----------------------------------------------------------------*
       01  WS-WORK-DATE-FIELDS.
           05  WS-WORK-DATE            PIC 9(08).
       01  WS-WORK-DATE-REDEF REDEFINES WS-WORK-DATE-FIELDS.
           05  WS-WORK-DATE-YYYY       PIC 9(04).
           05  WS-WORK-DATE-MM         PIC 9(02).
           05  WS-WORK-DATE-DD         PIC 9(02).
       01  WS-CUM-DAYS-TABLE-LITERAL.
           05  FILLER  PIC 9(03) VALUE 000.
           05  FILLER  PIC 9(03) VALUE 031.
           05  FILLER  PIC 9(03) VALUE 059.
           05  FILLER  PIC 9(03) VALUE 090.
           05  FILLER  PIC 9(03) VALUE 120.
           05  FILLER  PIC 9(03) VALUE 151.
           05  FILLER  PIC 9(03) VALUE 181.
           05  FILLER  PIC 9(03) VALUE 212.
           05  FILLER  PIC 9(03) VALUE 243.
           05  FILLER  PIC 9(03) VALUE 273.
           05  FILLER  PIC 9(03) VALUE 304.
           05  FILLER  PIC 9(03) VALUE 334.
       01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-TABLE-LITERAL.
           05  WS-CUM-DAYS             PIC 9(03) OCCURS 12 TIMES.
       01  WS-DATE-ARITHMETIC-FIELDS.
           05  WS-LEAP-YEAR-SW         PIC X(01) VALUE 'N'.
               88  WS-IS-LEAP-YEAR                VALUE 'Y'.
           05  WS-LEAP-DAYS-BEFORE     PIC 9(04) COMP VALUE 0.
           05  WS-LEAP-CHECK-4         PIC 9(04) COMP VALUE 0.
           05  WS-LEAP-CHECK-100       PIC 9(04) COMP VALUE 0.
           05  WS-LEAP-CHECK-400       PIC 9(04) COMP VALUE 0.
           05  WS-DAY-NUMBER-RESULT    PIC S9(07) COMP VALUE 0.
           05  WS-DAYNUM-CHAMP         PIC S9(07) COMP VALUE 0.
           05  WS-DAYNUM-RACE          PIC S9(07) COMP VALUE 0.
           05  WS-ISO-DATE             PIC X(10) VALUE SPACES.
      *-----------------------------------------------------------------*
      * PER-ATHLETE-YEAR ACCUMULATORS FOR THE ATHLETE-SNAPSHOT RECORD.
      *-----------------------------------------------------------------*
       01  WS-SNAPSHOT-ACCUMULATORS.
           05  WS-NUM-RACES            PIC 9(03) COMP VALUE 0.
           05  WS-PERSONAL-RECORD      PIC 9(05)V99 COMP VALUE 0.
           05  WS-SEASON-RECORD        PIC 9(05)V99 COMP VALUE 0.
           05  WS-SEASON-PR-DATE       PIC 9(08) VALUE 0.
           05  WS-SEASON-8K-COUNT      PIC 9(02) COMP VALUE 0.
           05  WS-SEASON-8K-SUM        PIC S9(07)V99 COMP VALUE 0.
           05  WS-SEASON-8K-MEAN       PIC S9(05)V9999 COMP VALUE 0.
           05  WS-SUM-SQ-DEV           PIC S9(09)V9999 COMP VALUE 0.
           05  WS-SQ-DEV-WORK          PIC S9(05)V9999 COMP VALUE 0.
           05  WS-CONSISTENCY          PIC 9(04)V99 COMP VALUE 0.
           05  WS-CONSISTENCY-SW       PIC X(01) VALUE 'N'.
               88  WS-CONSISTENCY-KNOWN           VALUE 'Y'.
           05  WS-DAYS-SINCE-PR        PIC S9(04) COMP VALUE 0.
           05  WS-DAYS-KNOWN-SW        PIC X(01) VALUE 'N'.
               88  WS-DAYS-KNOWN                  VALUE 'Y'.
           05  WS-ALL-AMERICAN         PIC 9(01) VALUE 0.
           05  WS-SEASON-8K-TIME-SUB   PIC 9(02) COMP VALUE 0.
           05  WS-SEASON-8K-TIMES      PIC 9(05)V99 COMP
                                       OCCURS 30 TIMES.
      *-----------------------------------------------------------------*
      * SQUARE ROOT SCRATCH - CONSISTENCY IS A POPULATION STANDARD
      * DEVIATION, TAKEN BY NEWTON'S METHOD (NO SQRT FUNCTION EXISTS ON
      * THIS COMPILER).  TWENTY ITERATIONS IS FAR MORE THAN NEEDED FOR
      * THE PRECISION THE REPORT CARRIES.
      *-----------------------------------------------------------------*
       01  WS-SQRT-WORK-FIELDS.
           05  WS-SQRT-INPUT           PIC S9(09)V9999 COMP VALUE 0.
           05  WS-SQRT-GUESS           PIC S9(09)V9999 COMP VALUE 0.
           05  WS-SQRT-RESULT          PIC S9(09)V9999 COMP VALUE 0.
           05  WS-SQRT-ITERATION       PIC 9(02) COMP VALUE 0.
      *-----------------------------------------------------------------*
       01  WS-EDIT-FIELDS.
           05  WS-PR-EDIT              PIC ZZZZ9.99.
           05  WS-SR-EDIT              PIC ZZZZ9.99.
           05  WS-CON-EDIT             PIC ZZZ9.99.
           05  WS-DAYS-EDIT            PIC ZZZ9.
           05  WS-RACES-EDIT           PIC ZZ9.
           05  WS-PLACE-EDIT           PIC ZZZ9.
           05  WS-TIME-EDIT            PIC ZZZZ9.99.
           05  WS-YEAR-EDIT            PIC 9999.
      *=================================================================*
       PROCEDURE DIVISION.
      *-----------------------------------------------------------------*
       0000-MAIN-PROCESSING.
      *-----------------------------------------------------------------*
           PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
           PERFORM 1010-CALL-RSTRBLD THRU 1010-EXIT.
           IF WS-CALL-RETURN-CODE NOT = 0
               DISPLAY 'SNAPSHOT: RSTRBLD RETURNED CODE '
                   WS-CALL-RETURN-CODE ' - RUN ABANDONED'
               PERFORM 9000-CLOSE-FILES THRU 9000-EXIT
               GOBACK
           END-IF.
           PERFORM 1020-WRITE-CSV-HEADERS THRU 1020-EXIT.
           PERFORM 3000-LOAD-HISTORY THRU 3000-EXIT.
           PERFORM 5000-PROCESS-YEAR THRU 5000-EXIT
               VARYING CY-INDEX FROM 1 BY 1
               UNTIL CY-INDEX > CHAMP-TABLE-SIZE.
           PERFORM 6000-BUILD-DISTINCT-ATHLETES THRU 6000-EXIT.
           PERFORM 8000-LOG-RUN-TOTALS THRU 8000-EXIT.
           PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
           GOBACK.
      *-----------------------------------------------------------------*
       1000-OPEN-FILES.
      *-----------------------------------------------------------------*
           OPEN INPUT ATHLETE-HISTORY-FILE.
           OPEN OUTPUT ATHLETE-SNAPSHOT-FILE.
           OPEN OUTPUT RACE-DETAIL-FILE.
           IF NOT AH-FILE-OK
               DISPLAY 'SNAPSHOT: ATHLETE-HISTORY-FILE OPEN ERROR - '
                   'STATUS = ' AH-FILE-STATUS
           END-IF.
       1000-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       1010-CALL-RSTRBLD.
      *-----------------------------------------------------------------*
           MOVE 0 TO CHAMP-TABLE-SIZE.
           MOVE 0 TO ROSTER-TABLE-SIZE.
           MOVE 0 TO INFO-TABLE-SIZE.
           CALL 'RSTRBLD' USING CHAMP-YEAR-TABLE, ROSTER-TABLE,
               ATHLETE-INFO-TABLE, WS-CALL-RETURN-CODE.
       1010-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       1020-WRITE-CSV-HEADERS.
      *-----------------------------------------------------------------*
           MOVE 'ATHLETE-ID,SNAP-YEAR,ATHLETE-NAME,ATHLETE-CLASS,'
               TO WS-CSV-LINE.
           STRING WS-CSV-LINE DELIMITED BY SIZE
               'SCHOOL,NUM-RACES-RUN,PERSONAL-RECORD,SEASON-RECORD,'
                   DELIMITED BY SIZE
               'CONSISTENCY,DAYS-SINCE-SEASON-PR,ALL-AMERICAN'
                   DELIMITED BY SIZE
               INTO WS-CSV-LINE.
           WRITE ATHLETE-SNAPSHOT-RECORD FROM WS-CSV-LINE.
           MOVE 'ATHLETE-ID,MEET-DATE,MEET-NAME,RACE-DISTANCE,'
               TO WS-CSV-LINE.
           STRING WS-CSV-LINE DELIMITED BY SIZE
               'TIME,PLACE' DELIMITED BY SIZE
               INTO WS-CSV-LINE.
           WRITE RACE-DETAIL-RECORD FROM WS-CSV-LINE.
       1020-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
      * 2050-CHECK-TRACK-MEET - USES THE CURRENT HISTORY-ENTRY (HT-INDEX)
      * MEET NAME AND SECTION.  A SERIES OF LITERAL INSPECTS IS USED
      * RATHER THAN A KEYWORD TABLE, MATCHING THE SHOP'S OWN STYLE FOR
      * SCANNING TEXT FIELDS FOR TROUBLESOME WORDS (SEE HACKNWS2).
      *-----------------------------------------------------------------*
       2050-CHECK-TRACK-MEET.
      *-----------------------------------------------------------------*
           MOVE 0 TO WS-TRACK-KEYWORD-COUNT.
           MOVE SPACES TO WS-UC-MEET-TEXT.
           STRING FUNCTION UPPER-CASE (HT-MEET-NAME (HT-INDEX))
                   DELIMITED BY SIZE
               ' ' DELIMITED BY SIZE
               FUNCTION UPPER-CASE (HT-SECTION (HT-INDEX))
                   DELIMITED BY SIZE
               INTO WS-UC-MEET-TEXT.
           INSPECT WS-UC-MEET-TEXT TALLYING WS-TRACK-KEYWORD-COUNT
               FOR ALL 'TRACK'.
           INSPECT WS-UC-MEET-TEXT TALLYING WS-TRACK-KEYWORD-COUNT
               FOR ALL 'INDOOR'.
           INSPECT WS-UC-MEET-TEXT TALLYING WS-TRACK-KEYWORD-COUNT
               FOR ALL 'OUTDOOR'.
           INSPECT WS-UC-MEET-TEXT TALLYING WS-TRACK-KEYWORD-COUNT
               FOR ALL 'STADIUM'.
           INSPECT WS-UC-MEET-TEXT TALLYING WS-TRACK-KEYWORD-COUNT
               FOR ALL 'METERS'.
           INSPECT WS-UC-MEET-TEXT TALLYING WS-TRACK-KEYWORD-COUNT
               FOR ALL 'METER'.
           INSPECT WS-UC-MEET-TEXT TALLYING WS-TRACK-KEYWORD-COUNT
               FOR ALL 'M '.
           IF WS-TRACK-KEYWORD-COUNT > 0
               SET WS-IS-TRACK-MEET TO TRUE
           ELSE
               SET WS-NOT-TRACK-MEET TO TRUE
           END-IF.
       2050-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
      * 2100-NORMALIZE-DISTANCE - CLASSIFIES HT-SECTION (HT-INDEX) INTO
      * ONE OF THE COMMON NATIONALS DISTANCE TOKENS, THREE TIERS DEEP:
      * (1) THE FIVE LITERAL TOKENS BELOW; (2) FAILING THAT, A BARE 1-2
      * DIGIT NUMBER FOLLOWED BY AN OPTIONAL SPACE AND 'K' (2120); (3)
      * FAILING THAT, A BARE 4-5 DIGIT METRE FIGURE BUCKETED BY RANGE
      * (2130).  UNRECOGNIZED SECTION TEXT IS LEFT BLANK.
      *-----------------------------------------------------------------*
       2100-NORMALIZE-DISTANCE.
      *-----------------------------------------------------------------*
           MOVE SPACES TO WS-DISTANCE-TOKEN.
           MOVE FUNCTION UPPER-CASE (HT-SECTION (HT-INDEX))
               TO WS-UC-SECTION.
           MOVE 0 TO WS-TOKEN-TALLY.
           INSPECT WS-UC-SECTION TALLYING WS-TOKEN-TALLY FOR ALL '8K'.
           IF WS-TOKEN-TALLY > 0
               MOVE '8k' TO WS-DISTANCE-TOKEN
           END-IF.
           IF WS-DISTANCE-TOKEN = SPACES
               MOVE 0 TO WS-TOKEN-TALLY
               INSPECT WS-UC-SECTION TALLYING WS-TOKEN-TALLY
                   FOR ALL '10K'
               IF WS-TOKEN-TALLY > 0
                   MOVE '10k' TO WS-DISTANCE-TOKEN
               END-IF
           END-IF.
           IF WS-DISTANCE-TOKEN = SPACES
               MOVE 0 TO WS-TOKEN-TALLY
               INSPECT WS-UC-SECTION TALLYING WS-TOKEN-TALLY
                   FOR ALL '6.0K'
               IF WS-TOKEN-TALLY > 0
                   MOVE '6.0k' TO WS-DISTANCE-TOKEN
               END-IF
           END-IF.
           IF WS-DISTANCE-TOKEN = SPACES
               MOVE 0 TO WS-TOKEN-TALLY
               INSPECT WS-UC-SECTION TALLYING WS-TOKEN-TALLY
                   FOR ALL '5K'
               IF WS-TOKEN-TALLY > 0
                   MOVE '5k' TO WS-DISTANCE-TOKEN
               END-IF
           END-IF.
           IF WS-DISTANCE-TOKEN = SPACES
               MOVE 0 TO WS-TOKEN-TALLY
               INSPECT WS-UC-SECTION TALLYING WS-TOKEN-TALLY
                   FOR ALL '6K'
               IF WS-TOKEN-TALLY > 0
                   MOVE '6k' TO WS-DISTANCE-TOKEN
               END-IF
           END-IF.
           IF WS-DISTANCE-TOKEN = SPACES
               PERFORM 2120-SCAN-DIGIT-K-TOKEN THRU 2120-EXIT
           END-IF.
           IF WS-DISTANCE-TOKEN = SPACES
               PERFORM 2130-SCAN-DIGIT-M-TOKEN THRU 2130-EXIT
           END-IF.
           IF WS-DISTANCE-TOKEN = SPACES
               ADD 1 TO WS-DISTANCE-UNCLASS-COUNT
           END-IF.
       2100-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
      * 2120-SCAN-DIGIT-K-TOKEN - FALLBACK TIER 2.  WALKS WS-UC-SECTION
      * LOOKING FOR A 1-2 DIGIT NUMBER FOLLOWED BY AT MOST ONE SPACE AND
      * THEN 'K' - E.G. "MEN 7K" OR "MEN 8 K" - AND BUILDS THE TOKEN AS
      * THE DIGITS THEMSELVES FOLLOWED BY 'K' (NO VALUE CONVERSION IS
      * NEEDED - THE OUTPUT TOKEN REUSES THE SAME DIGIT CHARACTERS).
      *-----------------------------------------------------------------*
       2120-SCAN-DIGIT-K-TOKEN.
      *-----------------------------------------------------------------*
           MOVE SPACE TO WS-PRIOR-CHAR.
           MOVE 0 TO WS-DIGIT-RUN-LEN.
           MOVE 0 TO WS-DIGIT-RUN-START.
           PERFORM 2121-SCAN-ONE-CHAR-FOR-K THRU 2121-EXIT
               VARYING WS-SCAN-INDEX FROM 1 BY 1
               UNTIL WS-SCAN-INDEX > 30 OR WS-DISTANCE-TOKEN NOT = SPACES.
       2120-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       2121-SCAN-ONE-CHAR-FOR-K.
      *-----------------------------------------------------------------*
           MOVE WS-UC-SECTION (WS-SCAN-INDEX:1) TO WS-SCAN-CHAR.
           IF WS-SCAN-CHAR NUMERIC
               IF WS-PRIOR-CHAR NOT NUMERIC
                   MOVE WS-SCAN-INDEX TO WS-DIGIT-RUN-START
                   MOVE 1 TO WS-DIGIT-RUN-LEN
               ELSE
                   IF WS-DIGIT-RUN-LEN < 2
                       ADD 1 TO WS-DIGIT-RUN-LEN
                   ELSE
                       MOVE 0 TO WS-DIGIT-RUN-LEN
                   END-IF
               END-IF
               IF WS-DIGIT-RUN-LEN > 0
                   PERFORM 2122-CHECK-K-AFTER-RUN THRU 2122-EXIT
               END-IF
           ELSE
               MOVE 0 TO WS-DIGIT-RUN-LEN
           END-IF.
           MOVE WS-SCAN-CHAR TO WS-PRIOR-CHAR.
       2121-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
      * 2122-CHECK-K-AFTER-RUN - AT THE CURRENT RUN LENGTH (1 OR 2
      * DIGITS), LOOKS ONE CHARACTER AHEAD FOR 'K', OR ONE SPACE THEN
      * 'K'.  A MATCH BUILDS THE TOKEN FROM THE RUN'S OWN DIGITS.
      *-----------------------------------------------------------------*
       2122-CHECK-K-AFTER-RUN.
      *-----------------------------------------------------------------*
           MOVE WS-SCAN-INDEX TO WS-AFTER-INDEX.
           ADD 1 TO WS-AFTER-INDEX.
           IF WS-AFTER-INDEX <= 30
               IF WS-UC-SECTION (WS-AFTER-INDEX:1) = 'K'
                   MOVE SPACES TO WS-DISTANCE-TOKEN
                   MOVE WS-UC-SECTION (WS-DIGIT-RUN-START:WS-DIGIT-RUN-LEN)
                       TO WS-DISTANCE-TOKEN (1:WS-DIGIT-RUN-LEN)
                   MOVE 'K' TO
                       WS-DISTANCE-TOKEN (WS-DIGIT-RUN-LEN + 1:1)
               ELSE
                   IF WS-UC-SECTION (WS-AFTER-INDEX:1) = SPACE
                       ADD 1 TO WS-AFTER-INDEX
                       IF WS-AFTER-INDEX <= 30
                           IF WS-UC-SECTION (WS-AFTER-INDEX:1) = 'K'
                               MOVE SPACES TO WS-DISTANCE-TOKEN
                               MOVE WS-UC-SECTION
                                   (WS-DIGIT-RUN-START:WS-DIGIT-RUN-LEN)
                                   TO WS-DISTANCE-TOKEN
                                       (1:WS-DIGIT-RUN-LEN)
                               MOVE 'k' TO WS-DISTANCE-TOKEN
                                   (WS-DIGIT-RUN-LEN + 1:1)
                           END-IF
                       END-IF
                   END-IF
               END-IF
           END-IF.
       2122-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
      * 2130-SCAN-DIGIT-M-TOKEN - FALLBACK TIER 3.  WALKS WS-UC-SECTION
      * LOOKING FOR A 4-5 DIGIT NUMBER IMMEDIATELY FOLLOWED BY 'M' - E.G.
      * "MEN 7500M" - AND BUCKETS THE METRE FIGURE INTO THE NEAREST
      * NATIONALS DISTANCE: 7000-9000 -> 8K, 4000-6000 -> 5K, OVER
      * 9000 -> 10K.
      *-----------------------------------------------------------------*
       2130-SCAN-DIGIT-M-TOKEN.
      *-----------------------------------------------------------------*
           MOVE SPACE TO WS-PRIOR-CHAR.
           MOVE 0 TO WS-DIGIT-RUN-LEN.
           MOVE 0 TO WS-DIGIT-RUN-START.
           PERFORM 2131-SCAN-ONE-CHAR-FOR-M THRU 2131-EXIT
               VARYING WS-SCAN-INDEX FROM 1 BY 1
               UNTIL WS-SCAN-INDEX > 30 OR WS-DISTANCE-TOKEN NOT = SPACES.
       2130-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       2131-SCAN-ONE-CHAR-FOR-M.
      *-----------------------------------------------------------------*
           MOVE WS-UC-SECTION (WS-SCAN-INDEX:1) TO WS-SCAN-CHAR.
           IF WS-SCAN-CHAR NUMERIC
               IF WS-PRIOR-CHAR NOT NUMERIC
                   MOVE WS-SCAN-INDEX TO WS-DIGIT-RUN-START
                   MOVE 1 TO WS-DIGIT-RUN-LEN
               ELSE
                   IF WS-DIGIT-RUN-LEN < 5
                       ADD 1 TO WS-DIGIT-RUN-LEN
                   ELSE
                       MOVE 0 TO WS-DIGIT-RUN-LEN
                   END-IF
               END-IF
               IF WS-DIGIT-RUN-LEN >= 4
                   PERFORM 2132-CHECK-M-AFTER-RUN THRU 2132-EXIT
               END-IF
           ELSE
               MOVE 0 TO WS-DIGIT-RUN-LEN
           END-IF.
           MOVE WS-SCAN-CHAR TO WS-PRIOR-CHAR.
       2131-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
      * 2132-CHECK-M-AFTER-RUN - AT THE CURRENT RUN LENGTH (4 OR 5
      * DIGITS), LOOKS ONE CHARACTER AHEAD FOR 'M'.  A MATCH CONVERTS
      * THE RUN TO A NUMERIC VALUE AND BUCKETS IT BY METRE RANGE.
      *-----------------------------------------------------------------*
       2132-CHECK-M-AFTER-RUN.
      *-----------------------------------------------------------------*
           MOVE WS-SCAN-INDEX TO WS-AFTER-INDEX.
           ADD 1 TO WS-AFTER-INDEX.
           IF WS-AFTER-INDEX <= 30
               IF WS-UC-SECTION (WS-AFTER-INDEX:1) = 'M'
                   MOVE 0 TO WS-METRES-VALUE
                   MOVE WS-UC-SECTION (WS-DIGIT-RUN-START:WS-DIGIT-RUN-LEN)
                       TO WS-METRES-VALUE
                   EVALUATE TRUE
                       WHEN WS-METRES-VALUE >= 7000 AND
                            WS-METRES-VALUE <= 9000
                           MOVE '8k' TO WS-DISTANCE-TOKEN
                       WHEN WS-METRES-VALUE >= 4000 AND
                            WS-METRES-VALUE <= 6000
                           MOVE '5k' TO WS-DISTANCE-TOKEN
                       WHEN WS-METRES-VALUE > 9000
                           MOVE '10k' TO WS-DISTANCE-TOKEN
                   END-EVALUATE
               END-IF
           END-IF.
       2132-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
      * 2200-DATE-TO-DAY-NUMBER - CONVERTS WS-WORK-DATE (YYYYMMDD) INTO
      * A SEQUENTIAL DAY NUMBER IN WS-DAY-NUMBER-RESULT SO TWO DATES CAN
      * BE SUBTRACTED FOR A CALENDAR-DAY DIFFERENCE.  A YEAR IS A LEAP
      * YEAR IF DIVISIBLE BY 4 AND NOT BY 100, OR IF DIVISIBLE BY 400.
      *-----------------------------------------------------------------*
       2200-DATE-TO-DAY-NUMBER.
      *-----------------------------------------------------------------*
           MOVE 'N' TO WS-LEAP-YEAR-SW.
           DIVIDE WS-WORK-DATE-YYYY BY 4 GIVING WS-LEAP-CHECK-4
               REMAINDER WS-LEAP-CHECK-100.
           IF WS-LEAP-CHECK-100 = 0
               MOVE 'Y' TO WS-LEAP-YEAR-SW
               DIVIDE WS-WORK-DATE-YYYY BY 100 GIVING WS-LEAP-CHECK-4
                   REMAINDER WS-LEAP-CHECK-100
               IF WS-LEAP-CHECK-100 = 0
                   MOVE 'N' TO WS-LEAP-YEAR-SW
                   DIVIDE WS-WORK-DATE-YYYY BY 400 GIVING
                       WS-LEAP-CHECK-4 REMAINDER WS-LEAP-CHECK-400
                   IF WS-LEAP-CHECK-400 = 0
                       MOVE 'Y' TO WS-LEAP-YEAR-SW
                   END-IF
               END-IF
           END-IF.
           COMPUTE WS-LEAP-DAYS-BEFORE =
               (WS-WORK-DATE-YYYY - 2000) / 4.
           COMPUTE WS-DAY-NUMBER-RESULT =
               (WS-WORK-DATE-YYYY - 2000) * 365
               + WS-LEAP-DAYS-BEFORE
               + WS-CUM-DAYS (WS-WORK-DATE-MM)
               + WS-WORK-DATE-DD.
           IF WS-IS-LEAP-YEAR AND WS-WORK-DATE-MM > 2
               ADD 1 TO WS-DAY-NUMBER-RESULT
           END-IF.
       2200-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       3000-LOAD-HISTORY.
      *-----------------------------------------------------------------*
           PERFORM 3010-READ-ATHLETE-HISTORY THRU 3010-EXIT.
           PERFORM 3020-ADD-HISTORY-ENTRY THRU 3020-EXIT
               UNTIL AH-EOF.
       3000-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       3010-READ-ATHLETE-HISTORY.
      *-----------------------------------------------------------------*
           READ ATHLETE-HISTORY-FILE
               AT END
                   SET AH-EOF TO TRUE
               NOT AT END
                   ADD 1 TO WS-HISTORY-LOAD-COUNT.
       3010-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       3020-ADD-HISTORY-ENTRY.
      *-----------------------------------------------------------------*
           IF HISTORY-TABLE-SIZE < 20000
               ADD 1 TO HISTORY-TABLE-SIZE
               MOVE AH-RUNNER-ID    TO HT-RUNNER-ID (HISTORY-TABLE-SIZE)
               MOVE AH-SEASON-YEAR  TO
                   HT-SEASON-YEAR (HISTORY-TABLE-SIZE)
               MOVE AH-PERF-DATE    TO HT-PERF-DATE (HISTORY-TABLE-SIZE)
               MOVE AH-MEET-NAME    TO HT-MEET-NAME (HISTORY-TABLE-SIZE)
               MOVE AH-SECTION      TO HT-SECTION (HISTORY-TABLE-SIZE)
               MOVE AH-PERF-TIME    TO HT-PERF-TIME (HISTORY-TABLE-SIZE)
               MOVE AH-PERF-PLACE   TO
                   HT-PERF-PLACE (HISTORY-TABLE-SIZE)
           END-IF.
           PERFORM 3010-READ-ATHLETE-HISTORY THRU 3010-EXIT.
       3020-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
      * SNAPSHOT COMPILATION - ONE PASS PER CHAMPIONSHIP YEAR, ONE
      * ROSTER ENTRY AT A TIME, SCANNING THE FULL IN-MEMORY HISTORY
      * TABLE FOR EACH.
      *-----------------------------------------------------------------*
       5000-PROCESS-YEAR.
      *-----------------------------------------------------------------*
           PERFORM 5100-PROCESS-ROSTER-ENTRY THRU 5100-EXIT
               VARYING RO-INDEX FROM 1 BY 1
               UNTIL RO-INDEX > ROSTER-TABLE-SIZE.
       5000-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       5100-PROCESS-ROSTER-ENTRY.
      *-----------------------------------------------------------------*
           IF RO-YEAR (RO-INDEX) = CY-YEAR (CY-INDEX)
               MOVE 0 TO WS-NUM-RACES
               MOVE 0 TO WS-PERSONAL-RECORD
               MOVE 0 TO WS-SEASON-RECORD
               MOVE 0 TO WS-SEASON-PR-DATE
               MOVE 0 TO WS-SEASON-8K-COUNT
               MOVE 0 TO WS-SEASON-8K-SUM
               SET IN-INDEX TO 1
               PERFORM 5200-SCAN-HISTORY-FOR-ATHLETE THRU 5200-EXIT
                   VARYING HT-INDEX FROM 1 BY 1
                   UNTIL HT-INDEX > HISTORY-TABLE-SIZE
               PERFORM 5400-COMPUTE-CONSISTENCY THRU 5400-EXIT
               PERFORM 5500-COMPUTE-DAYS-SINCE-PR THRU 5500-EXIT
               IF WS-NUM-RACES = 0
                   ADD 1 TO WS-SKIPPED-COUNT
                   DISPLAY 'SNAPSHOT: NO USABLE SEASON HISTORY FOR '
                       'RUNNER ' RO-RUNNER-ID (RO-INDEX)
                       ' YEAR ' CY-YEAR (CY-INDEX) ' - SKIPPED'
               ELSE
                   PERFORM 5600-WRITE-SNAPSHOT-RECORD THRU 5600-EXIT
               END-IF
           END-IF.
       5100-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       5200-SCAN-HISTORY-FOR-ATHLETE.
      *-----------------------------------------------------------------*
           IF HT-RUNNER-ID (HT-INDEX) = RO-RUNNER-ID (RO-INDEX)
               PERFORM 2050-CHECK-TRACK-MEET THRU 2050-EXIT
               IF WS-NOT-TRACK-MEET
                   PERFORM 2100-NORMALIZE-DISTANCE THRU 2100-EXIT
                   PERFORM 5300-CLASSIFY-AND-ACCUMULATE THRU 5300-EXIT
               END-IF
           END-IF.
       5200-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       5300-CLASSIFY-AND-ACCUMULATE.
      *-----------------------------------------------------------------*
           IF WS-DISTANCE-TOKEN-1ST-CHAR = '8'
               IF NOT HT-TIME-MISSING (HT-INDEX)
                   IF WS-PERSONAL-RECORD = 0
                       OR HT-PERF-TIME (HT-INDEX) < WS-PERSONAL-RECORD
                       MOVE HT-PERF-TIME (HT-INDEX)
                           TO WS-PERSONAL-RECORD
                   END-IF
               END-IF
           END-IF.
           IF HT-SEASON-YEAR (HT-INDEX) = CY-YEAR (CY-INDEX)
               AND NOT HT-DATE-UNKNOWN (HT-INDEX)
               AND HT-PERF-DATE (HT-INDEX) < CY-CHAMP-DATE (CY-INDEX)
               ADD 1 TO WS-NUM-RACES
               IF WS-DISTANCE-TOKEN-1ST-CHAR = '8'
                   AND NOT HT-TIME-MISSING (HT-INDEX)
                   AND WS-SEASON-8K-COUNT < 30
                   ADD 1 TO WS-SEASON-8K-COUNT
                   ADD HT-PERF-TIME (HT-INDEX) TO WS-SEASON-8K-SUM
                   MOVE HT-PERF-TIME (HT-INDEX) TO
                       WS-SEASON-8K-TIMES (WS-SEASON-8K-COUNT)
                   IF WS-SEASON-RECORD = 0
                       OR HT-PERF-TIME (HT-INDEX) < WS-SEASON-RECORD
                       MOVE HT-PERF-TIME (HT-INDEX) TO WS-SEASON-RECORD
                       MOVE HT-PERF-DATE (HT-INDEX) TO WS-SEASON-PR-DATE
                   ELSE
                       IF HT-PERF-TIME (HT-INDEX) = WS-SEASON-RECORD
                           AND HT-PERF-DATE (HT-INDEX) >
                               WS-SEASON-PR-DATE
                           MOVE HT-PERF-DATE (HT-INDEX) TO
                               WS-SEASON-PR-DATE
                       END-IF
                   END-IF
               END-IF
           END-IF.
       5300-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       5400-COMPUTE-CONSISTENCY.
      *-----------------------------------------------------------------*
           MOVE 'N' TO WS-CONSISTENCY-SW.
           MOVE 0 TO WS-CONSISTENCY.
           IF WS-SEASON-8K-COUNT > 1
               COMPUTE WS-SEASON-8K-MEAN ROUNDED =
                   WS-SEASON-8K-SUM / WS-SEASON-8K-COUNT
               MOVE 0 TO WS-SUM-SQ-DEV
               PERFORM 5410-ACCUM-SQ-DEVIATION THRU 5410-EXIT
                   VARYING WS-SEASON-8K-TIME-SUB FROM 1 BY 1
                   UNTIL WS-SEASON-8K-TIME-SUB > WS-SEASON-8K-COUNT
               COMPUTE WS-SQRT-INPUT ROUNDED =
                   WS-SUM-SQ-DEV / WS-SEASON-8K-COUNT
               PERFORM 5450-COMPUTE-SQUARE-ROOT THRU 5450-EXIT
               COMPUTE WS-CONSISTENCY ROUNDED = WS-SQRT-RESULT
               SET WS-CONSISTENCY-KNOWN TO TRUE
           END-IF.
       5400-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       5410-ACCUM-SQ-DEVIATION.
      *-----------------------------------------------------------------*
           COMPUTE WS-SQ-DEV-WORK ROUNDED =
               (WS-SEASON-8K-TIMES (WS-SEASON-8K-TIME-SUB)
                   - WS-SEASON-8K-MEAN)
               * (WS-SEASON-8K-TIMES (WS-SEASON-8K-TIME-SUB)
                   - WS-SEASON-8K-MEAN).
           ADD WS-SQ-DEV-WORK TO WS-SUM-SQ-DEV.
       5410-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
      * 5450-COMPUTE-SQUARE-ROOT - NEWTON'S METHOD.  WS-SQRT-INPUT IS
      * THE RADICAND, WS-SQRT-RESULT COMES BACK WITH ITS SQUARE ROOT.
      *-----------------------------------------------------------------*
       5450-COMPUTE-SQUARE-ROOT.
      *-----------------------------------------------------------------*
           IF WS-SQRT-INPUT = 0
               MOVE 0 TO WS-SQRT-RESULT
           ELSE
               MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS
               PERFORM 5460-SQRT-ITERATE THRU 5460-EXIT
                   VARYING WS-SQRT-ITERATION FROM 1 BY 1
                   UNTIL WS-SQRT-ITERATION > 20
               MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
           END-IF.
       5450-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       5460-SQRT-ITERATE.
      *-----------------------------------------------------------------*
           COMPUTE WS-SQRT-GUESS ROUNDED =
               (WS-SQRT-GUESS + WS-SQRT-INPUT / WS-SQRT-GUESS) / 2.
       5460-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       5500-COMPUTE-DAYS-SINCE-PR.
      *-----------------------------------------------------------------*
           MOVE 'N' TO WS-DAYS-KNOWN-SW.
           MOVE 0 TO WS-DAYS-SINCE-PR.
           IF WS-SEASON-8K-COUNT > 0
               MOVE CY-CHAMP-DATE (CY-INDEX) TO WS-WORK-DATE
               PERFORM 2200-DATE-TO-DAY-NUMBER THRU 2200-EXIT
               MOVE WS-DAY-NUMBER-RESULT TO WS-DAYNUM-CHAMP
               MOVE WS-SEASON-PR-DATE TO WS-WORK-DATE
               PERFORM 2200-DATE-TO-DAY-NUMBER THRU 2200-EXIT
               MOVE WS-DAY-NUMBER-RESULT TO WS-DAYNUM-RACE
               COMPUTE WS-DAYS-SINCE-PR =
                   WS-DAYNUM-CHAMP - WS-DAYNUM-RACE
               SET WS-DAYS-KNOWN TO TRUE
           END-IF.
       5500-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       5600-WRITE-SNAPSHOT-RECORD.
      *-----------------------------------------------------------------*
           MOVE 0 TO WS-ALL-AMERICAN.
           IF NOT RO-PLACE-UNKNOWN (RO-INDEX)
               AND RO-PLACE (RO-INDEX) > 0
               AND RO-PLACE (RO-INDEX) <= 40
               MOVE 1 TO WS-ALL-AMERICAN
           END-IF.
           SET IN-INDEX TO 1.
           SEARCH INFO-ENTRY
               AT END
                   MOVE SPACES TO WS-CSV-FIELD
               WHEN IN-RUNNER-ID (IN-INDEX) = RO-RUNNER-ID (RO-INDEX)
                   NEXT SENTENCE
           END-SEARCH.
           MOVE CY-YEAR (CY-INDEX) TO WS-YEAR-EDIT.
           MOVE WS-NUM-RACES TO WS-RACES-EDIT.
           IF WS-PERSONAL-RECORD = 0
               MOVE WS-NA-LITERAL TO WS-CSV-FIELD
           ELSE
               MOVE WS-PERSONAL-RECORD TO WS-PR-EDIT
           END-IF.
           STRING RO-RUNNER-ID (RO-INDEX) DELIMITED BY SIZE
               ',' DELIMITED BY SIZE
               WS-YEAR-EDIT DELIMITED BY SIZE
               ',' DELIMITED BY SIZE
               IN-NAME (IN-INDEX) DELIMITED BY SIZE
               ',' DELIMITED BY SIZE
               IN-CLASS (IN-INDEX) DELIMITED BY SIZE
               ',' DELIMITED BY SIZE
               IN-SCHOOL (IN-INDEX) DELIMITED BY SIZE
               ',' DELIMITED BY SIZE
               WS-RACES-EDIT DELIMITED BY SIZE
               ',' DELIMITED BY SIZE
               INTO WS-CSV-LINE.
           IF WS-PERSONAL-RECORD = 0
               STRING WS-CSV-LINE DELIMITED BY SIZE
                   WS-NA-LITERAL DELIMITED BY SIZE
                   ',' DELIMITED BY SIZE
                   INTO WS-CSV-LINE
           ELSE
               STRING WS-CSV-LINE DELIMITED BY SIZE
                   WS-PR-EDIT DELIMITED BY SIZE
                   ',' DELIMITED BY SIZE
                   INTO WS-CSV-LINE
           END-IF.
           IF WS-SEASON-RECORD = 0
               STRING WS-CSV-LINE DELIMITED BY SIZE
                   WS-NA-LITERAL DELIMITED BY SIZE
                   ',' DELIMITED BY SIZE
                   INTO WS-CSV-LINE
           ELSE
               MOVE WS-SEASON-RECORD TO WS-SR-EDIT
               STRING WS-CSV-LINE DELIMITED BY SIZE
                   WS-SR-EDIT DELIMITED BY SIZE
                   ',' DELIMITED BY SIZE
                   INTO WS-CSV-LINE
           END-IF.
           IF NOT WS-CONSISTENCY-KNOWN
               STRING WS-CSV-LINE DELIMITED BY SIZE
                   WS-NA-LITERAL DELIMITED BY SIZE
                   ',' DELIMITED BY SIZE
                   INTO WS-CSV-LINE
           ELSE
               MOVE WS-CONSISTENCY TO WS-CON-EDIT
               STRING WS-CSV-LINE DELIMITED BY SIZE
                   WS-CON-EDIT DELIMITED BY SIZE
                   ',' DELIMITED BY SIZE
                   INTO WS-CSV-LINE
           END-IF.
           IF NOT WS-DAYS-KNOWN
               STRING WS-CSV-LINE DELIMITED BY SIZE
                   WS-NA-LITERAL DELIMITED BY SIZE
                   ',' DELIMITED BY SIZE
                   INTO WS-CSV-LINE
           ELSE
               MOVE WS-DAYS-SINCE-PR TO WS-DAYS-EDIT
               STRING WS-CSV-LINE DELIMITED BY SIZE
                   WS-DAYS-EDIT DELIMITED BY SIZE
                   ',' DELIMITED BY SIZE
                   INTO WS-CSV-LINE
           END-IF.
           STRING WS-CSV-LINE DELIMITED BY SIZE
               WS-ALL-AMERICAN DELIMITED BY SIZE
               INTO WS-CSV-LINE.
           WRITE ATHLETE-SNAPSHOT-RECORD FROM WS-CSV-LINE.
           ADD 1 TO WS-SNAPSHOT-COUNT.
       5600-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
      * RACE-DETAIL EXTRACT.  ATHLETE-INFO-TABLE ALREADY HOLDS ONE
      * ENTRY PER DISTINCT ATHLETE ACROSS ALL FOUR NATIONALS YEARS
      * (RSTRBLD PARAGRAPH 2130), SO IT SERVES DIRECTLY AS THE UNION
      * OF ROSTERS NEEDED HERE - NO SEPARATE BUILD PASS IS NEEDED.
      *-----------------------------------------------------------------*
       6000-BUILD-DISTINCT-ATHLETES.
      *-----------------------------------------------------------------*
           PERFORM 6100-PROCESS-DISTINCT-ATHLETE THRU 6100-EXIT
               VARYING IN-INDEX FROM 1 BY 1
               UNTIL IN-INDEX > INFO-TABLE-SIZE.
       6000-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       6100-PROCESS-DISTINCT-ATHLETE.
      *-----------------------------------------------------------------*
           PERFORM 6200-WRITE-RACE-DETAIL-RECS THRU 6200-EXIT
               VARYING HT-INDEX FROM 1 BY 1
               UNTIL HT-INDEX > HISTORY-TABLE-SIZE.
       6100-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       6200-WRITE-RACE-DETAIL-RECS.
      *-----------------------------------------------------------------*
           IF HT-RUNNER-ID (HT-INDEX) = IN-RUNNER-ID (IN-INDEX)
               PERFORM 2050-CHECK-TRACK-MEET THRU 2050-EXIT
               IF WS-NOT-TRACK-MEET
                   PERFORM 2100-NORMALIZE-DISTANCE THRU 2100-EXIT
                   IF HT-DATE-UNKNOWN (HT-INDEX)
                       MOVE SPACES TO WS-ISO-DATE
                   ELSE
                       MOVE HT-PERF-DATE (HT-INDEX) TO WS-WORK-DATE
                       STRING WS-WORK-DATE-YYYY DELIMITED BY SIZE
                           '-' DELIMITED BY SIZE
                           WS-WORK-DATE-MM DELIMITED BY SIZE
                           '-' DELIMITED BY SIZE
                           WS-WORK-DATE-DD DELIMITED BY SIZE
                           INTO WS-ISO-DATE
                   END-IF
                   STRING IN-RUNNER-ID (IN-INDEX) DELIMITED BY SIZE
                       ',' DELIMITED BY SIZE
                       WS-ISO-DATE DELIMITED BY SIZE
                       ',' DELIMITED BY SIZE
                       HT-MEET-NAME (HT-INDEX) DELIMITED BY SIZE
                       ',' DELIMITED BY SIZE
                       WS-DISTANCE-TOKEN DELIMITED BY SIZE
                       ',' DELIMITED BY SIZE
                       INTO WS-CSV-LINE
                   IF HT-TIME-MISSING (HT-INDEX)
                       STRING WS-CSV-LINE DELIMITED BY SIZE
                           WS-NA-LITERAL DELIMITED BY SIZE
                           ',' DELIMITED BY SIZE
                           INTO WS-CSV-LINE
                   ELSE
                       MOVE HT-PERF-TIME (HT-INDEX) TO WS-TIME-EDIT
                       STRING WS-CSV-LINE DELIMITED BY SIZE
                           WS-TIME-EDIT DELIMITED BY SIZE
                           ',' DELIMITED BY SIZE
                           INTO WS-CSV-LINE
                   END-IF
                   IF HT-PLACE-MISSING (HT-INDEX)
                       STRING WS-CSV-LINE DELIMITED BY SIZE
                           WS-NA-LITERAL DELIMITED BY SIZE
                           INTO WS-CSV-LINE
                   ELSE
                       MOVE HT-PERF-PLACE (HT-INDEX) TO WS-PLACE-EDIT
                       STRING WS-CSV-LINE DELIMITED BY SIZE
                           WS-PLACE-EDIT DELIMITED BY SIZE
                           INTO WS-CSV-LINE
                   END-IF
                   WRITE RACE-DETAIL-RECORD FROM WS-CSV-LINE
                   ADD 1 TO WS-DETAIL-COUNT
               END-IF
           END-IF.
       6200-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       8000-LOG-RUN-TOTALS.
      *-----------------------------------------------------------------*
           DISPLAY 'SNAPSHOT: ATHLETE-HISTORY RECORDS LOADED = '
               WS-HISTORY-LOAD-COUNT.
           DISPLAY 'SNAPSHOT: SNAPSHOT RECORDS WRITTEN = '
               WS-SNAPSHOT-COUNT.
           DISPLAY 'SNAPSHOT: RACE-DETAIL RECORDS WRITTEN = '
               WS-DETAIL-COUNT.
           DISPLAY 'SNAPSHOT: ATHLETE-YEARS SKIPPED (NO HISTORY) = '
               WS-SKIPPED-COUNT.
           IF WS-DISTANCE-UNCLASS-COUNT > 0
               DISPLAY '*** WARNING - ' WS-DISTANCE-UNCLASS-COUNT
                   ' SECTION VALUE(S) DID NOT NORMALIZE TO A DISTANCE'
           END-IF.
       8000-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       9000-CLOSE-FILES.
      *-----------------------------------------------------------------*
           CLOSE ATHLETE-HISTORY-FILE.
           CLOSE ATHLETE-SNAPSHOT-FILE.
           CLOSE RACE-DETAIL-FILE.
       9000-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       END PROGRAM SNAPSHOT.

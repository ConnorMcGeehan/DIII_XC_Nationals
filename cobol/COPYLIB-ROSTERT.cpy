000100*---------------------------------------------------------------*
000110* COPYBOOK:  ROSTERT
000120* PURPOSE:   TABLES PASSED ON THE LINKAGE BETWEEN RSTRBLD
000130*            (WHICH BUILDS THEM FROM NATLRACE-FILE) AND
000140*            SNAPSHOT (WHICH SEARCHES THEM).  NO INDEXED FILES
000150*            ARE USED FOR THESE LOOKUPS - THEY LIVE ENTIRELY
000160*            IN WORKING STORAGE, KEYED BY YEAR AND/OR RUNNER.
000170*---------------------------------------------------------------*
000180 01  CHAMP-YEAR-TABLE.
000190     05  CHAMP-TABLE-SIZE        PIC S9(03) COMP VALUE 0.
000200     05  CHAMP-YEAR-ENTRY OCCURS 1 TO 10 TIMES
000210             DEPENDING ON CHAMP-TABLE-SIZE
000220             INDEXED BY CY-INDEX.
000230         10  CY-YEAR             PIC 9(04).
000240         10  CY-CHAMP-DATE       PIC 9(08).
000250         10  FILLER              PIC X(08).
000260*---------------------------------------------------------------*
000270 01  ROSTER-TABLE.
000280     05  ROSTER-TABLE-SIZE       PIC S9(04) COMP VALUE 0.
000290     05  ROSTER-ENTRY OCCURS 1 TO 2000 TIMES
000300             DEPENDING ON ROSTER-TABLE-SIZE
000310             INDEXED BY RO-INDEX.
000320         10  RO-YEAR             PIC 9(04).
000330         10  RO-RUNNER-ID        PIC 9(07).
000340         10  RO-PLACE            PIC 9(04).
000350         10  RO-PLACE-KNOWN-SW   PIC X(01).
000360             88  RO-PLACE-KNOWN         VALUE 'Y'.
000370             88  RO-PLACE-UNKNOWN       VALUE 'N'.
000380         10  FILLER              PIC X(08).
000390*---------------------------------------------------------------*
000400 01  ATHLETE-INFO-TABLE.
000410     05  INFO-TABLE-SIZE         PIC S9(04) COMP VALUE 0.
000420     05  INFO-ENTRY OCCURS 1 TO 2000 TIMES
000430             DEPENDING ON INFO-TABLE-SIZE
000440             INDEXED BY IN-INDEX.
000450         10  IN-RUNNER-ID        PIC 9(07).
000460         10  IN-NAME             PIC X(41).
000470         10  IN-CLASS            PIC X(10).
000480         10  IN-SCHOOL           PIC X(40).
000490         10  FILLER              PIC X(08).

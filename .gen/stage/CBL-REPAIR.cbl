      *=================================================================*
      * PROGRAM NAME:    REPAIR
      * ORIGINAL AUTHOR: T. WIER
      *
      * MAINTENANCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 04/09/90 T. WIER         CREATED - THE 1990-92 CONFERENCE FEED
      *                          NEVER CARRIED A FINISH PLACE FOR THE
      *                          NATIONALS RACE, ONLY A FINISH TIME.
      *                          THIS PROGRAM RE-DERIVES PLACE BY
      *                          RANKING TIME WITHIN A SEASON.
      * 02/18/93 D. FENN         REQ #1288 - RETARGETED AT THE CURRENT
      *                          THREE-SEASON WINDOW RATHER THAN THE
      *                          ORIGINAL TWO SEASONS.
      * 01/06/99 D. FENN         Y2K REQ #1502 - SEASON-YEAR LITERALS
      *                          CONFIRMED FOUR-DIGIT.  NO CHANGE MADE.
      * 07/22/03 M. HALLORAN     REQ #1601 - MEET-NAME MATCH NOW ALSO
      *                          ACCEPTS THE "DIVISION 3" AND "DIII"
      *                          SPELLINGS SEEN IN THE OLDER CONFERENCE
      *                          FEEDS, NOT JUST "DIVISION III".
      * 11/14/06 M. HALLORAN     REQ #1655 - THIRD SEASON IN THE WINDOW
      *                          ALREADY CARRIES A REAL FINISH PLACE ON
      *                          THE FEED - THAT SEASON NOW PASSES ITS
      *                          OWN PLACE THROUGH UNCHANGED INSTEAD OF
      *                          BEING RE-RANKED BY TIME.
      * 08/19/14 J. BRANNIGAN    REQ #1822 - ALL-AMERICAN FLAG ADDED TO
      *                          THE OUTPUT SO THE COACHES OFFICE DOES
      *                          NOT HAVE TO RE-DERIVE IT DOWNSTREAM.
      * 03/11/21 J. BRANNIGAN    REQ #1934 - 2100-PROCESS-HISTORY-RECORD
      *                          NOW COUNTS PERF-DATE/SEASON-YEAR
      *                          MISMATCHES AND WARNS ON THE RUN TOTALS
      *                          LINE INSTEAD OF ONLY DISPLAYING ONE
      *                          LINE PER OCCURRENCE.
      *=================================================================*
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    REPAIR.
       AUTHOR.        T. WIER.
       INSTALLATION.  ATHLETICS DATA SERVICES.
       DATE-WRITTEN.  04/09/90.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.
      *=================================================================*
       ENVIRONMENT DIVISION.
      *-----------------------------------------------------------------*
       CONFIGURATION SECTION.
      *-----------------------------------------------------------------*
       SOURCE-COMPUTER. IBM-3081.
       OBJECT-COMPUTER. IBM-3081.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *-----------------------------------------------------------------*
       INPUT-OUTPUT SECTION.
      *-----------------------------------------------------------------*
       FILE-CONTROL.
           SELECT ATHLETE-HISTORY-FILE ASSIGN TO ATHHIST
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS AH-FILE-STATUS.
           SELECT SORT-FILE ASSIGN TO SORTWK1.
           SELECT REPAIRED-NATIONALS-FILE ASSIGN TO REPAIRD
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS RP-FILE-STATUS.
      *=================================================================*
       DATA DIVISION.
      *-----------------------------------------------------------------*
       FILE SECTION.
      *-----------------------------------------------------------------*
       FD  ATHLETE-HISTORY-FILE
           RECORDING MODE IS F.
           COPY ATHHIST.
      *-----------------------------------------------------------------*
      * SORT-RECORD CARRIES ONE CANDIDATE CHAMPIONSHIP PERFORMANCE.  THE
      * SORT KEY IS YEAR THEN TIME SO EACH SEASON'S FIELD COMES BACK IN
      * FINISH ORDER - SR-ORIG-PLACE RIDES ALONG UNUSED EXCEPT FOR THE
      * SEASON THAT ALREADY CARRIES A REAL PLACE (REQ #1655).
      *-----------------------------------------------------------------*
       SD  SORT-FILE.
       01  SORT-RECORD.
           05  SR-YEAR                 PIC 9(04).
           05  SR-TIME                 PIC 9(05)V99.
           05  SR-RUNNER-ID            PIC 9(07).
           05  SR-MEET-NAME            PIC X(60).
           05  SR-ORIG-PLACE           PIC 9(04).
           05  FILLER                  PIC X(10).
      *-----------------------------------------------------------------*
       FD  REPAIRED-NATIONALS-FILE
           RECORDING MODE IS F.
       01  REPAIRED-NATIONALS-RECORD.
           05  RP-DATA                 PIC X(190).
           05  FILLER                  PIC X(010).
      *=================================================================*
       WORKING-STORAGE SECTION.
      *-----------------------------------------------------------------*
      * REQ #1934 - STANDALONE COUNTER OF ATHLETE-HISTORY ROWS WHOSE
      * PERF-DATE YEAR DISAGREES WITH SEASON-YEAR.  KEPT OUT OF ANY
      * GROUP SO IT SHOWS ON A CORE DUMP WITHOUT UNPACKING A RECORD.
      *-----------------------------------------------------------------*
       77  WS-DATE-MISMATCH-COUNT      PIC 9(05) COMP VALUE 0.
      *-----------------------------------------------------------------*
       01  WS-FILE-STATUS-FIELDS.
           05  AH-FILE-STATUS          PIC X(02).
               88  AH-FILE-OK                    VALUE '00'.
               88  AH-EOF                        VALUE '10'.
           05  RP-FILE-STATUS          PIC X(02).
               88  RP-FILE-OK                    VALUE '00'.
           05  SORT-EOF-SW             PIC X(01) VALUE 'N'.
               88  SORT-EOF                       VALUE 'Y'.
       01  WS-RUN-COUNTERS.
           05  WS-HISTORY-READ-COUNT   PIC 9(06) COMP VALUE 0.
           05  WS-FILTERED-COUNT       PIC 9(05) COMP VALUE 0.
           05  WS-REPAIRED-COUNT       PIC 9(05) COMP VALUE 0.
      *-----------------------------------------------------------------*
      * THE THREE SEASONS THIS PROGRAM RUNS AGAINST - REDEFINED AS A
      * TABLE SO THE WINDOW CAN BE SLID BY A ONE-AREA RECOMPILE.
      * (REQ #1288 RETARGETED THE ORIGINAL TWO-SEASON WINDOW TO THREE.)
      *-----------------------------------------------------------------*
       01  WS-TARGET-SEASONS-LIST.
           05  FILLER                  PIC 9(04) VALUE 2021.
           05  FILLER                  PIC 9(04) VALUE 2022.
           05  FILLER                  PIC 9(04) VALUE 2023.
       01  WS-TARGET-SEASONS REDEFINES WS-TARGET-SEASONS-LIST.
           05  TS-YEAR                 PIC 9(04) OCCURS 3 TIMES
                   INDEXED BY TS-INDEX.
      *-----------------------------------------------------------------*
      * THE LAST SEASON IN THE WINDOW (REQ #1655) ALREADY CARRIES A REAL
      * PLACE ON THE FEED AND PASSES THROUGH UNRANKED.
      *-----------------------------------------------------------------*
       01  WS-PASSTHROUGH-YEAR         PIC 9(04) VALUE 2023.
      *-----------------------------------------------------------------*
      * AH-PERF-DATE IS CROSS-CHECKED AGAINST AH-SEASON-YEAR BEFORE A
      * CANDIDATE PERFORMANCE IS TRUSTED - SAME SAFEGUARD RSTRBLD USES
      * AGAINST A MISCODED FEED DATE (REQ #1876).
      *-----------------------------------------------------------------*
       01  WS-PERF-DATE-WORK.
           05  WS-PERF-DATE            PIC 9(08).
       01  WS-PERF-DATE-REDEF REDEFINES WS-PERF-DATE-WORK.
           05  WS-PERF-DATE-YYYY       PIC 9(04).
           05  WS-PERF-DATE-MMDD       PIC 9(04).
      *-----------------------------------------------------------------*
      * COMPOSITE YEAR/RUNNER TRACE KEY - USED ONLY ON THE AUDIT DISPLAY
      * IN 3100 SO OPERATIONS CAN GREP ONE STRING OUT OF THE JOB LOG.
      *-----------------------------------------------------------------*
       01  WS-DIAG-KEY-AREA.
           05  WS-DIAG-YEAR            PIC 9(04).
           05  WS-DIAG-RUNNER-ID       PIC 9(07).
       01  WS-DIAG-KEY-REDEF REDEFINES WS-DIAG-KEY-AREA.
           05  WS-DIAG-KEY-DISPLAY     PIC X(11).
      *-----------------------------------------------------------------*
      * CHAMPIONSHIP-MEET-NAME MATCH WORK AREA - THREE SPELLINGS ARE IN
      * USE ACROSS THE FEED HISTORY (REQ #1601), CHECKED WITH THE SAME
      * LITERAL-INSPECT STYLE USED ELSEWHERE FOR TEXT SCANS.
      *-----------------------------------------------------------------*
       01  WS-CHAMP-MATCH-SWITCHES.
           05  WS-CHAMP-MATCH-SW       PIC X(01) VALUE 'N'.
               88  WS-IS-CHAMP-MEET               VALUE 'Y'.
               88  WS-NOT-CHAMP-MEET               VALUE 'N'.
           05  WS-CHAMP-MATCH-TALLY    PIC 9(03) COMP VALUE 0.
           05  WS-UC-MEET-TEXT         PIC X(60).
      *-----------------------------------------------------------------*
       01  WS-RANKING-FIELDS.
           05  WS-PREV-YEAR            PIC 9(04) VALUE 0.
           05  WS-PLACE-COUNTER        PIC 9(04) COMP VALUE 0.
           05  WS-OUT-PLACE            PIC 9(04) VALUE 0.
           05  WS-ALL-AMERICAN         PIC 9(01) VALUE 0.
      *-----------------------------------------------------------------*
           COPY CSVLINE.
      *-----------------------------------------------------------------*
       01  WS-EDIT-FIELDS.
           05  WS-YEAR-EDIT            PIC 9999.
           05  FILLER                  PIC X(04).
      *=================================================================*
       PROCEDURE DIVISION.
      *-----------------------------------------------------------------*
       0000-MAIN-PROCESSING.
      *-----------------------------------------------------------------*
           PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
           PERFORM 1010-WRITE-CSV-HEADER THRU 1010-EXIT.
           SORT SORT-FILE
               ASCENDING KEY SR-YEAR SR-TIME
               INPUT PROCEDURE IS 2000-BUILD-SORT-FILE
               OUTPUT PROCEDURE IS 3000-WRITE-REPAIRED-FILE.
           PERFORM 8000-LOG-RUN-TOTALS THRU 8000-EXIT.
           PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
           GOBACK.
      *-----------------------------------------------------------------*
       1000-OPEN-FILES.
      *-----------------------------------------------------------------*
           OPEN INPUT ATHLETE-HISTORY-FILE.
           OPEN OUTPUT REPAIRED-NATIONALS-FILE.
           IF NOT AH-FILE-OK OR NOT RP-FILE-OK
               DISPLAY 'REPAIR: FILE OPEN ERROR - AH=' AH-FILE-STATUS
                   ' RP=' RP-FILE-STATUS
           END-IF.
       1000-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       1010-WRITE-CSV-HEADER.
      *-----------------------------------------------------------------*
           MOVE 'ATHLETE-ID,YEAR,MEET-NAME,TIME,PLACE,ALL-AMERICAN'
               TO WS-CSV-LINE.
           WRITE REPAIRED-NATIONALS-RECORD FROM WS-CSV-LINE.
       1010-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
      * 2000-BUILD-SORT-FILE - INPUT PROCEDURE FOR THE SORT.  READS
      * ATHLETE-HISTORY-FILE ONCE AND RELEASES ONLY THE CANDIDATE
      * CHAMPIONSHIP PERFORMANCES FOR THE THREE-SEASON REPAIR WINDOW.
      *-----------------------------------------------------------------*
       2000-BUILD-SORT-FILE SECTION.
      *-----------------------------------------------------------------*
           PERFORM 2010-READ-ATHLETE-HISTORY THRU 2010-EXIT.
           PERFORM 2100-PROCESS-HISTORY-RECORD THRU 2100-EXIT
               UNTIL AH-EOF.
       2000-DUMMY SECTION.
      *-----------------------------------------------------------------*
       2010-READ-ATHLETE-HISTORY.
      *-----------------------------------------------------------------*
           READ ATHLETE-HISTORY-FILE
               AT END
                   SET AH-EOF TO TRUE
               NOT AT END
                   ADD 1 TO WS-HISTORY-READ-COUNT.
       2010-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       2100-PROCESS-HISTORY-RECORD.
      *-----------------------------------------------------------------*
           SET TS-INDEX TO 1.
           SEARCH TS-YEAR
               AT END
                   NEXT SENTENCE
               WHEN TS-YEAR (TS-INDEX) = AH-SEASON-YEAR
                   IF NOT AH-DATE-UNKNOWN
                       MOVE AH-PERF-DATE TO WS-PERF-DATE
                       IF WS-PERF-DATE-YYYY NOT = AH-SEASON-YEAR
                           DISPLAY 'REPAIR: PERF-DATE YEAR DOES NOT '
                               'MATCH SEASON-YEAR FOR RUNNER '
                               AH-RUNNER-ID
                           ADD 1 TO WS-DATE-MISMATCH-COUNT
                       END-IF
                   END-IF
                   PERFORM 2110-CHECK-CHAMPIONSHIP-MEET THRU 2110-EXIT
                   IF WS-IS-CHAMP-MEET
                       MOVE AH-SEASON-YEAR  TO SR-YEAR
                       MOVE AH-PERF-TIME    TO SR-TIME
                       MOVE AH-RUNNER-ID    TO SR-RUNNER-ID
                       MOVE AH-MEET-NAME    TO SR-MEET-NAME
                       MOVE AH-PERF-PLACE   TO SR-ORIG-PLACE
                       RELEASE SORT-RECORD
                       ADD 1 TO WS-FILTERED-COUNT
                   END-IF
           END-SEARCH.
           PERFORM 2010-READ-ATHLETE-HISTORY THRU 2010-EXIT.
       2100-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       2110-CHECK-CHAMPIONSHIP-MEET.
      *-----------------------------------------------------------------*
           MOVE FUNCTION UPPER-CASE (AH-MEET-NAME) TO WS-UC-MEET-TEXT.
           MOVE 0 TO WS-CHAMP-MATCH-TALLY.
           INSPECT WS-UC-MEET-TEXT TALLYING WS-CHAMP-MATCH-TALLY
               FOR ALL 'NCAA DIVISION III CROSS COUNTRY CHAMPIONSHIPS'.
           INSPECT WS-UC-MEET-TEXT TALLYING WS-CHAMP-MATCH-TALLY
               FOR ALL 'NCAA DIVISION 3 CROSS COUNTRY CHAMPIONSHIPS'.
           INSPECT WS-UC-MEET-TEXT TALLYING WS-CHAMP-MATCH-TALLY
               FOR ALL 'NCAA DIII CROSS COUNTRY CHAMPIONSHIPS'.
           IF WS-CHAMP-MATCH-TALLY > 0
               SET WS-IS-CHAMP-MEET TO TRUE
           ELSE
               SET WS-NOT-CHAMP-MEET TO TRUE
           END-IF.
       2110-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
      * 3000-WRITE-REPAIRED-FILE - OUTPUT PROCEDURE FOR THE SORT.
      * RETURNS EACH SEASON'S CANDIDATES IN TIME ORDER AND ASSIGNS
      * PLACE 1..N, EXCEPT THE PASSTHROUGH SEASON WHICH KEEPS ITS OWN
      * RECORDED PLACE (REQ #1655).
      *-----------------------------------------------------------------*
       3000-WRITE-REPAIRED-FILE SECTION.
      *-----------------------------------------------------------------*
           MOVE 0 TO WS-PREV-YEAR.
           MOVE 0 TO WS-PLACE-COUNTER.
           PERFORM 3010-RETURN-SORT-RECORD THRU 3010-EXIT.
           PERFORM 3100-WRITE-ONE-REPAIRED-REC THRU 3100-EXIT
               UNTIL SORT-EOF.
       3000-DUMMY SECTION.
      *-----------------------------------------------------------------*
       3010-RETURN-SORT-RECORD.
      *-----------------------------------------------------------------*
           RETURN SORT-FILE
               AT END
                   SET SORT-EOF TO TRUE.
       3010-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       3100-WRITE-ONE-REPAIRED-REC.
      *-----------------------------------------------------------------*
           IF SR-YEAR NOT = WS-PREV-YEAR
               MOVE SR-YEAR TO WS-PREV-YEAR
               MOVE 0 TO WS-PLACE-COUNTER
           END-IF.
           ADD 1 TO WS-PLACE-COUNTER.
           IF SR-YEAR = WS-PASSTHROUGH-YEAR
               MOVE SR-ORIG-PLACE TO WS-OUT-PLACE
           ELSE
               MOVE WS-PLACE-COUNTER TO WS-OUT-PLACE
           END-IF.
           MOVE 0 TO WS-ALL-AMERICAN.
           IF WS-OUT-PLACE > 0 AND WS-OUT-PLACE <= 40
               MOVE 1 TO WS-ALL-AMERICAN
           END-IF.
           MOVE SR-YEAR TO WS-DIAG-YEAR.
           MOVE SR-RUNNER-ID TO WS-DIAG-RUNNER-ID.
           DISPLAY 'REPAIR: RANKED ' WS-DIAG-KEY-DISPLAY
               ' PLACE = ' WS-OUT-PLACE.
           MOVE SR-YEAR TO WS-YEAR-EDIT.
           MOVE SR-TIME TO WS-CSV-TIME-EDIT.
           MOVE WS-OUT-PLACE TO WS-CSV-PLACE-EDIT.
           STRING SR-RUNNER-ID DELIMITED BY SIZE
               WS-COMMA DELIMITED BY SIZE
               WS-YEAR-EDIT DELIMITED BY SIZE
               WS-COMMA DELIMITED BY SIZE
               SR-MEET-NAME DELIMITED BY SIZE
               WS-COMMA DELIMITED BY SIZE
               WS-CSV-TIME-EDIT DELIMITED BY SIZE
               WS-COMMA DELIMITED BY SIZE
               WS-CSV-PLACE-EDIT DELIMITED BY SIZE
               WS-COMMA DELIMITED BY SIZE
               WS-ALL-AMERICAN DELIMITED BY SIZE
               INTO WS-CSV-LINE.
           WRITE REPAIRED-NATIONALS-RECORD FROM WS-CSV-LINE.
           ADD 1 TO WS-REPAIRED-COUNT.
           PERFORM 3010-RETURN-SORT-RECORD THRU 3010-EXIT.
       3100-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       8000-LOG-RUN-TOTALS.
      *-----------------------------------------------------------------*
           DISPLAY 'REPAIR: ATHLETE-HISTORY RECORDS READ = '
               WS-HISTORY-READ-COUNT.
           DISPLAY 'REPAIR: CANDIDATE PERFORMANCES FILTERED = '
               WS-FILTERED-COUNT.
           DISPLAY 'REPAIR: REPAIRED-NATIONALS RECORDS WRITTEN = '
               WS-REPAIRED-COUNT.
           IF WS-DATE-MISMATCH-COUNT > 0
               DISPLAY '*** WARNING - ' WS-DATE-MISMATCH-COUNT
                   ' PERF-DATE/SEASON-YEAR MISMATCH(ES) FOUND'
           END-IF.
       8000-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       9000-CLOSE-FILES.
      *-----------------------------------------------------------------*
           CLOSE ATHLETE-HISTORY-FILE.
           CLOSE REPAIRED-NATIONALS-FILE.
       9000-EXIT.
           EXIT.
      *-----------------------------------------------------------------*
       END PROGRAM REPAIR.
